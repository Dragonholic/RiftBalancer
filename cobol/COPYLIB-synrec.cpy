000100*--------------------------------------------------------------*
000200* SYNERGY-REC - DIRECTIONAL PAIRWISE SYNERGY SCORE.  SY-SCORE  *
000300* IS CLAMPED TO -1.0000 THRU +1.0000, DEFAULT ZERO.            *
000400*--------------------------------------------------------------*
000500 01  SYNERGY-REC.
000600     05  SY-PLAYER                PIC X(20).
000700     05  SY-OTHER                 PIC X(20).
000800     05  SY-SCORE                 PIC S9V9(04).
000900     05  FILLER                   PIC X(05).
