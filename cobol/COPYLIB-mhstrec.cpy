000100*--------------------------------------------------------------*
000200* MATCH-HIST-REC - RECENT MATCH, UP TO 10 PER PLAYER, NEWEST   *
000300* FIRST.  GROUPED BY MH-PLAYER ON THE MATCHHIST FILE.          *
000400*--------------------------------------------------------------*
000500 01  MATCH-HIST-REC.
000600     05  MH-PLAYER                PIC X(20).
000700     05  MH-SEQ                   PIC 9(02).
000800     05  MH-WIN                   PIC X(01).
000900     05  MH-KILLS                 PIC 9(03).
001000     05  MH-DEATHS                PIC 9(03).
001100     05  MH-ASSISTS               PIC 9(03).
001200     05  MH-POSITION              PIC X(08).
001300     05  MH-DURATION              PIC 9(05).
001400     05  MH-CHAMPION              PIC X(16).
001500     05  FILLER                   PIC X(09).
