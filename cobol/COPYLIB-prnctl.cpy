000100*--------------------------------------------------------------*
000200* PRNCTL - SHARED PAGE/LINE CONTROL AND RUN-DATE FIELDS FOR    *
000300* THE TWO PRINT PROGRAMS, MMBALNCE AND ROSTRSTS.               *
000400*--------------------------------------------------------------*
000500 01  WS-PRINT-CONTROLS.
000600     05  WS-LINE-COUNT            PIC S9(03) COMP VALUE 99.
000700     05  WS-LINES-ON-PAGE         PIC S9(03) COMP VALUE 55.
000800     05  WS-PAGE-COUNT            PIC S9(03) COMP VALUE ZERO.
000900     05  WS-LINE-SPACING          PIC S9(01) COMP VALUE 1.
001000     05  WS-RUN-DATE              PIC 9(06) VALUE ZERO.
001100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001200         10  WS-RUN-YY            PIC 9(02).
001300         10  WS-RUN-MM            PIC 9(02).
001400         10  WS-RUN-DD            PIC 9(02).
001500     05  WS-RUN-DATE-OUT.
001600         10  WS-RUN-MM-OUT        PIC 99.
001700         10  FILLER               PIC X VALUE '/'.
001800         10  WS-RUN-DD-OUT        PIC 99.
001900         10  FILLER               PIC X VALUE '/'.
002000         10  WS-RUN-YY-OUT        PIC 99.
