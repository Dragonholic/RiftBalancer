000100*****************************************************************
000200* PROGRAM NAME:    SYNRGUPD
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/05/88 D. QUINTERO      CREATED - POSTS SYNERGY AND TEAM-
000900*                           HISTORY CHANGES FROM ONE PLAYED
001000*                           MATCH.  WO-0119.
001100* 06/24/91 E. ACKERMAN      RESTRUCTURED THE CROSS-TEAM LOOP -
001200*                           IT WAS SKIPPING THE LAST OPPONENT
001300*                           PAIR ON EACH PASS.  WO-0253.
001400* 02/19/93 L. VANCE         ADDED THE CLOSE-GAME PENALTY TO THE
001500*                           LOSING TEAM'S BASE CHANGE, WO-0341.
001600* 06/06/94 L. VANCE         LEARNING RATE WAS A LITERAL 0.3
001700*                           SCATTERED THROUGH THE PROGRAM -
001800*                           CENTRALIZED IN WS-LEARNING-RATE.
001900*                           WO-0375.
002000* 07/08/95 R. MASON         TEAM-HISTORY WINRATE RECOMPUTED
002100*                           WRONG WHEN GAMES WAS STILL ZERO
002200*                           BEFORE THIS MATCH.  WO-0403.
002300* 01/11/99 S. PRICE         YEAR 2000 REVIEW - NO DATE FIELDS
002400*                           ARE COMPUTED OR COMPARED IN THIS
002500*                           PROGRAM.  NO CHANGE REQUIRED.
002600*                           WO-0456.
002700* 08/23/00 S. PRICE         CROSS-TEAM DECAY WAS BEING APPLIED
002800*                           TWICE WHEN A PLAYER FACED THE SAME
002900*                           OPPONENT ON BOTH OF TWO SUB-TEAMS -
003000*                           CANNOT HAPPEN WITH 5V5 BUT THE
003100*                           DEFENSIVE CHECK WAS ADDED ANYWAY.
003200*                           WO-0489.
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  SYNRGUPD.
003600 AUTHOR. D. QUINTERO.
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN. 05/05/88.
003900 DATE-COMPILED.
004000 SECURITY. NON-CONFIDENTIAL.
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300*-----------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*-----------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MATCHRES ASSIGN TO MATCHRES
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS  IS FS-MATCHRES.
005500     SELECT SYNERGY ASSIGN TO SYNERGY
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS  IS FS-SYNERGY.
005800     SELECT TEAMHIST ASSIGN TO TEAMHIST
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS  IS FS-TEAMHIST.
006100*****************************************************************
006200 DATA DIVISION.
006300*-----------------------------------------------------------*
006400 FILE SECTION.
006500 FD  MATCHRES
006600     LABEL RECORDS ARE STANDARD.
006700     COPY MRESREC.
006800*-----------------------------------------------------------*
006900 FD  SYNERGY
007000     LABEL RECORDS ARE STANDARD.
007100     COPY SYNREC.
007200*-----------------------------------------------------------*
007300 FD  TEAMHIST
007400     LABEL RECORDS ARE STANDARD.
007500     COPY THSTREC.
007600*-----------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*-----------------------------------------------------------*
007900 01  WS-FILE-STATUSES.
008000     05  FS-MATCHRES              PIC X(02).
008100         88  MATCHRES-OK                     VALUE '00'.
008200         88  MATCHRES-EOF                    VALUE '10'.
008300     05  FS-SYNERGY               PIC X(02).
008400         88  SYNERGY-OK                      VALUE '00'.
008500         88  SYNERGY-EOF                     VALUE '10'.
008600     05  FS-TEAMHIST              PIC X(02).
008700         88  TEAMHIST-OK                     VALUE '00'.
008800         88  TEAMHIST-EOF                    VALUE '10'.
008900 01  WS-FILE-STATUS-NUM REDEFINES WS-FILE-STATUSES.
009000     05  WS-FS-NUM                OCCURS 3 TIMES PIC 9(02).
009100*-----------------------------------------------------------*
009200     COPY RSTRTBL.
009300*-----------------------------------------------------------*
009400 01  WS-MATCH-PLAYERS.
009500     05  WS-MP-ENTRY              OCCURS 10 TIMES
009600                                   INDEXED BY WS-MP-IX
009700                                              WS-MP-IX2.
009800         10  WS-MP-NAME           PIC X(20).
009900         10  WS-MP-TEAM           PIC X(01).
010000 01  WS-MATCH-PLAYERS-NUM REDEFINES WS-MATCH-PLAYERS.
010100     05  FILLER                   PIC X(210).
010200*-----------------------------------------------------------*
010300*    ONE ENTRY PER DIRECTED SYNERGY PAIR TOUCHED BY THIS       *
010400*    MATCH - AT MOST 10 TIMES 9 = 90 ORDERED PAIRS.            *
010500*-----------------------------------------------------------*
010600 01  WS-SYN-UPDATES.
010700     05  WS-SU-COUNT              PIC S9(03) COMP VALUE ZERO.
010800     05  WS-SU-ENTRY              OCCURS 90 TIMES
010900                                   INDEXED BY WS-SU-IX.
011000         10  WS-SU-FROM           PIC X(20).
011100         10  WS-SU-TO             PIC X(20).
011200         10  WS-SU-SCORE          PIC S9V9(04).
011300*-----------------------------------------------------------*
011400*    ONE ENTRY PER DIRECTED TEAM-HISTORY PAIR - AT MOST 10     *
011500*    PAIRS PER TEAM TIMES 2 DIRECTIONS TIMES 2 TEAMS = 40.     *
011600*-----------------------------------------------------------*
011700 01  WS-TH-UPDATES.
011800     05  WS-TU-COUNT              PIC S9(03) COMP VALUE ZERO.
011900     05  WS-TU-ENTRY              OCCURS 40 TIMES
012000                                   INDEXED BY WS-TU-IX.
012100         10  WS-TU-FROM           PIC X(20).
012200         10  WS-TU-TO             PIC X(20).
012300         10  WS-TU-GAMES          PIC 9(04).
012400         10  WS-TU-WINS           PIC 9(04).
012500         10  WS-TU-WINRATE        PIC 9V9(04).
012600 01  WS-TH-UPDATES-NUM REDEFINES WS-TH-UPDATES.
012700     05  FILLER                   PIC X(804).
012800*-----------------------------------------------------------*
012900 01  WS-FLAG-AREA.
013000     05  WS-DOMINANT-SW           PIC X(01) VALUE 'N'.
013100         88  WS-DOMINANT                    VALUE 'Y'.
013200     05  WS-CLOSE-GAME-SW         PIC X(01) VALUE 'N'.
013300         88  WS-CLOSE-GAME                  VALUE 'Y'.
013400     05  WS-ABS-GOLD              PIC S9(06) VALUE ZERO.
013500     05  WS-ABS-KILL              PIC S9(03) VALUE ZERO.
013600 01  WS-FLAG-AREA-NUM REDEFINES WS-FLAG-AREA.
013700     05  FILLER                   PIC X(11).
013800*-----------------------------------------------------------*
013900 01  WS-CHANGE-AREA.
014000     05  WS-TIME-FACTOR           PIC S9V9(04) VALUE ZERO.
014100     05  WS-BASE-A                PIC S9V9(04) VALUE ZERO.
014200     05  WS-BASE-B                PIC S9V9(04) VALUE ZERO.
014300     05  WS-KDA-FACTOR            PIC S9V9(04) VALUE 1.0000.
014400     05  WS-LEARNING-RATE         PIC S9V9(04) VALUE .3000.
014500     05  WS-CUR-SCORE             PIC S9V9(04) VALUE ZERO.
014600     05  WS-NEW-SCORE             PIC S9V9(04) VALUE ZERO.
014700*-----------------------------------------------------------*
014800 01  WS-WORK-AREA.
014900     05  WS-FROM-IX               PIC S9(03) COMP VALUE ZERO.
015000     05  WS-TO-IX                 PIC S9(03) COMP VALUE ZERO.
015100     05  WS-CUR-NAME              PIC X(20).
015200*****************************************************************
015300 PROCEDURE DIVISION.
015400*-----------------------------------------------------------*
015500 0000-MAIN-ROUTINE.
015600*-----------------------------------------------------------*
015700     PERFORM 1000-OPEN-FILES.
015800     CALL 'RSTRLOAD' USING WS-ROSTER-TABLES.
015900     READ MATCHRES
016000         AT END
016100             DISPLAY 'SYNRGUPD - MATCHRES FILE IS EMPTY'
016200             GO TO 0000-DONE.
016300     PERFORM 1500-BUILD-MATCH-PLAYERS THRU 1500-EXIT.
016400     PERFORM 2000-COMPUTE-FLAGS THRU 2000-EXIT.
016500     PERFORM 2100-COMPUTE-TIME-FACTOR THRU 2100-EXIT.
016600     PERFORM 2200-COMPUTE-BASE-CHANGE THRU 2200-EXIT.
016700     MOVE ZERO TO WS-SU-COUNT WS-TU-COUNT.
016800     PERFORM 3000-BUILD-UPDATES THRU 3000-EXIT.
016900     PERFORM 4000-APPLY-SYNERGY THRU 4000-EXIT.
017000     PERFORM 4500-APPLY-TEAMHIST THRU 4500-EXIT.
017100 0000-DONE.
017200     PERFORM 9900-CLOSE-FILES.
017300     GOBACK.
017400*-----------------------------------------------------------*
017500 1000-OPEN-FILES.
017600*-----------------------------------------------------------*
017700     OPEN INPUT MATCHRES.
017800*-----------------------------------------------------------*
017900 1500-BUILD-MATCH-PLAYERS.
018000*-----------------------------------------------------------*
018100     SET WS-MP-IX TO 1.
018200     MOVE ZERO TO WS-FROM-IX.
018300 1500-LOAD-A-LOOP.
018400     ADD 1 TO WS-FROM-IX.
018500     IF WS-FROM-IX > 5
018600         GO TO 1500-LOAD-B-SETUP.
018700     MOVE MR-TEAM-A-PLAYER (WS-FROM-IX) TO WS-MP-NAME (WS-MP-IX).
018800     MOVE 'A' TO WS-MP-TEAM (WS-MP-IX).
018900     SET WS-MP-IX UP BY 1.
019000     GO TO 1500-LOAD-A-LOOP.
019100 1500-LOAD-B-SETUP.
019200     MOVE ZERO TO WS-FROM-IX.
019300 1500-LOAD-B-LOOP.
019400     ADD 1 TO WS-FROM-IX.
019500     IF WS-FROM-IX > 5
019600         GO TO 1500-EXIT.
019700     MOVE MR-TEAM-B-PLAYER (WS-FROM-IX) TO WS-MP-NAME (WS-MP-IX).
019800     MOVE 'B' TO WS-MP-TEAM (WS-MP-IX).
019900     SET WS-MP-IX UP BY 1.
020000     GO TO 1500-LOAD-B-LOOP.
020100 1500-EXIT.
020200     EXIT.
020300*-----------------------------------------------------------*
020400*    2000 - DOMINANT-WIN AND CLOSE-GAME FLAGS.                 *
020500*-----------------------------------------------------------*
020600 2000-COMPUTE-FLAGS.
020700     IF MR-GOLD-DIFF < 0
020800         COMPUTE WS-ABS-GOLD = MR-GOLD-DIFF * -1
020900     ELSE
021000         MOVE MR-GOLD-DIFF TO WS-ABS-GOLD
021100     END-IF.
021200     IF MR-KILL-DIFF < 0
021300         COMPUTE WS-ABS-KILL = MR-KILL-DIFF * -1
021400     ELSE
021500         MOVE MR-KILL-DIFF TO WS-ABS-KILL
021600     END-IF.
021700     MOVE 'N' TO WS-DOMINANT-SW.
021800     IF WS-ABS-GOLD > 10000 OR WS-ABS-KILL > 15
021900         SET WS-DOMINANT TO TRUE.
022000     MOVE 'N' TO WS-CLOSE-GAME-SW.
022100     IF MR-DURATION > 2400 AND WS-ABS-GOLD < 5000
022200         SET WS-CLOSE-GAME TO TRUE.
022300 2000-EXIT.
022400     EXIT.
022500*-----------------------------------------------------------*
022600 2100-COMPUTE-TIME-FACTOR.
022700*-----------------------------------------------------------*
022800     COMPUTE WS-TIME-FACTOR = MR-DURATION / 1800.
022900     IF WS-TIME-FACTOR > 1.5000
023000         MOVE 1.5000 TO WS-TIME-FACTOR.
023100 2100-EXIT.
023200     EXIT.
023300*-----------------------------------------------------------*
023400*    2200 - BASE CHANGE FOR EACH TEAM, TIMES THE TIME FACTOR.  *
023500*-----------------------------------------------------------*
023600 2200-COMPUTE-BASE-CHANGE.
023700     IF MR-A-WON = 'Y'
023800         MOVE .0500 TO WS-BASE-A
023900         IF WS-DOMINANT
024000             ADD .0800 TO WS-BASE-A
024100         END-IF
024200         MOVE -.0300 TO WS-BASE-B
024300         IF WS-CLOSE-GAME
024400             SUBTRACT .0100 FROM WS-BASE-B
024500         END-IF
024600     ELSE
024700         MOVE .0500 TO WS-BASE-B
024800         IF WS-DOMINANT
024900             ADD .0800 TO WS-BASE-B
025000         END-IF
025100         MOVE -.0300 TO WS-BASE-A
025200         IF WS-CLOSE-GAME
025300             SUBTRACT .0100 FROM WS-BASE-A
025400         END-IF
025500     END-IF.
025600     COMPUTE WS-BASE-A = WS-BASE-A * WS-TIME-FACTOR.
025700     COMPUTE WS-BASE-B = WS-BASE-B * WS-TIME-FACTOR.
025800 2200-EXIT.
025900     EXIT.
026000*-----------------------------------------------------------*
026100*    3000 - WALK EVERY ORDERED PAIR OF THE TEN MATCH          *
026200*    PARTICIPANTS.  SAME-TEAM PAIRS GET THE LEARNING-RATE     *
026300*    SYNERGY UPDATE PLUS A TEAM-HISTORY ENTRY; CROSS-TEAM      *
026400*    PAIRS GET THE SMALL DECAY ONLY.                           *
026500*-----------------------------------------------------------*
026600 3000-BUILD-UPDATES.
026700     SET WS-MP-IX TO 1.
026800 3000-OUTER-LOOP.
026900     IF WS-MP-IX > 10
027000         GO TO 3000-EXIT.
027100     SET WS-MP-IX2 TO 1.
027200 3000-INNER-LOOP.
027300     IF WS-MP-IX2 > 10
027400         SET WS-MP-IX UP BY 1
027500         GO TO 3000-OUTER-LOOP.
027600     IF WS-MP-IX2 = WS-MP-IX
027700         SET WS-MP-IX2 UP BY 1
027800         GO TO 3000-INNER-LOOP.
027900     MOVE WS-MP-NAME (WS-MP-IX)  TO WS-CUR-NAME.
028000     PERFORM 9000-FIND-BY-NAME THRU 9000-EXIT.
028100     MOVE WS-PLYR-IX TO WS-FROM-IX.
028200     MOVE WS-MP-NAME (WS-MP-IX2) TO WS-CUR-NAME.
028300     PERFORM 9000-FIND-BY-NAME THRU 9000-EXIT.
028400     MOVE WS-PLYR-IX TO WS-TO-IX.
028500     SET WS-PLYR-IX TO WS-FROM-IX.
028600     SET WS-SY-IX   TO WS-TO-IX.
028700     MOVE WS-SY-SCORE (WS-PLYR-IX WS-SY-IX) TO WS-CUR-SCORE.
028800     IF WS-MP-TEAM (WS-MP-IX) = WS-MP-TEAM (WS-MP-IX2)
028900         PERFORM 3100-SAME-TEAM-UPDATE THRU 3100-EXIT
029000         PERFORM 3200-TEAM-HIST-UPDATE THRU 3200-EXIT
029100     ELSE
029200         PERFORM 3300-CROSS-TEAM-UPDATE THRU 3300-EXIT
029300     END-IF.
029400     ADD 1 TO WS-SU-COUNT.
029500     SET WS-SU-IX TO WS-SU-COUNT.
029600     MOVE WS-MP-NAME (WS-MP-IX)  TO WS-SU-FROM (WS-SU-IX).
029700     MOVE WS-MP-NAME (WS-MP-IX2) TO WS-SU-TO (WS-SU-IX).
029800     MOVE WS-NEW-SCORE TO WS-SU-SCORE (WS-SU-IX).
029900     SET WS-MP-IX2 UP BY 1.
030000     GO TO 3000-INNER-LOOP.
030100 3000-EXIT.
030200     EXIT.
030300*-----------------------------------------------------------*
030400*    3100 - LEARNING-RATE SMOOTHING TOWARD THIS PAIR'S        *
030500*    TEAM'S BASE CHANGE, THEN THE K/D/A CONTRIBUTION FACTOR    *
030600*    (ALWAYS 1.0 HERE - MATCH-RESULT-REC CARRIES NO PER-       *
030700*    PLAYER K/D/A, ONLY THE TEAM-LEVEL GOLD AND KILL DIFF,     *
030800*    SO BOTH CONTRIBUTIONS ARE THE SPEC'D "ABSENT" VALUE).     *
030900*-----------------------------------------------------------*
031000 3100-SAME-TEAM-UPDATE.
031100     IF WS-MP-TEAM (WS-MP-IX) = 'A'
031200         COMPUTE WS-NEW-SCORE =
031300             WS-CUR-SCORE +
031400                 ((WS-BASE-A - WS-CUR-SCORE) * WS-LEARNING-RATE)
031500     ELSE
031600         COMPUTE WS-NEW-SCORE =
031700             WS-CUR-SCORE +
031800                 ((WS-BASE-B - WS-CUR-SCORE) * WS-LEARNING-RATE)
031900     END-IF.
032000     COMPUTE WS-NEW-SCORE = WS-NEW-SCORE * WS-KDA-FACTOR.
032100     PERFORM 3050-CLAMP-SCORE THRU 3050-EXIT.
032200 3100-EXIT.
032300     EXIT.
032400*-----------------------------------------------------------*
032500*    3050 - CLAMP A SYNERGY SCORE TO -1.0000 THRU +1.0000.     *
032600*-----------------------------------------------------------*
032700 3050-CLAMP-SCORE.
032800     IF WS-NEW-SCORE < -1.0000
032900         MOVE -1.0000 TO WS-NEW-SCORE.
033000     IF WS-NEW-SCORE > 1.0000
033100         MOVE 1.0000 TO WS-NEW-SCORE.
033200 3050-EXIT.
033300     EXIT.
033400*-----------------------------------------------------------*
033500*    3200 - TEAM-HISTORY ENTRY FOR THIS DIRECTED SAME-TEAM     *
033600*    PAIR - GAMES UP BY 1, WINS UP BY 1 IF THE PAIR'S OWN      *
033700*    TEAM WON.                                                 *
033800*-----------------------------------------------------------*
033900 3200-TEAM-HIST-UPDATE.
034000     SET WS-TH-IX TO WS-TO-IX.
034100     ADD 1 TO WS-TU-COUNT.
034200     SET WS-TU-IX TO WS-TU-COUNT.
034300     MOVE WS-MP-NAME (WS-MP-IX)  TO WS-TU-FROM (WS-TU-IX).
034400     MOVE WS-MP-NAME (WS-MP-IX2) TO WS-TU-TO (WS-TU-IX).
034500     COMPUTE WS-TU-GAMES (WS-TU-IX) =
034600         WS-TH-GAMES (WS-PLYR-IX WS-TH-IX) + 1.
034700     MOVE WS-TH-WINS (WS-PLYR-IX WS-TH-IX)
034800         TO WS-TU-WINS (WS-TU-IX).
034900     IF (WS-MP-TEAM (WS-MP-IX) = 'A' AND MR-A-WON = 'Y')
035000         OR (WS-MP-TEAM (WS-MP-IX) = 'B' AND MR-A-WON NOT = 'Y')
035100         ADD 1 TO WS-TU-WINS (WS-TU-IX).
035200     COMPUTE WS-TU-WINRATE (WS-TU-IX) ROUNDED =
035300         WS-TU-WINS (WS-TU-IX) / WS-TU-GAMES (WS-TU-IX).
035400 3200-EXIT.
035500     EXIT.
035600*-----------------------------------------------------------*
035700*    3300 - CROSS-TEAM DECAY.                                  *
035800*-----------------------------------------------------------*
035900 3300-CROSS-TEAM-UPDATE.
036000     COMPUTE WS-NEW-SCORE = WS-CUR-SCORE - .0100.
036100     IF WS-NEW-SCORE < -.5000
036200         MOVE -.5000 TO WS-NEW-SCORE.
036300 3300-EXIT.
036400     EXIT.
036500*-----------------------------------------------------------*
036600*    4000 - ONE PASS OVER SYNERGY.  ANY RECORD WHOSE          *
036700*    SY-PLAYER/SY-OTHER MATCHES AN ENTRY IN WS-SYN-UPDATES     *
036800*    IS REWRITTEN WITH THE NEW SCORE.                          *
036900*-----------------------------------------------------------*
037000 4000-APPLY-SYNERGY.
037100     OPEN I-O SYNERGY.
037200 4000-LOOP.
037300     READ SYNERGY
037400         AT END
037500             GO TO 4000-EXIT.
037600     SET WS-SU-IX TO 1.
037700 4000-SCAN.
037800     IF WS-SU-IX > WS-SU-COUNT
037900         GO TO 4000-LOOP.
038000     IF SY-PLAYER = WS-SU-FROM (WS-SU-IX)
038100         AND SY-OTHER = WS-SU-TO (WS-SU-IX)
038200         MOVE WS-SU-SCORE (WS-SU-IX) TO SY-SCORE
038300         REWRITE SYNERGY-REC
038400         GO TO 4000-LOOP.
038500     SET WS-SU-IX UP BY 1.
038600     GO TO 4000-SCAN.
038700 4000-EXIT.
038800     EXIT.
038900*-----------------------------------------------------------*
039000*    4500 - SAME IDEA, ONE PASS OVER TEAMHIST.                 *
039100*-----------------------------------------------------------*
039200 4500-APPLY-TEAMHIST.
039300     OPEN I-O TEAMHIST.
039400 4500-LOOP.
039500     READ TEAMHIST
039600         AT END
039700             GO TO 4500-EXIT.
039800     SET WS-TU-IX TO 1.
039900 4500-SCAN.
040000     IF WS-TU-IX > WS-TU-COUNT
040100         GO TO 4500-LOOP.
040200     IF TH-PLAYER = WS-TU-FROM (WS-TU-IX)
040300         AND TH-OTHER = WS-TU-TO (WS-TU-IX)
040400         MOVE WS-TU-GAMES (WS-TU-IX)    TO TH-GAMES
040500         MOVE WS-TU-WINS (WS-TU-IX)     TO TH-WINS
040600         MOVE WS-TU-WINRATE (WS-TU-IX)  TO TH-WINRATE
040700         REWRITE TEAM-HIST-REC
040800         GO TO 4500-LOOP.
040900     SET WS-TU-IX UP BY 1.
041000     GO TO 4500-SCAN.
041100 4500-EXIT.
041200     EXIT.
041300*-----------------------------------------------------------*
041400*    9000 - LOCATE WS-CUR-NAME IN THE ROSTER TABLE,            *
041500*    RETURNING ITS SUBSCRIPT IN WS-PLYR-IX.                     *
041600*-----------------------------------------------------------*
041700 9000-FIND-BY-NAME.
041800     SET WS-PLYR-IX TO 1.
041900 9000-LOOP.
042000     IF WS-PLYR-IX > WS-PLAYER-COUNT
042100         GO TO 9000-EXIT.
042200     IF WS-PL-NAME (WS-PLYR-IX) = WS-CUR-NAME
042300         GO TO 9000-EXIT.
042400     SET WS-PLYR-IX UP BY 1.
042500     GO TO 9000-LOOP.
042600 9000-EXIT.
042700     EXIT.
042800*-----------------------------------------------------------*
042900 9900-CLOSE-FILES.
043000*-----------------------------------------------------------*
043100     CLOSE MATCHRES.
043200     IF SYNERGY-OK OR SYNERGY-EOF
043300         CLOSE SYNERGY.
043400     IF TEAMHIST-OK OR TEAMHIST-EOF
043500         CLOSE TEAMHIST.
