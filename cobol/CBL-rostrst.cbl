000100*****************************************************************
000200* PROGRAM NAME:    ROSTRSTS
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/05/88 D. QUINTERO      CREATED - ROSTER STATISTICS REPORT,
000900*                           THREE SECTIONS.  WO-0122.
001000* 11/30/89 T. OKAFOR        CHAMPION SECTION WAS DOUBLE-COUNTING
001100*                           A PLAYER WHO HAD BOTH A CARRIED-
001200*                           CHAMPION RECORD AND A RECENT MATCH
001300*                           ON THE SAME CHAMPION.  WO-0207.
001400* 02/19/93 L. VANCE         POSITION SECTION NOW SKIPS THE
001500*                           UNKNOWN POSITION PER THE LEAGUE
001600*                           OFFICE'S REVISED REPORT SPEC.
001700*                           WO-0342.
001800* 06/06/94 L. VANCE         CHAMPION TABLE RAISED FROM 20 TO 30
001900*                           ENTRIES - RAN OUT OF ROOM DURING
002000*                           THE SPRING TOURNAMENT.  WO-0374.
002100* 07/08/95 R. MASON         AVERAGE KDA WAS DIVIDING BY ZERO
002200*                           DEATHS INSTEAD OF FALLING BACK TO
002300*                           THE GAMES-COUNT RULE.  WO-0404.
002400* 01/11/99 S. PRICE         YEAR 2000 REVIEW - THE RUN-DATE
002500*                           HEADING FIELD IS DISPLAY ONLY AND
002600*                           IS NOT COMPARED.  NO CHANGE
002700*                           REQUIRED.  WO-0457.
002800* 08/23/00 S. PRICE         CHAMPION SORT WAS UNSTABLE ON TIES -
002900*                           SWITCHED THE SELECTION SORT TO
003000*                           KEEP THE ORIGINAL LOAD ORDER ON A
003100*                           WINRATE TIE.  WO-0490.
003200* 03/14/01 M. DUNLEAVY      PLAYER SECTION NOW BREAKS OUT EACH
003300*                           PLAYER'S OWN POSITION AND CHAMPION
003400*                           HISTORY UNDERNEATH THE SUMMARY LINE,
003500*                           PER THE LEAGUE OFFICE'S YEAR-END
003600*                           REPORTING CHANGE.  WO-0505.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  ROSTRSTS.
004000 AUTHOR. D. QUINTERO.
004100 INSTALLATION. COBOL DEVELOPMENT CENTER.
004200 DATE-WRITTEN. 09/05/88.
004300 DATE-COMPILED.
004400 SECURITY. NON-CONFIDENTIAL.
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*-----------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT STATRPT ASSIGN TO STATRPT
005700       ORGANIZATION IS SEQUENTIAL.
005800*****************************************************************
005900 DATA DIVISION.
006000*-----------------------------------------------------------*
006100 FILE SECTION.
006200 FD  STATRPT
006300     RECORDING MODE IS F.
006400 01  STAT-PRINT-RECORD            PIC X(100).
006500*-----------------------------------------------------------*
006600*   WORKING-STORAGE HOLDING AREA FOR THE NEXT LINE TO BE      *
006700*   WRITTEN - KEPT SEPARATE FROM THE FD RECORD SO A HEADING   *
006800*   BREAK IN 9100-PRINT-HEADING-LINES NEVER CLOBBERS A         *
006900*   DETAIL LINE THE CALLER HAS ALREADY BUILT.                  *
007000*-----------------------------------------------------------*
007100 01  WS-PRINT-LINE                PIC X(100).
007200*-----------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*-----------------------------------------------------------*
007500     COPY RSTRTBL.
007600*-----------------------------------------------------------*
007700     COPY PRNCTL.
007800*-----------------------------------------------------------*
007900 01  HEADING-LINE-1.
008000     05  FILLER                   PIC X(30)
008100         VALUE '5V5 ROSTER STATISTICS REPORT '.
008200     05  FILLER                   PIC X(12) VALUE 'RUN DATE   :'.
008300     05  HL1-RUN-DATE             PIC X(08) VALUE SPACE.
008400     05  FILLER                   PIC X(38) VALUE SPACE.
008500     05  FILLER                   PIC X(06) VALUE 'PAGE: '.
008600     05  HL1-PAGE-NUM             PIC ZZZ9.
008700 01  HEADING-LINE-2-POS.
008800     05  FILLER                   PIC X(10) VALUE 'POSITION  '.
008900     05  FILLER                   PIC X(07) VALUE 'GAMES  '.
009000     05  FILLER                   PIC X(06) VALUE 'WINS  '.
009100     05  FILLER                   PIC X(07) VALUE 'LOSSES '.
009200     05  FILLER                   PIC X(08) VALUE 'WINRT % '.
009300     05  FILLER                   PIC X(08) VALUE 'AVG KDA '.
009400     05  FILLER                   PIC X(09) VALUE 'PLAYERS  '.
009500 01  HEADING-LINE-2-CHAMP.
009600     05  FILLER                   PIC X(17)
009700         VALUE 'CHAMPION         '.
009800     05  FILLER                   PIC X(07) VALUE 'GAMES  '.
009900     05  FILLER                   PIC X(06) VALUE 'WINS  '.
010000     05  FILLER                   PIC X(07) VALUE 'LOSSES '.
010100     05  FILLER                   PIC X(08) VALUE 'WINRT % '.
010200     05  FILLER                   PIC X(09) VALUE 'PLAYERS  '.
010300 01  HEADING-LINE-2-PLYR.
010400     05  FILLER                   PIC X(21)
010500         VALUE 'PLAYER               '.
010600     05  FILLER                   PIC X(09) VALUE 'RATING   '.
010700     05  FILLER                   PIC X(07) VALUE 'GAMES  '.
010800     05  FILLER                   PIC X(06) VALUE 'WINS  '.
010900     05  FILLER                   PIC X(07) VALUE 'LOSSES '.
011000     05  FILLER                   PIC X(08) VALUE 'WINRT % '.
011100     05  FILLER                   PIC X(08) VALUE 'AVG KDA '.
011200     05  FILLER                   PIC X(06) VALUE 'FORM  '.
011300 01  POSITION-DETAIL-LINE.
011400     05  PD-POSITION              PIC X(10).
011500     05  PD-GAMES                 PIC ZZZZ9.
011600     05  FILLER                   PIC X(02) VALUE SPACE.
011700     05  PD-WINS                  PIC ZZZZ9.
011800     05  FILLER                   PIC X(02) VALUE SPACE.
011900     05  PD-LOSSES                PIC ZZZZ9.
012000     05  FILLER                   PIC X(02) VALUE SPACE.
012100     05  PD-WINRATE               PIC ZZ9.99.
012200     05  FILLER                   PIC X(02) VALUE SPACE.
012300     05  PD-AVG-KDA               PIC ZZ9.99.
012400     05  FILLER                   PIC X(02) VALUE SPACE.
012500     05  PD-PLAYERS               PIC Z9.
012600 01  CHAMPION-DETAIL-LINE.
012700     05  CD-CHAMPION              PIC X(17).
012800     05  CD-GAMES                 PIC ZZZZ9.
012900     05  FILLER                   PIC X(02) VALUE SPACE.
013000     05  CD-WINS                  PIC ZZZZ9.
013100     05  FILLER                   PIC X(02) VALUE SPACE.
013200     05  CD-LOSSES                PIC ZZZZ9.
013300     05  FILLER                   PIC X(02) VALUE SPACE.
013400     05  CD-WINRATE               PIC ZZ9.99.
013500     05  FILLER                   PIC X(02) VALUE SPACE.
013600     05  CD-PLAYERS               PIC Z9.
013700 01  PLAYER-DETAIL-LINE.
013800     05  PLD-NAME                 PIC X(21).
013900     05  PLD-RATING               PIC ZZZZ9.99.
014000     05  FILLER                   PIC X(01) VALUE SPACE.
014100     05  PLD-GAMES                PIC ZZZ9.
014200     05  FILLER                   PIC X(02) VALUE SPACE.
014300     05  PLD-WINS                 PIC ZZZ9.
014400     05  FILLER                   PIC X(02) VALUE SPACE.
014500     05  PLD-LOSSES               PIC ZZZ9.
014600     05  FILLER                   PIC X(02) VALUE SPACE.
014700     05  PLD-WINRATE              PIC ZZ9.99.
014800     05  FILLER                   PIC X(02) VALUE SPACE.
014900     05  PLD-AVG-KDA              PIC ZZ9.99.
015000     05  FILLER                   PIC X(02) VALUE SPACE.
015100     05  PLD-FORM                 PIC Z9.99.
015200 01  PLAYER-POS-DETAIL-LINE.
015300     05  FILLER                   PIC X(06) VALUE SPACE.
015400     05  FILLER                   PIC X(11) VALUE '  POSITION:'.
015500     05  PLP-POSITION             PIC X(08).
015600     05  FILLER                   PIC X(02) VALUE SPACE.
015700     05  FILLER                   PIC X(07) VALUE 'GAMES: '.
015800     05  PLP-GAMES                PIC ZZZ9.
015900     05  FILLER                   PIC X(02) VALUE SPACE.
016000     05  FILLER                   PIC X(06) VALUE 'WINS: '.
016100     05  PLP-WINS                 PIC ZZZ9.
016200     05  FILLER                   PIC X(02) VALUE SPACE.
016300     05  FILLER                   PIC X(09) VALUE 'WINRATE: '.
016400     05  PLP-WINRATE              PIC ZZ9.99.
016500 01  PLAYER-CHAMP-DETAIL-LINE.
016600     05  FILLER                   PIC X(06) VALUE SPACE.
016700     05  FILLER                   PIC X(11) VALUE '  CHAMPION:'.
016800     05  PLC-CHAMPION             PIC X(16).
016900     05  FILLER                   PIC X(02) VALUE SPACE.
017000     05  FILLER                   PIC X(07) VALUE 'GAMES: '.
017100     05  PLC-GAMES                PIC ZZZ9.
017200     05  FILLER                   PIC X(02) VALUE SPACE.
017300     05  FILLER                   PIC X(06) VALUE 'WINS: '.
017400     05  PLC-WINS                 PIC ZZZ9.
017500     05  FILLER                   PIC X(02) VALUE SPACE.
017600     05  FILLER                   PIC X(09) VALUE 'WINRATE: '.
017700     05  PLC-WINRATE              PIC ZZ9.99.
017800 01  CONTROL-TOTAL-LINE.
017900     05  FILLER                   PIC X(18)
018000         VALUE 'TOTAL PLAYERS    :'.
018100     05  CT-TOTAL-PLAYERS         PIC ZZZ9.
018200     05  FILLER                   PIC X(05) VALUE SPACE.
018300     05  FILLER                   PIC X(24)
018400         VALUE 'TOTAL MATCH RECORDS    :'.
018500     05  CT-TOTAL-MATCHES         PIC ZZZZ9.
018600*-----------------------------------------------------------*
018700*   PER-POSITION ACCUMULATORS - ONE ENTRY PER FIELD POSITION,  *
018800*   SAME ORDER AS WS-POSITION-ENTRY IN THE ROSTER TABLE.       *
018900*-----------------------------------------------------------*
019000 01  WS-POSITION-STATS.
019100     05  WS-PS-ENTRY              OCCURS 5 TIMES
019200                                   INDEXED BY WS-PS-IX.
019300         10  WS-PS-GAMES          PIC S9(05) COMP VALUE ZERO.
019400         10  WS-PS-WINS           PIC S9(05) COMP VALUE ZERO.
019500         10  WS-PS-LOSSES         PIC S9(05) COMP VALUE ZERO.
019600         10  WS-PS-KILLS          PIC S9(07) COMP VALUE ZERO.
019700         10  WS-PS-DEATHS         PIC S9(07) COMP VALUE ZERO.
019800         10  WS-PS-ASSISTS        PIC S9(07) COMP VALUE ZERO.
019900         10  WS-PS-PLAYERS        PIC S9(02) COMP VALUE ZERO.
020000         10  WS-PS-WINRATE        PIC 9V9(04) VALUE ZERO.
020100         10  WS-PS-AVG-KDA        PIC 9(03)V99 VALUE ZERO.
020200 01  WS-POSITION-STATS-R REDEFINES WS-POSITION-STATS.
020300     05  FILLER                   PIC X(185).
020400*-----------------------------------------------------------*
020500*   PER-PLAYER "SEEN THIS POSITION ALREADY" SWITCHES, RESET  *
020600*   AT THE TOP OF EACH PLAYER IN 2000-ACCUMULATE-POSITIONS.  *
020700*-----------------------------------------------------------*
020800 01  WS-POS-SEEN-SWITCHES.
020900     05  WS-PS-SEEN              OCCURS 5 TIMES PIC X(01).
021000     05  FILLER                  PIC X(01).
021100*-----------------------------------------------------------*
021200*   PER-CHAMPION ACCUMULATORS.  WS-CH-SEEN TRACKS WHICH OF   *
021300*   THE TEN ROSTER SLOTS HAVE ALREADY BEEN COUNTED TOWARD    *
021400*   WS-CH-PLAYERS FOR THAT CHAMPION, SO A PLAYER WITH BOTH   *
021500*   A CARRIED RECORD AND A RECENT MATCH ON THE SAME CHAMPION *
021600*   IS ONLY COUNTED ONCE.                                    *
021700*-----------------------------------------------------------*
021800 01  WS-CHAMPION-STATS.
021900     05  WS-CH-COUNT              PIC S9(03) COMP VALUE ZERO.
022000     05  WS-CH-ENTRY              OCCURS 30 TIMES
022100                                   INDEXED BY WS-CH-IX.
022200         10  WS-CH-NAME           PIC X(16).
022300         10  WS-CH-GAMES          PIC S9(05) COMP VALUE ZERO.
022400         10  WS-CH-WINS           PIC S9(05) COMP VALUE ZERO.
022500         10  WS-CH-LOSSES         PIC S9(05) COMP VALUE ZERO.
022600         10  WS-CH-PLAYERS        PIC S9(02) COMP VALUE ZERO.
022700         10  WS-CH-WINRATE        PIC 9V9(04) VALUE ZERO.
022800         10  WS-CH-SEEN           OCCURS 10 TIMES PIC X(01).
022900 01  WS-CHAMPION-STATS-R REDEFINES WS-CHAMPION-STATS.
023000     05  FILLER                   PIC X(1412).
023100*-----------------------------------------------------------*
023200*   CONTROL TOTALS AND MISCELLANEOUS WORK FIELDS.            *
023300*-----------------------------------------------------------*
023400 01  WS-CONTROL-TOTALS.
023500     05  WS-TOTAL-PLAYERS         PIC S9(03) COMP VALUE ZERO.
023600     05  WS-TOTAL-MATCHES         PIC S9(05) COMP VALUE ZERO.
023700*-----------------------------------------------------------*
023800*   EDITED VIEW OF THE CONTROL TOTALS - BINARY FIELDS ABOVE  *
023900*   CANNOT BE DISPLAYED DIRECTLY ON AN ABEND TRACE.          *
024000*-----------------------------------------------------------*
024100 01  WS-CONTROL-TOTALS-DSP REDEFINES WS-CONTROL-TOTALS.
024200     05  FILLER                   PIC X(08).
024300 01  WS-WORK-AREA.
024400     05  WS-CUR-PLYR-IX           PIC S9(03) COMP VALUE ZERO.
024500     05  WS-CUR-MH-IX             PIC S9(03) COMP VALUE ZERO.
024600     05  WS-CUR-CS-IX             PIC S9(03) COMP VALUE ZERO.
024700     05  WS-CUR-CHAMP-NAME        PIC X(16) VALUE SPACE.
024800     05  WS-DELTA-GAMES           PIC S9(05) COMP VALUE ZERO.
024900     05  WS-DELTA-WINS            PIC S9(05) COMP VALUE ZERO.
025000     05  WS-T-KILLS               PIC S9(07) COMP VALUE ZERO.
025100     05  WS-T-DEATHS              PIC S9(07) COMP VALUE ZERO.
025200     05  WS-T-ASSISTS             PIC S9(07) COMP VALUE ZERO.
025300     05  WS-T-GAMES               PIC S9(05) COMP VALUE ZERO.
025400     05  WS-T-WINS                PIC S9(05) COMP VALUE ZERO.
025500     05  WS-T-LOSSES              PIC S9(05) COMP VALUE ZERO.
025600     05  WS-T-AVG-KDA             PIC 9(03)V99 VALUE ZERO.
025700     05  WS-T-WINRATE             PIC 9V9(04) VALUE ZERO.
025800     05  WS-FORM-WINS             PIC S9(02) COMP VALUE ZERO.
025900     05  WS-FORM-GAMES            PIC S9(02) COMP VALUE ZERO.
026000     05  WS-FORM-SCORE            PIC 9V9(04) VALUE ZERO.
026100     05  WS-SORT-SWITCH           PIC X(01) VALUE 'N'.
026200         88  WS-SORT-DONE         VALUE 'Y'.
026300     05  WS-SORT-BEST-IX          PIC S9(03) COMP VALUE ZERO.
026400     05  WS-CHAMP-FOUND-SW        PIC X(01) VALUE 'N'.
026500         88  WS-CHAMP-FOUND       VALUE 'Y'.
026600     05  WS-FIND-CH-IX            PIC S9(03) COMP VALUE ZERO.
026700     05  WS-MATCH-CH-IX           PIC S9(03) COMP VALUE ZERO.
026800     05  WS-ACC-WINRATE           PIC 9V9(04) VALUE ZERO.
026900     05  WS-T5-SCAN-IX            PIC S9(03) COMP VALUE ZERO.
027000     05  WS-T5-BEST-IX            PIC S9(03) COMP VALUE ZERO.
027100     05  FILLER                   PIC X(04).
027200 01  WS-HOLD-CHAMPION.
027300     05  WS-HOLD-NAME             PIC X(16) VALUE SPACE.
027400     05  WS-HOLD-GAMES            PIC S9(05) COMP VALUE ZERO.
027500     05  WS-HOLD-WINS             PIC S9(05) COMP VALUE ZERO.
027600     05  WS-HOLD-LOSSES           PIC S9(05) COMP VALUE ZERO.
027700     05  WS-HOLD-PLAYERS          PIC S9(02) COMP VALUE ZERO.
027800     05  WS-HOLD-WINRATE          PIC 9V9(04) VALUE ZERO.
027900     05  WS-HOLD-SEEN             OCCURS 10 TIMES PIC X(01).
028000     05  FILLER                   PIC X(01).
028100*-----------------------------------------------------------*
028200*   PER-PLAYER POSITION BREAKDOWN FOR THE STATISTICS REPORT.  *
028300*   RESET FOR EACH PLAYER IN 5316-CLEAR-ONE-PLPOS, POSTED BY   *
028400*   5317-FIND-ONE-PLPOS AS THAT PLAYER'S RECENT MATCHES ARE    *
028500*   WALKED, PRICED BY THE 5318-POSITION-WINRATE ACCESSOR.      *
028600*-----------------------------------------------------------*
028700 01  WS-PLPOS-STATS.
028800     05  WS-PP-ENTRY              OCCURS 5 TIMES
028900                                   INDEXED BY WS-PP-IX.
029000         10  WS-PP-GAMES          PIC S9(05) COMP VALUE ZERO.
029100         10  WS-PP-WINS           PIC S9(05) COMP VALUE ZERO.
029200         10  WS-PP-WINRATE        PIC 9V9(04) VALUE ZERO.
029300 01  WS-PLPOS-STATS-R REDEFINES WS-PLPOS-STATS.
029400     05  FILLER                   PIC X(65).
029500*-----------------------------------------------------------*
029600*   PER-PLAYER TOP-FIVE CHAMPIONS BY GAMES, PICKED OUT OF     *
029700*   THAT PLAYER'S OWN CARRIED WS-PL-CHAMP-TABLE (SEE RSTRTBL) *
029800*   BY 5340-BUILD-TOP5-CHAMPS.  WS-T5-IX HOLDS THE WINNING     *
029900*   WS-CS-IX SUBSCRIPT FOR EACH OF THE FIVE SLOTS; WS-T5-     *
030000*   PICKED KEEPS A CANDIDATE FROM BEING CHOSEN TWICE.          *
030100*-----------------------------------------------------------*
030200 01  WS-TOP5-CHAMPS.
030300     05  WS-T5-COUNT              PIC S9(02) COMP VALUE ZERO.
030400     05  WS-T5-SLOT               PIC S9(02) COMP VALUE ZERO.
030500     05  WS-T5-IX                 OCCURS 5 TIMES
030600                                   PIC S9(03) COMP VALUE ZERO.
030700     05  WS-T5-PICKED             OCCURS 20 TIMES PIC X(01).
030800*****************************************************************
030900 PROCEDURE DIVISION.
031000*-----------------------------------------------------------*
031100 0000-MAIN-ROUTINE.
031200     PERFORM 1000-OPEN-FILES.
031300     CALL 'RSTRLOAD' USING WS-ROSTER-TABLES.
031400     PERFORM 1100-INIT-ACCUMULATORS.
031500     PERFORM 2000-ACCUMULATE-POSITIONS THRU 2000-EXIT.
031600     PERFORM 3000-ACCUMULATE-CHAMPIONS THRU 3000-EXIT.
031700     PERFORM 3900-SORT-CHAMPIONS THRU 3900-EXIT.
031800     PERFORM 5000-PRINT-REPORT THRU 5000-EXIT.
031900     PERFORM 9900-CLOSE-FILES.
032000     GOBACK.
032100*-----------------------------------------------------------*
032200 1000-OPEN-FILES.
032300     OPEN OUTPUT STATRPT.
032400     ACCEPT WS-RUN-DATE FROM DATE.
032500     MOVE WS-RUN-MM TO WS-RUN-MM-OUT.
032600     MOVE WS-RUN-DD TO WS-RUN-DD-OUT.
032700     MOVE WS-RUN-YY TO WS-RUN-YY-OUT.
032800     MOVE WS-RUN-DATE-OUT TO HL1-RUN-DATE.
032900*-----------------------------------------------------------*
033000 1100-INIT-ACCUMULATORS.
033100     PERFORM 1110-ZERO-ONE-POSITION THRU 1110-EXIT
033200         VARYING WS-PS-IX FROM 1 BY 1 UNTIL WS-PS-IX > 5.
033300     MOVE ZERO TO WS-CH-COUNT.
033400     MOVE ZERO TO WS-TOTAL-MATCHES.
033500     MOVE WS-PLAYER-COUNT TO WS-TOTAL-PLAYERS.
033600     GO TO 1100-EXIT.
033700 1100-EXIT.
033800     EXIT.
033900 1110-ZERO-ONE-POSITION.
034000     MOVE ZERO TO WS-PS-GAMES (WS-PS-IX).
034100     MOVE ZERO TO WS-PS-WINS (WS-PS-IX).
034200     MOVE ZERO TO WS-PS-LOSSES (WS-PS-IX).
034300     MOVE ZERO TO WS-PS-KILLS (WS-PS-IX).
034400     MOVE ZERO TO WS-PS-DEATHS (WS-PS-IX).
034500     MOVE ZERO TO WS-PS-ASSISTS (WS-PS-IX).
034600     MOVE ZERO TO WS-PS-PLAYERS (WS-PS-IX).
034700 1110-EXIT.
034800     EXIT.
034900*-----------------------------------------------------------*
035000*   PER-POSITION TOTALS.  POSITION UNKNOWN IS NOT A FIELD    *
035100*   POSITION AND IS EXCLUDED FROM THIS SECTION PER THE       *
035200*   LEAGUE OFFICE'S REPORT SPEC (WO-0342 ABOVE).             *
035300*-----------------------------------------------------------*
035400 2000-ACCUMULATE-POSITIONS.
035500     SET WS-PLYR-IX TO 1.
035600     PERFORM 2100-ONE-PLAYERS-POSITIONS THRU 2100-EXIT
035700         VARYING WS-PLYR-IX FROM 1 BY 1
035800         UNTIL WS-PLYR-IX > WS-PLAYER-COUNT.
035900     GO TO 2000-EXIT.
036000 2000-EXIT.
036100     EXIT.
036200 2100-ONE-PLAYERS-POSITIONS.
036300     PERFORM 2110-CLEAR-ONE-SEEN-SWITCH THRU 2110-EXIT
036400         VARYING WS-PS-IX FROM 1 BY 1 UNTIL WS-PS-IX > 5.
036500     IF WS-PL-MHIST-COUNT (WS-PLYR-IX) = ZERO
036600         GO TO 2100-EXIT
036700     END-IF.
036800     SET WS-MH-IX TO 1.
036900     PERFORM 2150-ONE-MATCH-POSITION THRU 2150-EXIT
037000         VARYING WS-MH-IX FROM 1 BY 1
037100         UNTIL WS-MH-IX > WS-PL-MHIST-COUNT (WS-PLYR-IX).
037200     GO TO 2100-EXIT.
037300 2100-EXIT.
037400     EXIT.
037500 2110-CLEAR-ONE-SEEN-SWITCH.
037600     MOVE 'N' TO WS-PS-SEEN (WS-PS-IX).
037700 2110-EXIT.
037800     EXIT.
037900 2150-ONE-MATCH-POSITION.
038000     IF WS-MH-POSITION (WS-PLYR-IX WS-MH-IX) = 'UNKNOWN '
038100         GO TO 2150-EXIT
038200     END-IF.
038300     SET WS-POS-IX TO 1.
038400     PERFORM 2155-FIND-ONE-POSITION THRU 2155-EXIT
038500         VARYING WS-POS-IX FROM 1 BY 1 UNTIL WS-POS-IX > 5.
038600     GO TO 2150-EXIT.
038700 2150-EXIT.
038800     EXIT.
038900 2155-FIND-ONE-POSITION.
039000     IF WS-POSITION-ENTRY (WS-POS-IX) =
039100        WS-MH-POSITION (WS-PLYR-IX WS-MH-IX)
039200         SET WS-PS-IX TO WS-POS-IX
039300         PERFORM 2160-POST-POSITION-GAME
039400         SET WS-POS-IX TO 5
039500     END-IF.
039600 2155-EXIT.
039700     EXIT.
039800 2160-POST-POSITION-GAME.
039900     ADD 1 TO WS-PS-GAMES (WS-PS-IX).
040000     ADD WS-MH-KILLS (WS-PLYR-IX WS-MH-IX)
040100         TO WS-PS-KILLS (WS-PS-IX).
040200     ADD WS-MH-DEATHS (WS-PLYR-IX WS-MH-IX)
040300         TO WS-PS-DEATHS (WS-PS-IX).
040400     ADD WS-MH-ASSISTS (WS-PLYR-IX WS-MH-IX)
040500         TO WS-PS-ASSISTS (WS-PS-IX).
040600     IF WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = 'Y'
040700         ADD 1 TO WS-PS-WINS (WS-PS-IX)
040800     END-IF.
040900     IF WS-PS-SEEN (WS-PS-IX) = 'N'
041000         MOVE 'Y' TO WS-PS-SEEN (WS-PS-IX)
041100         ADD 1 TO WS-PS-PLAYERS (WS-PS-IX)
041200     END-IF.
041300*-----------------------------------------------------------*
041400*   PER-CHAMPION TOTALS.  FIRST PASS PULLS THE CARRIED       *
041500*   CHAMP-STAT TOTALS OUT OF EACH PLAYER'S WS-PL-CHAMP-      *
041600*   TABLE; SECOND PASS ADDS IN ANY RECENT MATCH THAT NAMED   *
041700*   A CHAMPION.  BOTH PASSES SHARE 3500-FIND-OR-ADD-CHAMP    *
041800*   AND 3600-POST-CHAMP-GAME SO THE TOTALS STAY CONSISTENT.  *
041900*-----------------------------------------------------------*
042000 3000-ACCUMULATE-CHAMPIONS.
042100     PERFORM 3100-ONE-PLAYERS-CARRIED-CHAMPS THRU 3100-EXIT
042200         VARYING WS-PLYR-IX FROM 1 BY 1
042300         UNTIL WS-PLYR-IX > WS-PLAYER-COUNT.
042400     PERFORM 3200-ONE-PLAYERS-RECENT-CHAMPS THRU 3200-EXIT
042500         VARYING WS-PLYR-IX FROM 1 BY 1
042600         UNTIL WS-PLYR-IX > WS-PLAYER-COUNT.
042700     GO TO 3000-EXIT.
042800 3000-EXIT.
042900     EXIT.
043000 3100-ONE-PLAYERS-CARRIED-CHAMPS.
043100     IF WS-PL-CHAMP-COUNT (WS-PLYR-IX) = ZERO
043200         GO TO 3100-EXIT
043300     END-IF.
043400     PERFORM 3150-ONE-CARRIED-CHAMP THRU 3150-EXIT
043500         VARYING WS-CS-IX FROM 1 BY 1
043600         UNTIL WS-CS-IX > WS-PL-CHAMP-COUNT (WS-PLYR-IX).
043700     GO TO 3100-EXIT.
043800 3100-EXIT.
043900     EXIT.
044000 3150-ONE-CARRIED-CHAMP.
044100     MOVE WS-CS-CHAMPION (WS-PLYR-IX WS-CS-IX)
044200         TO WS-CUR-CHAMP-NAME.
044300     PERFORM 3500-FIND-OR-ADD-CHAMP THRU 3500-EXIT.
044400     MOVE WS-CS-TOTAL (WS-PLYR-IX WS-CS-IX) TO WS-DELTA-GAMES.
044500     MOVE WS-CS-WINS (WS-PLYR-IX WS-CS-IX) TO WS-DELTA-WINS.
044600     PERFORM 3600-POST-CHAMP-GAME THRU 3600-EXIT.
044700 3150-EXIT.
044800     EXIT.
044900 3200-ONE-PLAYERS-RECENT-CHAMPS.
045000     IF WS-PL-MHIST-COUNT (WS-PLYR-IX) = ZERO
045100         GO TO 3200-EXIT
045200     END-IF.
045300     PERFORM 3250-ONE-RECENT-CHAMP THRU 3250-EXIT
045400         VARYING WS-MH-IX FROM 1 BY 1
045500         UNTIL WS-MH-IX > WS-PL-MHIST-COUNT (WS-PLYR-IX).
045600     GO TO 3200-EXIT.
045700 3200-EXIT.
045800     EXIT.
045900 3250-ONE-RECENT-CHAMP.
046000     IF WS-MH-CHAMPION (WS-PLYR-IX WS-MH-IX) = SPACE
046100         GO TO 3250-EXIT
046200     END-IF.
046300     MOVE WS-MH-CHAMPION (WS-PLYR-IX WS-MH-IX)
046400         TO WS-CUR-CHAMP-NAME.
046500     PERFORM 3500-FIND-OR-ADD-CHAMP THRU 3500-EXIT.
046600     MOVE 1 TO WS-DELTA-GAMES.
046700     IF WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = 'Y'
046800         MOVE 1 TO WS-DELTA-WINS
046900     ELSE
047000         MOVE ZERO TO WS-DELTA-WINS
047100     END-IF.
047200     PERFORM 3600-POST-CHAMP-GAME THRU 3600-EXIT.
047300 3250-EXIT.
047400     EXIT.
047500*-----------------------------------------------------------*
047600*   LINEAR LOOKUP ON CHAMPION NAME; ADDS A NEW ZERO ENTRY    *
047700*   IF NOT FOUND AND THE TABLE HAS ROOM.  WS-CH-IX COMES     *
047800*   BACK SET TO THE ENTRY TO POST AGAINST.                   *
047900*-----------------------------------------------------------*
048000 3500-FIND-OR-ADD-CHAMP.
048100     MOVE 'N' TO WS-CHAMP-FOUND-SW.
048200     PERFORM 3520-TEST-ONE-CHAMP THRU 3520-EXIT
048300         VARYING WS-FIND-CH-IX FROM 1 BY 1
048400         UNTIL WS-FIND-CH-IX > WS-CH-COUNT.
048500     IF WS-CHAMP-FOUND
048600         SET WS-CH-IX TO WS-MATCH-CH-IX
048700     ELSE
048800         IF WS-CH-COUNT < 30
048900             ADD 1 TO WS-CH-COUNT
049000             SET WS-CH-IX TO WS-CH-COUNT
049100             MOVE WS-CUR-CHAMP-NAME TO WS-CH-NAME (WS-CH-IX)
049200         END-IF
049300     END-IF.
049400     GO TO 3500-EXIT.
049500 3500-EXIT.
049600     EXIT.
049700 3520-TEST-ONE-CHAMP.
049800     IF NOT WS-CHAMP-FOUND
049900         IF WS-CH-NAME (WS-FIND-CH-IX) = WS-CUR-CHAMP-NAME
050000             SET WS-CHAMP-FOUND TO TRUE
050100             SET WS-MATCH-CH-IX TO WS-FIND-CH-IX
050200         END-IF
050300     END-IF.
050400 3520-EXIT.
050500     EXIT.
050600 3600-POST-CHAMP-GAME.
050700     ADD WS-DELTA-GAMES TO WS-CH-GAMES (WS-CH-IX).
050800     ADD WS-DELTA-WINS TO WS-CH-WINS (WS-CH-IX).
050900     COMPUTE WS-CH-LOSSES (WS-CH-IX) =
051000         WS-CH-GAMES (WS-CH-IX) - WS-CH-WINS (WS-CH-IX).
051100     IF WS-CH-SEEN (WS-CH-IX WS-PLYR-IX) = 'N' OR
051200        WS-CH-SEEN (WS-CH-IX WS-PLYR-IX) = SPACE
051300         MOVE 'Y' TO WS-CH-SEEN (WS-CH-IX WS-PLYR-IX)
051400         ADD 1 TO WS-CH-PLAYERS (WS-CH-IX)
051500     END-IF.
051600 3600-EXIT.
051700     EXIT.
051800*-----------------------------------------------------------*
051900*   WINRATE AND A SIMPLE SELECTION SORT, DESCENDING, STABLE  *
052000*   ON TIES (WO-0490 ABOVE - THE BEST CANDIDATE FOUND MUST   *
052100*   BE STRICTLY GREATER, NOT MERELY EQUAL, TO DISPLACE THE   *
052200*   EARLIER ENTRY).                                          *
052300*-----------------------------------------------------------*
052400 3900-SORT-CHAMPIONS.
052500     PERFORM 3910-COMPUTE-ONE-WINRATE THRU 3910-EXIT
052600         VARYING WS-CH-IX FROM 1 BY 1
052700         UNTIL WS-CH-IX > WS-CH-COUNT.
052800     IF WS-CH-COUNT < 2
052900         GO TO 3900-EXIT
053000     END-IF.
053100     PERFORM 3950-ONE-SORT-PASS THRU 3950-EXIT
053200         VARYING WS-FIND-CH-IX FROM 1 BY 1
053300         UNTIL WS-FIND-CH-IX > WS-CH-COUNT.
053400     GO TO 3900-EXIT.
053500 3900-EXIT.
053600     EXIT.
053700 3910-COMPUTE-ONE-WINRATE.
053800     IF WS-CH-GAMES (WS-CH-IX) = ZERO
053900         MOVE ZERO TO WS-CH-WINRATE (WS-CH-IX)
054000     ELSE
054100         COMPUTE WS-CH-WINRATE (WS-CH-IX) ROUNDED =
054200             WS-CH-WINS (WS-CH-IX) / WS-CH-GAMES (WS-CH-IX)
054300     END-IF.
054400 3910-EXIT.
054500     EXIT.
054600 3950-ONE-SORT-PASS.
054700     SET WS-SORT-BEST-IX TO WS-FIND-CH-IX.
054800     PERFORM 3960-FIND-BEST-OF-REST THRU 3960-EXIT
054900         VARYING WS-MATCH-CH-IX FROM WS-FIND-CH-IX BY 1
055000         UNTIL WS-MATCH-CH-IX > WS-CH-COUNT.
055100     IF WS-SORT-BEST-IX NOT = WS-FIND-CH-IX
055200         MOVE WS-CH-ENTRY (WS-FIND-CH-IX) TO WS-HOLD-CHAMPION
055300         MOVE WS-CH-ENTRY (WS-SORT-BEST-IX)
055400             TO WS-CH-ENTRY (WS-FIND-CH-IX)
055500         MOVE WS-HOLD-CHAMPION TO WS-CH-ENTRY (WS-SORT-BEST-IX)
055600     END-IF.
055700 3950-EXIT.
055800     EXIT.
055900 3960-FIND-BEST-OF-REST.
056000     IF WS-CH-WINRATE (WS-MATCH-CH-IX) >
056100        WS-CH-WINRATE (WS-SORT-BEST-IX)
056200         SET WS-SORT-BEST-IX TO WS-MATCH-CH-IX
056300     END-IF.
056400 3960-EXIT.
056500     EXIT.
056600*-----------------------------------------------------------*
056700 5000-PRINT-REPORT.
056800     PERFORM 5100-PRINT-POSITION-SECTION THRU 5100-EXIT.
056900     PERFORM 5200-PRINT-CHAMPION-SECTION THRU 5200-EXIT.
057000     PERFORM 5300-PRINT-PLAYER-SECTION THRU 5300-EXIT.
057100     PERFORM 5400-PRINT-CONTROL-TOTALS THRU 5400-EXIT.
057200     GO TO 5000-EXIT.
057300 5000-EXIT.
057400     EXIT.
057500 5100-PRINT-POSITION-SECTION.
057600     MOVE HEADING-LINE-2-POS TO WS-PRINT-LINE.
057700     PERFORM 9000-PRINT-REPORT-LINE.
057800     PERFORM 5110-PRINT-ONE-POSITION THRU 5110-EXIT
057900         VARYING WS-PS-IX FROM 1 BY 1 UNTIL WS-PS-IX > 5.
058000     GO TO 5100-EXIT.
058100 5100-EXIT.
058200     EXIT.
058300 5110-PRINT-ONE-POSITION.
058400     IF WS-PS-GAMES (WS-PS-IX) = ZERO
058500         GO TO 5110-EXIT
058600     END-IF.
058700     COMPUTE WS-PS-WINRATE (WS-PS-IX) ROUNDED =
058800         WS-PS-WINS (WS-PS-IX) / WS-PS-GAMES (WS-PS-IX).
058900     MOVE WS-PS-KILLS (WS-PS-IX) TO WS-T-KILLS.
059000     MOVE WS-PS-DEATHS (WS-PS-IX) TO WS-T-DEATHS.
059100     MOVE WS-PS-ASSISTS (WS-PS-IX) TO WS-T-ASSISTS.
059200     MOVE WS-PS-GAMES (WS-PS-IX) TO WS-T-GAMES.
059300     PERFORM 2900-COMPUTE-AVG-KDA THRU 2900-EXIT.
059400     MOVE WS-T-AVG-KDA TO WS-PS-AVG-KDA (WS-PS-IX).
059500     MOVE WS-POSITION-ENTRY (WS-PS-IX) TO PD-POSITION.
059600     MOVE WS-PS-GAMES (WS-PS-IX) TO PD-GAMES.
059700     MOVE WS-PS-WINS (WS-PS-IX) TO PD-WINS.
059800     COMPUTE WS-PS-LOSSES (WS-PS-IX) =
059900         WS-PS-GAMES (WS-PS-IX) - WS-PS-WINS (WS-PS-IX).
060000     MOVE WS-PS-LOSSES (WS-PS-IX) TO PD-LOSSES.
060100     MOVE WS-PS-WINRATE (WS-PS-IX) TO PD-WINRATE.
060200     MOVE WS-PS-AVG-KDA (WS-PS-IX) TO PD-AVG-KDA.
060300     MOVE WS-PS-PLAYERS (WS-PS-IX) TO PD-PLAYERS.
060400     MOVE POSITION-DETAIL-LINE TO WS-PRINT-LINE.
060500     PERFORM 9000-PRINT-REPORT-LINE.
060600 5110-EXIT.
060700     EXIT.
060800*-----------------------------------------------------------*
060900*   SHARED AVERAGE-KDA CALCULATION - FALLS BACK TO THE GAME  *
061000*   COUNT WHEN THE DEATH TOTAL IS ZERO (WO-0404 ABOVE).      *
061100*   CALLERS LOAD WS-T-KILLS/DEATHS/ASSISTS/GAMES FIRST.      *
061200*-----------------------------------------------------------*
061300 2900-COMPUTE-AVG-KDA.
061400     IF WS-T-DEATHS = ZERO
061500         IF WS-T-GAMES = ZERO
061600             MOVE ZERO TO WS-T-AVG-KDA
061700         ELSE
061800             COMPUTE WS-T-AVG-KDA ROUNDED =
061900                 (WS-T-KILLS + WS-T-ASSISTS) / WS-T-GAMES
062000         END-IF
062100     ELSE
062200         COMPUTE WS-T-AVG-KDA ROUNDED =
062300             (WS-T-KILLS + WS-T-ASSISTS) / WS-T-DEATHS
062400     END-IF.
062500 2900-EXIT.
062600     EXIT.
062700 5200-PRINT-CHAMPION-SECTION.
062800     MOVE HEADING-LINE-2-CHAMP TO WS-PRINT-LINE.
062900     PERFORM 9000-PRINT-REPORT-LINE.
063000     IF WS-CH-COUNT = ZERO
063100         GO TO 5200-EXIT
063200     END-IF.
063300     PERFORM 5210-PRINT-ONE-CHAMPION THRU 5210-EXIT
063400         VARYING WS-CH-IX FROM 1 BY 1
063500         UNTIL WS-CH-IX > WS-CH-COUNT.
063600     GO TO 5200-EXIT.
063700 5200-EXIT.
063800     EXIT.
063900 5210-PRINT-ONE-CHAMPION.
064000     MOVE WS-CH-NAME (WS-CH-IX) TO CD-CHAMPION.
064100     MOVE WS-CH-GAMES (WS-CH-IX) TO CD-GAMES.
064200     MOVE WS-CH-WINS (WS-CH-IX) TO CD-WINS.
064300     MOVE WS-CH-LOSSES (WS-CH-IX) TO CD-LOSSES.
064400     MOVE WS-CH-WINRATE (WS-CH-IX) TO CD-WINRATE.
064500     MOVE WS-CH-PLAYERS (WS-CH-IX) TO CD-PLAYERS.
064600     MOVE CHAMPION-DETAIL-LINE TO WS-PRINT-LINE.
064700     PERFORM 9000-PRINT-REPORT-LINE.
064800 5210-EXIT.
064900     EXIT.
065000*-----------------------------------------------------------*
065100 5300-PRINT-PLAYER-SECTION.
065200     MOVE HEADING-LINE-2-PLYR TO WS-PRINT-LINE.
065300     PERFORM 9000-PRINT-REPORT-LINE.
065400     IF WS-PLAYER-COUNT = ZERO
065500         GO TO 5300-EXIT
065600     END-IF.
065700     PERFORM 5310-PRINT-ONE-PLAYER THRU 5310-EXIT
065800         VARYING WS-PLYR-IX FROM 1 BY 1
065900         UNTIL WS-PLYR-IX > WS-PLAYER-COUNT.
066000     GO TO 5300-EXIT.
066100 5300-EXIT.
066200     EXIT.
066300 5310-PRINT-ONE-PLAYER.
066400     IF WS-PL-MHIST-COUNT (WS-PLYR-IX) = ZERO
066500         GO TO 5310-EXIT
066600     END-IF.
066700     ADD WS-PL-MHIST-COUNT (WS-PLYR-IX) TO WS-TOTAL-MATCHES.
066800     MOVE ZERO TO WS-T-KILLS WS-T-DEATHS WS-T-ASSISTS.
066900     MOVE ZERO TO WS-T-WINS.
067000     MOVE WS-PL-MHIST-COUNT (WS-PLYR-IX) TO WS-T-GAMES.
067100     PERFORM 5316-CLEAR-ONE-PLPOS THRU 5316-EXIT
067200         VARYING WS-PP-IX FROM 1 BY 1 UNTIL WS-PP-IX > 5.
067300     PERFORM 5315-ACCUM-ONE-MATCH THRU 5315-EXIT
067400         VARYING WS-MH-IX FROM 1 BY 1
067500         UNTIL WS-MH-IX > WS-PL-MHIST-COUNT (WS-PLYR-IX).
067600     PERFORM 5318-POSITION-WINRATE THRU 5318-EXIT
067700         VARYING WS-PP-IX FROM 1 BY 1 UNTIL WS-PP-IX > 5.
067800     PERFORM 5340-BUILD-TOP5-CHAMPS THRU 5340-EXIT.
067900     PERFORM 2900-COMPUTE-AVG-KDA THRU 2900-EXIT.
068000     COMPUTE WS-T-LOSSES = WS-T-GAMES - WS-T-WINS.
068100     COMPUTE WS-T-WINRATE ROUNDED = WS-T-WINS / WS-T-GAMES.
068200     PERFORM 5320-COMPUTE-FORM-SCORE THRU 5320-EXIT.
068300     MOVE WS-PL-NAME (WS-PLYR-IX) TO PLD-NAME.
068400     MOVE WS-PL-RATING (WS-PLYR-IX) TO PLD-RATING.
068500     MOVE WS-T-GAMES TO PLD-GAMES.
068600     MOVE WS-T-WINS TO PLD-WINS.
068700     MOVE WS-T-LOSSES TO PLD-LOSSES.
068800     MOVE WS-T-WINRATE TO PLD-WINRATE.
068900     MOVE WS-T-AVG-KDA TO PLD-AVG-KDA.
069000     MOVE WS-FORM-SCORE TO PLD-FORM.
069100     MOVE PLAYER-DETAIL-LINE TO WS-PRINT-LINE.
069200     PERFORM 9000-PRINT-REPORT-LINE.
069300     PERFORM 5380-PRINT-POS-BREAKDOWN THRU 5380-EXIT.
069400     PERFORM 5365-PRINT-CHAMP-BREAKDOWN THRU 5365-EXIT.
069500 5310-EXIT.
069600     EXIT.
069700 5315-ACCUM-ONE-MATCH.
069800     ADD WS-MH-KILLS (WS-PLYR-IX WS-MH-IX) TO WS-T-KILLS.
069900     ADD WS-MH-DEATHS (WS-PLYR-IX WS-MH-IX) TO WS-T-DEATHS.
070000     ADD WS-MH-ASSISTS (WS-PLYR-IX WS-MH-IX) TO WS-T-ASSISTS.
070100     IF WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = 'Y'
070200         ADD 1 TO WS-T-WINS
070300     END-IF.
070400     IF WS-MH-POSITION (WS-PLYR-IX WS-MH-IX) NOT = 'UNKNOWN '
070500         SET WS-POS-IX TO 1
070600         PERFORM 5317-FIND-ONE-PLPOS THRU 5317-EXIT
070700             VARYING WS-POS-IX FROM 1 BY 1 UNTIL WS-POS-IX > 5
070800     END-IF.
070900 5315-EXIT.
071000     EXIT.
071100*-----------------------------------------------------------*
071200*   PER-PLAYER POSITION BREAKDOWN - SAME FIND/POST IDIOM AS   *
071300*   2155/2160 ABOVE BUT SCOPED TO ONE PLAYER'S OWN RECENT      *
071400*   MATCHES, AND 5318 BELOW, THE REQUIRED POSITION WIN-RATE   *
071500*   ACCESSOR.  WO-0505 FROM THE LEAGUE OFFICE.                  *
071600*-----------------------------------------------------------*
071700 5316-CLEAR-ONE-PLPOS.
071800     MOVE ZERO TO WS-PP-GAMES (WS-PP-IX).
071900     MOVE ZERO TO WS-PP-WINS (WS-PP-IX).
072000 5316-EXIT.
072100     EXIT.
072200 5317-FIND-ONE-PLPOS.
072300     IF WS-POSITION-ENTRY (WS-POS-IX) =
072400        WS-MH-POSITION (WS-PLYR-IX WS-MH-IX)
072500         SET WS-PP-IX TO WS-POS-IX
072600         ADD 1 TO WS-PP-GAMES (WS-PP-IX)
072700         IF WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = 'Y'
072800             ADD 1 TO WS-PP-WINS (WS-PP-IX)
072900         END-IF
073000         SET WS-POS-IX TO 5
073100     END-IF.
073200 5317-EXIT.
073300     EXIT.
073400*-----------------------------------------------------------*
073500*   ACCESSOR - POSITION WIN RATE.  WINS OVER GAMES AT ONE     *
073600*   FIELD POSITION ACROSS THIS PLAYER'S OWN RECENT MATCH      *
073700*   HISTORY; DEFAULTS TO .5000 WHEN THE PLAYER HAS NO RECENT  *
073800*   GAMES AT THAT POSITION.                                   *
073900*-----------------------------------------------------------*
074000 5318-POSITION-WINRATE.
074100     IF WS-PP-GAMES (WS-PP-IX) = ZERO
074200         MOVE .5000 TO WS-PP-WINRATE (WS-PP-IX)
074300     ELSE
074400         COMPUTE WS-PP-WINRATE (WS-PP-IX) ROUNDED =
074500             WS-PP-WINS (WS-PP-IX) / WS-PP-GAMES (WS-PP-IX)
074600     END-IF.
074700 5318-EXIT.
074800     EXIT.
074900*-----------------------------------------------------------*
075000*   FORM SCORE - WIN RATIO OVER THE FIVE MOST RECENT GAMES,  *
075100*   NEWEST FIRST, SAME RULE AS THE RATING UPDATER'S OWN      *
075200*   FORM CALCULATION.  DEFAULTS TO .5000 WITH NO HISTORY.    *
075300*-----------------------------------------------------------*
075400 5320-COMPUTE-FORM-SCORE.
075500     MOVE ZERO TO WS-FORM-WINS.
075600     MOVE ZERO TO WS-FORM-GAMES.
075700     PERFORM 5330-ACCUM-ONE-FORM-MATCH THRU 5330-EXIT
075800         VARYING WS-MH-IX FROM 1 BY 1
075900         UNTIL WS-MH-IX > WS-PL-MHIST-COUNT (WS-PLYR-IX)
076000         OR WS-MH-IX > 5.
076100     IF WS-FORM-GAMES = ZERO
076200         MOVE .5000 TO WS-FORM-SCORE
076300     ELSE
076400         COMPUTE WS-FORM-SCORE ROUNDED =
076500             WS-FORM-WINS / WS-FORM-GAMES
076600     END-IF.
076700 5320-EXIT.
076800     EXIT.
076900 5330-ACCUM-ONE-FORM-MATCH.
077000     ADD 1 TO WS-FORM-GAMES.
077100     IF WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = 'Y'
077200         ADD 1 TO WS-FORM-WINS
077300     END-IF.
077400 5330-EXIT.
077500     EXIT.
077600*-----------------------------------------------------------*
077700*   PER-PLAYER TOP-FIVE CHAMPIONS BY GAMES, PICKED FROM THE   *
077800*   PLAYER'S OWN CARRIED WS-PL-CHAMP-TABLE.  FIVE PASSES OF   *
077900*   BEST-OF-THE-REMAINING, SAME SHAPE AS 3950/3960 ABOVE BUT  *
078000*   KEYED ON GAMES RATHER THAN WINRATE AND NOT DESTRUCTIVE OF *
078100*   THE CARRIED TABLE'S OWN ORDER.  WO-0505.                    *
078200*-----------------------------------------------------------*
078300 5340-BUILD-TOP5-CHAMPS.
078400     MOVE ZERO TO WS-T5-COUNT.
078500     IF WS-PL-CHAMP-COUNT (WS-PLYR-IX) = ZERO
078600         GO TO 5340-EXIT
078700     END-IF.
078800     PERFORM 5345-CLEAR-ONE-PICKED THRU 5345-EXIT
078900         VARYING WS-T5-SCAN-IX FROM 1 BY 1
079000         UNTIL WS-T5-SCAN-IX > WS-PL-CHAMP-COUNT (WS-PLYR-IX).
079100     PERFORM 5350-PICK-ONE-TOP-CHAMP THRU 5350-EXIT
079200         VARYING WS-T5-SLOT FROM 1 BY 1 UNTIL WS-T5-SLOT > 5.
079300     GO TO 5340-EXIT.
079400 5340-EXIT.
079500     EXIT.
079600 5345-CLEAR-ONE-PICKED.
079700     MOVE 'N' TO WS-T5-PICKED (WS-T5-SCAN-IX).
079800 5345-EXIT.
079900     EXIT.
080000 5350-PICK-ONE-TOP-CHAMP.
080100     IF WS-T5-COUNT = WS-PL-CHAMP-COUNT (WS-PLYR-IX)
080200         GO TO 5350-EXIT
080300     END-IF.
080400     MOVE ZERO TO WS-T5-BEST-IX.
080500     PERFORM 5355-TEST-ONE-CANDIDATE THRU 5355-EXIT
080600         VARYING WS-T5-SCAN-IX FROM 1 BY 1
080700         UNTIL WS-T5-SCAN-IX > WS-PL-CHAMP-COUNT (WS-PLYR-IX).
080800     IF WS-T5-BEST-IX > ZERO
080900         ADD 1 TO WS-T5-COUNT
081000         MOVE 'Y' TO WS-T5-PICKED (WS-T5-BEST-IX)
081100         SET WS-T5-IX (WS-T5-SLOT) TO WS-T5-BEST-IX
081200     END-IF.
081300 5350-EXIT.
081400     EXIT.
081500 5355-TEST-ONE-CANDIDATE.
081600     IF WS-T5-PICKED (WS-T5-SCAN-IX) = 'N'
081700         IF WS-T5-BEST-IX = ZERO
081800             SET WS-T5-BEST-IX TO WS-T5-SCAN-IX
081900         ELSE
082000             IF WS-CS-TOTAL (WS-PLYR-IX WS-T5-SCAN-IX) >
082100                WS-CS-TOTAL (WS-PLYR-IX WS-T5-BEST-IX)
082200                 SET WS-T5-BEST-IX TO WS-T5-SCAN-IX
082300             END-IF
082400         END-IF
082500     END-IF.
082600 5355-EXIT.
082700     EXIT.
082800*-----------------------------------------------------------*
082900*   ACCESSOR - CHAMPION WIN RATE.  CALLER LOADS WS-CUR-PLYR-  *
083000*   IX AND WS-CUR-CS-IX WITH THE CARRIED-CHAMPION SLOT TO     *
083100*   PRICE.  RETURNS THE STORED CS-WINRATE FOR THAT SLOT, OR   *
083200*   .5000 IF THE PLAYER CARRIES NO CHAMPION RECORD AT ALL.    *
083300*-----------------------------------------------------------*
083400 5360-CHAMPION-WINRATE.
083500     IF WS-PL-CHAMP-COUNT (WS-CUR-PLYR-IX) = ZERO
083600         MOVE .5000 TO WS-ACC-WINRATE
083700     ELSE
083800         MOVE WS-CS-WINRATE (WS-CUR-PLYR-IX WS-CUR-CS-IX)
083900             TO WS-ACC-WINRATE
084000     END-IF.
084100 5360-EXIT.
084200     EXIT.
084300 5365-PRINT-CHAMP-BREAKDOWN.
084400     IF WS-T5-COUNT = ZERO
084500         GO TO 5365-EXIT
084600     END-IF.
084700     PERFORM 5370-PRINT-ONE-TOP-CHAMP THRU 5370-EXIT
084800         VARYING WS-T5-SLOT FROM 1 BY 1
084900         UNTIL WS-T5-SLOT > WS-T5-COUNT.
085000     GO TO 5365-EXIT.
085100 5365-EXIT.
085200     EXIT.
085300 5370-PRINT-ONE-TOP-CHAMP.
085400     SET WS-CUR-CS-IX TO WS-T5-IX (WS-T5-SLOT).
085500     SET WS-CUR-PLYR-IX TO WS-PLYR-IX.
085600     PERFORM 5360-CHAMPION-WINRATE THRU 5360-EXIT.
085700     MOVE WS-CS-CHAMPION (WS-PLYR-IX WS-CUR-CS-IX)
085800         TO PLC-CHAMPION.
085900     MOVE WS-CS-TOTAL (WS-PLYR-IX WS-CUR-CS-IX) TO PLC-GAMES.
086000     MOVE WS-CS-WINS (WS-PLYR-IX WS-CUR-CS-IX) TO PLC-WINS.
086100     MOVE WS-ACC-WINRATE TO PLC-WINRATE.
086200     MOVE PLAYER-CHAMP-DETAIL-LINE TO WS-PRINT-LINE.
086300     PERFORM 9000-PRINT-REPORT-LINE.
086400 5370-EXIT.
086500     EXIT.
086600*-----------------------------------------------------------*
086700*   PRINTS ONLY THE POSITIONS THIS PLAYER ACTUALLY HAS A      *
086800*   RECENT GAME AT - SAME ZERO-GAMES SUPPRESSION RULE THE     *
086900*   POSITION SECTION USES AT 5110 ABOVE.                      *
087000*-----------------------------------------------------------*
087100 5380-PRINT-POS-BREAKDOWN.
087200     PERFORM 5385-PRINT-ONE-PLPOS THRU 5385-EXIT
087300         VARYING WS-PP-IX FROM 1 BY 1 UNTIL WS-PP-IX > 5.
087400 5380-EXIT.
087500     EXIT.
087600 5385-PRINT-ONE-PLPOS.
087700     IF WS-PP-GAMES (WS-PP-IX) = ZERO
087800         GO TO 5385-EXIT
087900     END-IF.
088000     MOVE WS-POSITION-ENTRY (WS-PP-IX) TO PLP-POSITION.
088100     MOVE WS-PP-GAMES (WS-PP-IX) TO PLP-GAMES.
088200     MOVE WS-PP-WINS (WS-PP-IX) TO PLP-WINS.
088300     MOVE WS-PP-WINRATE (WS-PP-IX) TO PLP-WINRATE.
088400     MOVE PLAYER-POS-DETAIL-LINE TO WS-PRINT-LINE.
088500     PERFORM 9000-PRINT-REPORT-LINE.
088600 5385-EXIT.
088700     EXIT.
088800 5400-PRINT-CONTROL-TOTALS.
088900     MOVE WS-TOTAL-PLAYERS TO CT-TOTAL-PLAYERS.
089000     MOVE WS-TOTAL-MATCHES TO CT-TOTAL-MATCHES.
089100     MOVE CONTROL-TOTAL-LINE TO WS-PRINT-LINE.
089200     PERFORM 9000-PRINT-REPORT-LINE.
089300 5400-EXIT.
089400     EXIT.
089500*-----------------------------------------------------------*
089600*   PAGED-REPORT IDIOM - CHECKS FOR PAGE OVERFLOW BEFORE     *
089700*   EVERY DETAIL OR HEADING LINE, THEN WRITES IT.            *
089800*-----------------------------------------------------------*
089900 9000-PRINT-REPORT-LINE.
090000     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
090100         PERFORM 9100-PRINT-HEADING-LINES THRU 9100-EXIT
090200     END-IF.
090300     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
090400 9100-PRINT-HEADING-LINES.
090500     ADD 1 TO WS-PAGE-COUNT.
090600     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUM.
090700     MOVE HEADING-LINE-1 TO STAT-PRINT-RECORD.
090800     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.
090900     MOVE 6 TO WS-LINE-COUNT.
091000 9100-EXIT.
091100     EXIT.
091200 9110-WRITE-TOP-OF-PAGE.
091300     WRITE STAT-PRINT-RECORD AFTER ADVANCING PAGE.
091400 9110-EXIT.
091500     EXIT.
091600 9120-WRITE-PRINT-LINE.
091700     MOVE WS-PRINT-LINE TO STAT-PRINT-RECORD.
091800     WRITE STAT-PRINT-RECORD AFTER ADVANCING WS-LINE-SPACING.
091900     ADD WS-LINE-SPACING TO WS-LINE-COUNT.
092000 9120-EXIT.
092100     EXIT.
092200*-----------------------------------------------------------*
092300 9900-CLOSE-FILES.
092400     CLOSE STATRPT.
092500 9900-EXIT.
092600     EXIT.
