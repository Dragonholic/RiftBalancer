000100*****************************************************************
000200* PROGRAM NAME:    RSTRLOAD
000300* ORIGINAL AUTHOR: R. MASON
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88 R. MASON        CREATED - SHARED ROSTER TABLE LOADER,
000900*                          CALLED FROM EACH BATCH DRIVER SO THE
001000*                          FIVE MASTER FILES ARE READ ONCE.
001100* 09/02/88 R. MASON        ADDED CHAMPSTAT LOAD, WO-0118.
001200* 11/30/89 T. OKAFOR       SYNERGY TABLE WAS BEING LOADED WITH
001300*                          THE PLAYER AND OTHER SUBSCRIPTS
001400*                          REVERSED.  WO-0204.
001500* 06/06/91 T. OKAFOR       TEAM-HIST LOAD ADDED, WO-0251.
001600* 02/19/93 L. VANCE        RAISED CHAMP TABLE FROM 12 TO 20
001700*                          ENTRIES PER PLAYER, WO-0340.
001800* 07/08/95 L. VANCE        FILE STATUS DISPLAY TIGHTENED UP SO
001900*                          OPERATOR CONSOLE ISN'T FLOODED ON A
002000*                          SHORT MATCHHIST FILE.  WO-0402.
002100* 01/11/99 S. PRICE        YEAR 2000 REVIEW - TABLE DATES ARE
002200*                          ALL 2-DIGIT RECORD COUNTS, NO DATE
002300*                          FIELDS IN THIS PROGRAM.  NO CHANGE
002400*                          REQUIRED.  WO-0455.
002500* 08/23/00 S. PRICE        PLAYER-NOT-FOUND ON A SYNERGY OR
002600*                          TEAM-HIST RECORD NOW SKIPS THE
002700*                          RECORD INSTEAD OF ABENDING.  WO-0488.
002800* 03/05/01 S. PRICE        ADDED END-OF-LOAD RECORD COUNT
002900*                          DISPLAY FOR THE OPERATOR CONSOLE,
003000*                          COVERING MATCH-HIST, SYNERGY,
003100*                          TEAM-HIST AND CHAMP-STAT.  WO-0502.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  RSTRLOAD.
003500 AUTHOR. R. MASON.
003600 INSTALLATION. COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN. 03/14/88.
003800 DATE-COMPILED.
003900 SECURITY. NON-CONFIDENTIAL.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*-----------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-3081.
004500 OBJECT-COMPUTER. IBM-3081.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*-----------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PLAYERS ASSIGN TO PLAYERS
005200       ORGANIZATION IS SEQUENTIAL
005300       FILE STATUS  IS FS-PLAYERS.
005400     SELECT MATCHHIST ASSIGN TO MATCHHIST
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS  IS FS-MATCHHIST.
005700     SELECT SYNERGY ASSIGN TO SYNERGY
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS  IS FS-SYNERGY.
006000     SELECT TEAMHIST ASSIGN TO TEAMHIST
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS  IS FS-TEAMHIST.
006300     SELECT CHAMPSTAT ASSIGN TO CHAMPSTAT
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS  IS FS-CHAMPSTAT.
006600*****************************************************************
006700 DATA DIVISION.
006800*-----------------------------------------------------------*
006900 FILE SECTION.
007000 FD  PLAYERS
007100     LABEL RECORDS ARE STANDARD.
007200     COPY PLYRREC.
007300*-----------------------------------------------------------*
007400 FD  MATCHHIST
007500     LABEL RECORDS ARE STANDARD.
007600     COPY MHSTREC.
007700*-----------------------------------------------------------*
007800 FD  SYNERGY
007900     LABEL RECORDS ARE STANDARD.
008000     COPY SYNREC.
008100*-----------------------------------------------------------*
008200 FD  TEAMHIST
008300     LABEL RECORDS ARE STANDARD.
008400     COPY THSTREC.
008500*-----------------------------------------------------------*
008600 FD  CHAMPSTAT
008700     LABEL RECORDS ARE STANDARD.
008800     COPY CHMPREC.
008900*-----------------------------------------------------------*
009000 WORKING-STORAGE SECTION.
009100*-----------------------------------------------------------*
009200 01  WS-FILE-STATUSES.
009300     05  FS-PLAYERS               PIC X(02).
009400         88  PLAYERS-OK                      VALUE '00'.
009500         88  PLAYERS-EOF                      VALUE '10'.
009600     05  FS-MATCHHIST             PIC X(02).
009700         88  MATCHHIST-OK                    VALUE '00'.
009800         88  MATCHHIST-EOF                   VALUE '10'.
009900     05  FS-SYNERGY               PIC X(02).
010000         88  SYNERGY-OK                      VALUE '00'.
010100         88  SYNERGY-EOF                     VALUE '10'.
010200     05  FS-TEAMHIST              PIC X(02).
010300         88  TEAMHIST-OK                     VALUE '00'.
010400         88  TEAMHIST-EOF                    VALUE '10'.
010500     05  FS-CHAMPSTAT             PIC X(02).
010600         88  CHAMPSTAT-OK                    VALUE '00'.
010700         88  CHAMPSTAT-EOF                   VALUE '10'.
010800 01  WS-FILE-STATUS-NUM REDEFINES WS-FILE-STATUSES.
010900     05  WS-FS-NUM                OCCURS 5 TIMES PIC 9(02).
011000*-----------------------------------------------------------*
011100 01  WS-SUBSCRIPT-AREA.
011200     05  WS-FIND-SUB              PIC S9(03) COMP VALUE ZERO.
011300     05  WS-OTHER-SUB             PIC S9(03) COMP VALUE ZERO.
011400     05  WS-TABLE-SUB             PIC S9(03) COMP VALUE ZERO.
011500 01  WS-SUBSCRIPT-DISPLAY REDEFINES WS-SUBSCRIPT-AREA.
011600     05  WS-FIND-SUB-ED           PIC ZZ9.
011700     05  WS-OTHER-SUB-ED          PIC ZZ9.
011800     05  WS-TABLE-SUB-ED          PIC ZZ9.
011900*-----------------------------------------------------------*
012000 01  WS-SEARCH-NAMES.
012100     05  WS-SEARCH-PLAYER         PIC X(20).
012200     05  WS-SEARCH-OTHER          PIC X(20).
012300     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
012400         88  WS-NAME-FOUND                  VALUE 'Y'.
012500         88  WS-NAME-NOT-FOUND              VALUE 'N'.
012600*-----------------------------------------------------------*
012700*    WO-0502: COUNTS OF RECORDS LOADED FROM THE FOUR          *
012800*    SECONDARY MASTERS, DISPLAYED AT CLOSE SO THE OPERATOR     *
012900*    CAN CONFIRM A SHORT FILE WAS NOT MISREAD AS EMPTY.        *
013000*-----------------------------------------------------------*
013100 01  WS-LOAD-COUNTS.
013200     05  WS-MH-LOAD-COUNT         PIC S9(05) COMP VALUE ZERO.
013300     05  WS-SY-LOAD-COUNT         PIC S9(05) COMP VALUE ZERO.
013400     05  WS-TH-LOAD-COUNT         PIC S9(05) COMP VALUE ZERO.
013500     05  WS-CS-LOAD-COUNT         PIC S9(05) COMP VALUE ZERO.
013600 01  WS-LOAD-COUNTS-ED REDEFINES WS-LOAD-COUNTS.
013700     05  WS-MH-LOAD-COUNT-ED      PIC ZZZZ9.
013800     05  WS-SY-LOAD-COUNT-ED      PIC ZZZZ9.
013900     05  WS-TH-LOAD-COUNT-ED      PIC ZZZZ9.
014000     05  WS-CS-LOAD-COUNT-ED      PIC ZZZZ9.
014100*****************************************************************
014200 LINKAGE SECTION.
014300     COPY RSTRTBL.
014400*****************************************************************
014500 PROCEDURE DIVISION USING WS-ROSTER-TABLES.
014600*-----------------------------------------------------------*
014700 0000-MAIN-ROUTINE.
014800*-----------------------------------------------------------*
014900     PERFORM 1000-OPEN-FILES.
015000     MOVE ZERO TO WS-PLAYER-COUNT.
015100     PERFORM 1100-LOAD-PLAYERS THRU 1100-EXIT.
015200     PERFORM 1200-LOAD-MATCH-HIST THRU 1200-EXIT.
015300     PERFORM 1300-LOAD-SYNERGY THRU 1300-EXIT.
015400     PERFORM 1400-LOAD-TEAM-HIST THRU 1400-EXIT.
015500     PERFORM 1500-LOAD-CHAMP-STAT THRU 1500-EXIT.
015600     PERFORM 3000-CLOSE-FILES.
015700     GOBACK.
015800*-----------------------------------------------------------*
015900 1000-OPEN-FILES.
016000*-----------------------------------------------------------*
016100     OPEN INPUT PLAYERS.
016200     OPEN INPUT MATCHHIST.
016300     OPEN INPUT SYNERGY.
016400     OPEN INPUT TEAMHIST.
016500     OPEN INPUT CHAMPSTAT.
016600*-----------------------------------------------------------*
016700*    1100 - LOAD PLAYERS, ORDERED BY PL-NAME.  ONE WS-PLAYER- *
016800*    TABLE ENTRY PER RECORD READ.                              *
016900*-----------------------------------------------------------*
017000 1100-LOAD-PLAYERS.
017100     READ PLAYERS
017200         AT END
017300             GO TO 1100-EXIT.
017400     ADD 1 TO WS-PLAYER-COUNT.
017500     MOVE WS-PLAYER-COUNT TO WS-TABLE-SUB.
017600     SET WS-PLYR-IX TO WS-TABLE-SUB.
017700     MOVE PL-NAME      TO WS-PL-NAME (WS-PLYR-IX).
017800     MOVE PL-RIOT-ID   TO WS-PL-RIOT-ID (WS-PLYR-IX).
017900     MOVE PL-TAGLINE   TO WS-PL-TAGLINE (WS-PLYR-IX).
018000     MOVE PL-RATING    TO WS-PL-RATING (WS-PLYR-IX).
018100     MOVE PL-MAIN-POS  TO WS-PL-MAIN-POS (WS-PLYR-IX).
018200     MOVE PL-OFF-POS (1)   TO WS-PL-OFF-POS (WS-PLYR-IX 1).
018300     MOVE PL-OFF-POS (2)   TO WS-PL-OFF-POS (WS-PLYR-IX 2).
018400     MOVE PL-FIXED-POS (1) TO WS-PL-FIXED-POS (WS-PLYR-IX 1).
018500     MOVE PL-FIXED-POS (2) TO WS-PL-FIXED-POS (WS-PLYR-IX 2).
018600     MOVE PL-EXCL-POS (1)  TO WS-PL-EXCL-POS (WS-PLYR-IX 1).
018700     MOVE PL-EXCL-POS (2)  TO WS-PL-EXCL-POS (WS-PLYR-IX 2).
018800     MOVE ZERO TO WS-PL-MHIST-COUNT (WS-PLYR-IX).
018900     MOVE ZERO TO WS-PL-CHAMP-COUNT (WS-PLYR-IX).
019000     GO TO 1100-LOAD-PLAYERS.
019100 1100-EXIT.
019200     EXIT.
019300*-----------------------------------------------------------*
019400*    1200 - LOAD RECENT MATCH HISTORY, GROUPED BY MH-PLAYER,   *
019500*    AT MOST 10 ENTRIES ALREADY GUARANTEED BY THE FILE.        *
019600*-----------------------------------------------------------*
019700 1200-LOAD-MATCH-HIST.
019800     READ MATCHHIST
019900         AT END
020000             GO TO 1200-EXIT.
020100     MOVE MH-PLAYER TO WS-SEARCH-PLAYER.
020200     PERFORM 9000-FIND-PLAYER THRU 9000-EXIT.
020300     IF WS-NAME-FOUND
020400         ADD 1 TO WS-MH-LOAD-COUNT
020500         SET WS-PLYR-IX TO WS-FIND-SUB
020600         ADD 1 TO WS-PL-MHIST-COUNT (WS-PLYR-IX)
020700         MOVE WS-PL-MHIST-COUNT (WS-PLYR-IX) TO WS-TABLE-SUB
020800         SET WS-MH-IX TO WS-TABLE-SUB
020900         MOVE MH-WIN      TO WS-MH-WIN (WS-PLYR-IX WS-MH-IX)
021000         MOVE MH-KILLS    TO WS-MH-KILLS (WS-PLYR-IX WS-MH-IX)
021100         MOVE MH-DEATHS   TO WS-MH-DEATHS (WS-PLYR-IX WS-MH-IX)
021200         MOVE MH-ASSISTS  TO WS-MH-ASSISTS (WS-PLYR-IX WS-MH-IX)
021300         MOVE MH-POSITION TO WS-MH-POSITION (WS-PLYR-IX WS-MH-IX)
021400         MOVE MH-DURATION TO WS-MH-DURATION (WS-PLYR-IX WS-MH-IX)
021500         MOVE MH-CHAMPION TO WS-MH-CHAMPION (WS-PLYR-IX WS-MH-IX).
021600     GO TO 1200-LOAD-MATCH-HIST.
021700 1200-EXIT.
021800     EXIT.
021900*-----------------------------------------------------------*
022000*    1300 - LOAD DIRECTIONAL SYNERGY, SY-PLAYER TOWARD        *
022100*    SY-OTHER.  STORED IN SY-PLAYER'S ROW AT SY-OTHER'S       *
022200*    COLUMN.                                                   *
022300*-----------------------------------------------------------*
022400 1300-LOAD-SYNERGY.
022500     READ SYNERGY
022600         AT END
022700             GO TO 1300-EXIT.
022800     MOVE SY-PLAYER TO WS-SEARCH-PLAYER.
022900     PERFORM 9000-FIND-PLAYER THRU 9000-EXIT.
023000     IF WS-NAME-FOUND
023100         MOVE WS-FIND-SUB TO WS-TABLE-SUB
023200         SET WS-PLYR-IX TO WS-TABLE-SUB
023300         MOVE SY-OTHER TO WS-SEARCH-OTHER
023400         PERFORM 9100-FIND-OTHER THRU 9100-EXIT
023500         IF WS-NAME-FOUND
023600             ADD 1 TO WS-SY-LOAD-COUNT
023700             SET WS-SY-IX TO WS-OTHER-SUB
023800             MOVE SY-SCORE TO WS-SY-SCORE (WS-PLYR-IX WS-SY-IX)
023900         END-IF
024000     END-IF.
024100     GO TO 1300-LOAD-SYNERGY.
024200 1300-EXIT.
024300     EXIT.
024400*-----------------------------------------------------------*
024500*    1400 - LOAD DIRECTIONAL TEAM-PLACEMENT HISTORY, SAME      *
024600*    LAYOUT AS THE SYNERGY LOAD ABOVE.                         *
024700*-----------------------------------------------------------*
024800 1400-LOAD-TEAM-HIST.
024900     READ TEAMHIST
025000         AT END
025100             GO TO 1400-EXIT.
025200     MOVE TH-PLAYER TO WS-SEARCH-PLAYER.
025300     PERFORM 9000-FIND-PLAYER THRU 9000-EXIT.
025400     IF WS-NAME-FOUND
025500         MOVE WS-FIND-SUB TO WS-TABLE-SUB
025600         SET WS-PLYR-IX TO WS-TABLE-SUB
025700         MOVE TH-OTHER TO WS-SEARCH-OTHER
025800         PERFORM 9100-FIND-OTHER THRU 9100-EXIT
025900         IF WS-NAME-FOUND
026000             ADD 1 TO WS-TH-LOAD-COUNT
026100             SET WS-TH-IX TO WS-OTHER-SUB
026200             MOVE TH-GAMES TO
026300                 WS-TH-GAMES (WS-PLYR-IX WS-TH-IX)
026400             MOVE TH-WINS TO
026500                 WS-TH-WINS (WS-PLYR-IX WS-TH-IX)
026600             MOVE TH-WINRATE TO
026700                 WS-TH-WINRATE (WS-PLYR-IX WS-TH-IX)
026800         END-IF
026900     END-IF.
027000     GO TO 1400-LOAD-TEAM-HIST.
027100 1400-EXIT.
027200     EXIT.
027300*-----------------------------------------------------------*
027400*    1500 - LOAD CARRIED CHAMPION TOTALS, GROUPED BY          *
027500*    CS-PLAYER, AT MOST 20 PER PLAYER.                         *
027600*-----------------------------------------------------------*
027700 1500-LOAD-CHAMP-STAT.
027800     READ CHAMPSTAT
027900         AT END
028000             GO TO 1500-EXIT.
028100     MOVE CS-PLAYER TO WS-SEARCH-PLAYER.
028200     PERFORM 9000-FIND-PLAYER THRU 9000-EXIT.
028300     IF WS-NAME-FOUND
028400         SET WS-PLYR-IX TO WS-FIND-SUB
028500         IF WS-PL-CHAMP-COUNT (WS-PLYR-IX) < 20
028600             ADD 1 TO WS-CS-LOAD-COUNT
028700             ADD 1 TO WS-PL-CHAMP-COUNT (WS-PLYR-IX)
028800             MOVE WS-PL-CHAMP-COUNT (WS-PLYR-IX) TO WS-TABLE-SUB
028900             SET WS-CS-IX TO WS-TABLE-SUB
029000             MOVE CS-CHAMPION TO
029100                 WS-CS-CHAMPION (WS-PLYR-IX WS-CS-IX)
029200             MOVE CS-WINS TO WS-CS-WINS (WS-PLYR-IX WS-CS-IX)
029300             MOVE CS-TOTAL TO WS-CS-TOTAL (WS-PLYR-IX WS-CS-IX)
029400             MOVE CS-WINRATE TO
029500                 WS-CS-WINRATE (WS-PLYR-IX WS-CS-IX)
029600         END-IF
029700     END-IF.
029800     GO TO 1500-LOAD-CHAMP-STAT.
029900 1500-EXIT.
030000     EXIT.
030100*-----------------------------------------------------------*
030200 3000-CLOSE-FILES.
030300*-----------------------------------------------------------*
030400     CLOSE PLAYERS.
030500     CLOSE MATCHHIST.
030600     CLOSE SYNERGY.
030700     CLOSE TEAMHIST.
030800     CLOSE CHAMPSTAT.
030900     MOVE WS-MH-LOAD-COUNT TO WS-MH-LOAD-COUNT-ED.
031000     MOVE WS-SY-LOAD-COUNT TO WS-SY-LOAD-COUNT-ED.
031100     MOVE WS-TH-LOAD-COUNT TO WS-TH-LOAD-COUNT-ED.
031200     MOVE WS-CS-LOAD-COUNT TO WS-CS-LOAD-COUNT-ED.
031300     DISPLAY 'RSTRLOAD - MATCH-HIST LOADED: ' WS-MH-LOAD-COUNT-ED
031400         ' SYNERGY LOADED: ' WS-SY-LOAD-COUNT-ED
031500         ' TEAM-HIST LOADED: ' WS-TH-LOAD-COUNT-ED
031600         ' CHAMP-STAT LOADED: ' WS-CS-LOAD-COUNT-ED.
031700*-----------------------------------------------------------*
031800*    9000 - LOCATE WS-SEARCH-PLAYER IN WS-PLAYER-TABLE,        *
031900*    RETURNING ITS SUBSCRIPT IN WS-FIND-SUB.                   *
032000*-----------------------------------------------------------*
032100 9000-FIND-PLAYER.
032200     SET WS-NAME-NOT-FOUND TO TRUE.
032300     MOVE ZERO TO WS-FIND-SUB.
032400     SET WS-PLYR-IX TO 1.
032500 9000-SCAN-LOOP.
032600     IF WS-PLYR-IX > WS-PLAYER-COUNT
032700         GO TO 9000-EXIT.
032800     IF WS-PL-NAME (WS-PLYR-IX) = WS-SEARCH-PLAYER
032900         SET WS-FIND-SUB TO WS-PLYR-IX
033000         SET WS-NAME-FOUND TO TRUE
033100         GO TO 9000-EXIT.
033200     SET WS-PLYR-IX UP BY 1.
033300     GO TO 9000-SCAN-LOOP.
033400 9000-EXIT.
033500     EXIT.
033600*-----------------------------------------------------------*
033700*    9100 - LOCATE WS-SEARCH-OTHER IN WS-PLAYER-TABLE,         *
033800*    RETURNING ITS SUBSCRIPT IN WS-OTHER-SUB.                  *
033900*-----------------------------------------------------------*
034000 9100-FIND-OTHER.
034100     SET WS-NAME-NOT-FOUND TO TRUE.
034200     MOVE ZERO TO WS-OTHER-SUB.
034300     SET WS-PLYR-IX TO 1.
034400 9100-SCAN-LOOP.
034500     IF WS-PLYR-IX > WS-PLAYER-COUNT
034600         GO TO 9100-EXIT.
034700     IF WS-PL-NAME (WS-PLYR-IX) = WS-SEARCH-OTHER
034800         SET WS-OTHER-SUB TO WS-PLYR-IX
034900         SET WS-NAME-FOUND TO TRUE
035000         GO TO 9100-EXIT.
035100     SET WS-PLYR-IX UP BY 1.
035200     GO TO 9100-SCAN-LOOP.
035300 9100-EXIT.
035400     EXIT.
