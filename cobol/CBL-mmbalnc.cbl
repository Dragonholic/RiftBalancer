000100*****************************************************************
000200* PROGRAM NAME:    MMBALNCE
000300* ORIGINAL AUTHOR: R. MASON
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/14/88 R. MASON         CREATED - ENUMERATES ALL 252 FIVE-
000900*                           PLAYER SPLITS OF THE TEN-PLAYER
001000*                           ROSTER, SCORES EACH, PRINTS THE TOP
001100*                           THREE PROPOSALS.  WO-0123.
001200* 04/02/90 T. OKAFOR        FIXED-POSITION PLAYERS WERE FALLING
001300*                           THROUGH TO THE MAIN-POSITION PASS
001400*                           WHEN NEITHER FIXED SLOT WAS OPEN -
001500*                           ELIGIBILITY TABLE NOW CARRIES THE
001600*                           OVERRIDE SO THEY WAIT FOR THE FORCED
001700*                           PASS INSTEAD.  WO-0124.
001800* 08/21/92 L. VANCE         BALANCE PENALTY WAS KEYED OFF THE
001900*                           SECOND MEMBER'S HISTORY TOWARD THE
002000*                           FIRST INSTEAD OF THE OTHER WAY
002100*                           AROUND.  WO-0125.
002200* 03/15/94 L. VANCE         TOP-THREE TABLE DROPPED A SPLIT
002300*                           WHENEVER A LATER SPLIT TIED THE
002400*                           THIRD-PLACE COST - ENUMERATION ORDER
002500*                           ON A TIE NOW STAYS WITH WHOEVER WAS
002600*                           FOUND FIRST.  WO-0126.
002700* 07/02/96 R. MASON         FORM MULTIPLIER FLOOR WAS APPLIED
002800*                           BEFORE THE STREAK ADJUSTMENT - MOVED
002900*                           THE CLAMP TO THE END AS THE LEAGUE
003000*                           OFFICE INTENDED.  WO-0127.
003100* 01/11/99 S. PRICE         YEAR 2000 REVIEW - THE RUN-DATE
003200*                           HEADING FIELD IS DISPLAY ONLY AND
003300*                           IS NOT COMPARED.  NO CHANGE
003400*                           REQUIRED.  WO-0128.
003500* 09/18/00 S. PRICE         ADDED THE ASSIGNED-POSITION FLAG TO
003600*                           THE PER-PLAYER PROPOSAL LINE SO THE
003700*                           LEAGUE OFFICE CAN SEE AT A GLANCE
003800*                           WHO WAS MOVED OFF MAIN.  WO-0129.
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  MMBALNCE.
004200 AUTHOR. R. MASON.
004300 INSTALLATION. COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN. 11/14/88.
004500 DATE-COMPILED.
004600 SECURITY. NON-CONFIDENTIAL.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*-----------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*-----------------------------------------------------------*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PROPOSAL ASSIGN TO PROPOSAL
005900       ORGANIZATION IS SEQUENTIAL.
006000*****************************************************************
006100 DATA DIVISION.
006200*-----------------------------------------------------------*
006300 FILE SECTION.
006400 FD  PROPOSAL
006500     RECORDING MODE IS F.
006600 01  PROP-PRINT-RECORD            PIC X(100).
006700*-----------------------------------------------------------*
006800*   WORKING-STORAGE HOLDING AREA FOR THE NEXT LINE TO BE      *
006900*   WRITTEN - KEPT SEPARATE FROM THE FD RECORD SO A HEADING   *
007000*   BREAK IN 9100-PRINT-HEADING-LINES NEVER CLOBBERS A         *
007100*   DETAIL LINE THE CALLER HAS ALREADY BUILT.                  *
007200*-----------------------------------------------------------*
007300 01  WS-PRINT-LINE                PIC X(100).
007400*-----------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*-----------------------------------------------------------*
007700     COPY RSTRTBL.
007800*-----------------------------------------------------------*
007900     COPY PRNCTL.
008000*-----------------------------------------------------------*
008100*   NUMBER OF PROPOSALS THE LEAGUE OFFICE WANTS PRINTED.      *
008200*-----------------------------------------------------------*
008300 01  WS-TOP-N                     PIC S9(02) COMP VALUE 3.
008400*-----------------------------------------------------------*
008500 01  HEADING-LINE-1.
008600     05  FILLER                   PIC X(30)
008700         VALUE '5V5 MATCH PROPOSAL REPORT    '.
008800     05  FILLER                   PIC X(12) VALUE 'RUN DATE   :'.
008900     05  HL1-RUN-DATE             PIC X(08) VALUE SPACE.
009000     05  FILLER                   PIC X(38) VALUE SPACE.
009100     05  FILLER                   PIC X(06) VALUE 'PAGE: '.
009200     05  HL1-PAGE-NUM             PIC ZZZ9.
009300 01  RANK-HEADER-LINE.
009400     05  FILLER                   PIC X(06) VALUE 'RANK  '.
009500     05  RH-RANK                  PIC Z9.
009600     05  FILLER                   PIC X(08) VALUE '  COST: '.
009700     05  RH-COST                  PIC ZZZZ9.99.
009800     05  FILLER                   PIC X(09) VALUE '  MMR-A: '.
009900     05  RH-MMR-A                 PIC ZZZZ9.99.
010000     05  FILLER                   PIC X(09) VALUE '  MMR-B: '.
010100     05  RH-MMR-B                 PIC ZZZZ9.99.
010200     05  FILLER                   PIC X(15)
010300         VALUE '  EXP WIN A % :'.
010400     05  RH-EXP-WINRATE           PIC Z9.99.
010500 01  HEADING-LINE-2-PLYR.
010600     05  FILLER                   PIC X(06) VALUE 'TEAM  '.
010700     05  FILLER                   PIC X(21)
010800         VALUE 'PLAYER               '.
010900     05  FILLER                   PIC X(10) VALUE 'POSITION  '.
011000     05  FILLER                   PIC X(09) VALUE 'EFF RTG  '.
011100     05  FILLER                   PIC X(09) VALUE 'OFF MAIN '.
011200 01  PLAYER-PROPOSAL-LINE.
011300     05  PP-TEAM                  PIC X(01).
011400     05  FILLER                   PIC X(05) VALUE SPACE.
011500     05  PP-NAME                  PIC X(20).
011600     05  FILLER                   PIC X(01) VALUE SPACE.
011700     05  PP-POSITION              PIC X(08).
011800     05  FILLER                   PIC X(02) VALUE SPACE.
011900     05  PP-RATING                PIC ZZZZ9.99.
012000     05  FILLER                   PIC X(03) VALUE SPACE.
012100     05  PP-FLAG                  PIC X(03).
012200*-----------------------------------------------------------*
012300*   PER-PLAYER VALUES THAT DO NOT DEPEND ON THE SPLIT BEING   *
012400*   SCORED - FORM SCORE, FORM MULTIPLIER, STREAK, AND THE     *
012500*   EFFECTIVE RATING AT EACH OF THE FIVE FIELD POSITIONS.     *
012600*   COMPUTED ONCE PER PLAYER IN 1500-COMPUTE-PLAYER-DERIVED,  *
012700*   THEN REUSED ACROSS ALL 252 SPLITS.                        *
012800*-----------------------------------------------------------*
012900 01  WS-PLAYER-DERIVED.
013000     05  WS-PD-ENTRY              OCCURS 10 TIMES
013100                                   INDEXED BY WS-PD-IX.
013200         10  WS-PD-FORM-SCORE     PIC 9V9(04) VALUE ZERO.
013300         10  WS-PD-FORM-MULT      PIC 9V99    VALUE 1.00.
013400         10  WS-PD-STREAK-LEN     PIC S9(02) COMP VALUE ZERO.
013500         10  WS-PD-STREAK-WIN     PIC X(01)  VALUE 'Y'.
013600         10  WS-PD-PLAYABLE       OCCURS 5 TIMES PIC X(01).
013700         10  WS-PD-EFF-RATING     OCCURS 5 TIMES
013800                                   PIC S9(05)V99.
013900     05  FILLER                   PIC X(04).
014000 01  WS-PLAYER-DERIVED-R REDEFINES WS-PLAYER-DERIVED.
014100     05  FILLER                   PIC X(514).
014200*-----------------------------------------------------------*
014300*   SCRATCH FOR THE FIVE NESTED LOOPS THAT WALK THE 252       *
014400*   INCREASING INDEX COMBINATIONS I1 < I2 < I3 < I4 < I5.      *
014500*-----------------------------------------------------------*
014600 01  WS-SPLIT-WORK.
014700     05  WS-I1                    PIC S9(02) COMP VALUE ZERO.
014800     05  WS-I2                    PIC S9(02) COMP VALUE ZERO.
014900     05  WS-I3                    PIC S9(02) COMP VALUE ZERO.
015000     05  WS-I4                    PIC S9(02) COMP VALUE ZERO.
015100     05  WS-I5                    PIC S9(02) COMP VALUE ZERO.
015200     05  WS-SCAN-IX               PIC S9(02) COMP VALUE ZERO.
015300     05  WS-B-FILL-IX             PIC S9(02) COMP VALUE ZERO.
015400     05  WS-IS-IN-A-SW            PIC X(01) VALUE 'N'.
015500         88  WS-IS-IN-A           VALUE 'Y'.
015600     05  FILLER                   PIC X(02).
015700*-----------------------------------------------------------*
015800*   ONE ROW PER ROSTER SLOT FOR THE SPLIT CURRENTLY BEING     *
015900*   SCORED - ROWS 1-5 ARE TEAM A IN ENUMERATION ORDER, ROWS    *
016000*   6-10 ARE TEAM B IN ASCENDING ROSTER ORDER.                 *
016100*-----------------------------------------------------------*
016200 01  WS-SPLIT-ASSIGN.
016300     05  WS-SA-ENTRY              OCCURS 10 TIMES
016400                                   INDEXED BY WS-SA-IX.
016500         10  WS-SA-PLYR-IX        PIC S9(02) COMP VALUE ZERO.
016600         10  WS-SA-TEAM           PIC X(01).
016700         10  WS-SA-POSITION       PIC X(08).
016800         10  WS-SA-RATING         PIC S9(05)V99.
016900         10  WS-SA-FLAG           PIC X(01).
017000     05  FILLER                   PIC X(02).
017100*-----------------------------------------------------------*
017200*   WORK FIELDS FOR 3000-ASSIGN-POSITIONS, WHICH IS PERFORMED *
017300*   ONCE FOR EACH TEAM AGAINST ITS OWN FIVE WS-SA-ENTRY ROWS.  *
017400*-----------------------------------------------------------*
017500 01  WS-POOL-WORK.
017600     05  WS-POOL-AVAIL            OCCURS 5 TIMES PIC X(01).
017700     05  WS-TM-BASE               PIC S9(02) COMP VALUE ZERO.
017800     05  WS-TM-IX                 PIC S9(02) COMP VALUE ZERO.
017900     05  WS-TM-SLOT               PIC S9(02) COMP VALUE ZERO.
018000     05  WS-TM-PLYR-IX            PIC S9(02) COMP VALUE ZERO.
018100     05  WS-FX-IX                 PIC S9(01) COMP VALUE ZERO.
018200     05  WS-OFF-SCAN-IX           PIC S9(01) COMP VALUE ZERO.
018300     05  WS-POOL-IX               PIC S9(02) COMP VALUE ZERO.
018400     05  WS-CAND-POS              PIC X(08).
018500     05  WS-CAND-POS-IX           PIC S9(01) COMP VALUE ZERO.
018600     05  WS-POOL-FOUND-SW         PIC X(01) VALUE 'N'.
018700         88  WS-POOL-FOUND        VALUE 'Y'.
018800     05  FILLER                   PIC X(02).
018900*-----------------------------------------------------------*
019000*   WORK FIELDS FOR THE COST AND EXPECTED-WIN-RATE FORMULAS.  *
019100*-----------------------------------------------------------*
019200 01  WS-SCORE-WORK.
019300     05  WS-TEAM-A-BASE           PIC S9(02) COMP VALUE 1.
019400     05  WS-TEAM-B-BASE           PIC S9(02) COMP VALUE 6.
019500     05  WS-TEAM-MMR-RAW          PIC S9(05)V99.
019600     05  WS-TEAM-SYN-BONUS        PIC S9(05)V99.
019700     05  WS-MMR-A                 PIC S9(05)V99.
019800     05  WS-MMR-B                 PIC S9(05)V99.
019900     05  WS-POSITION-PENALTY      PIC S9(05)V99.
020000     05  WS-BALANCE-PENALTY       PIC S9(05)V99.
020100     05  WS-COST                  PIC S9(05)V99.
020200     05  WS-EXP-WINRATE-A         PIC 9V9(04).
020300     05  WS-PAIR-I                PIC S9(02) COMP VALUE ZERO.
020400     05  WS-PAIR-J                PIC S9(02) COMP VALUE ZERO.
020500     05  WS-SYN-SUM               PIC S9(02)V9(04).
020600     05  WS-SYN-AVG               PIC S9V9(04).
020700     05  WS-SYN-FROM-IX           PIC S9(02) COMP VALUE ZERO.
020800     05  WS-SYN-TO-IX             PIC S9(02) COMP VALUE ZERO.
020900     05  WS-TH-GAMES-LOOK         PIC 9(04).
021000     05  WS-TH-WINRATE-LOOK       PIC 9V9(04).
021100     05  WS-BAL-GAMES-FACTOR      PIC S9V9(04).
021200     05  WS-BAL-WR-FACTOR         PIC S9V9(04).
021300     05  FILLER                   PIC X(02).
021400*-----------------------------------------------------------*
021500*   THE RETAINED TOP-N (DEFAULT THREE) PROPOSALS, ASCENDING   *
021600*   BY COST.  WS-CAND-COUNT NEVER EXCEEDS WS-TOP-N.            *
021700*-----------------------------------------------------------*
021800 01  WS-CANDIDATES.
021900     05  WS-CAND-COUNT            PIC S9(02) COMP VALUE ZERO.
022000     05  WS-CAND-ENTRY            OCCURS 3 TIMES
022100                                   INDEXED BY WS-CAND-IX.
022200         10  WS-CAND-COST         PIC S9(05)V99.
022300         10  WS-CAND-MMR-A        PIC S9(05)V99.
022400         10  WS-CAND-MMR-B        PIC S9(05)V99.
022500         10  WS-CAND-EXP-WINRATE  PIC 9V9(04).
022600         10  WS-CAND-PLAYER       OCCURS 10 TIMES
022700                                   INDEXED BY WS-CAND-PL-IX.
022800             15  WS-CAND-PL-TEAM   PIC X(01).
022900             15  WS-CAND-PL-NAME   PIC X(20).
023000             15  WS-CAND-PL-POS    PIC X(08).
023100             15  WS-CAND-PL-RATING PIC S9(05)V99.
023200             15  WS-CAND-PL-FLAG   PIC X(01).
023300     05  FILLER                   PIC X(02).
023400 01  WS-CANDIDATES-R REDEFINES WS-CANDIDATES.
023500     05  FILLER                   PIC X(1192).
023600*-----------------------------------------------------------*
023700*   MISCELLANEOUS WORK FIELDS FOR THE RANK/PRINT STEP AND     *
023800*   FOR MOVING A CANDIDATE DOWN A SLOT DURING INSERTION.       *
023900*-----------------------------------------------------------*
024000 01  WS-RANK-WORK.
024100     05  WS-INSERT-AT-IX          PIC S9(02) COMP VALUE ZERO.
024200     05  WS-SHIFT-IX              PIC S9(02) COMP VALUE ZERO.
024300     05  WS-PRINT-RANK-IX         PIC S9(02) COMP VALUE ZERO.
024400     05  WS-PRINT-PLYR-IX         PIC S9(02) COMP VALUE ZERO.
024500     05  WS-HOLD-CAND-COST        PIC S9(05)V99.
024600     05  WS-SHIFT-TO               PIC S9(02) COMP VALUE ZERO.
024700     05  FILLER                   PIC X(02).
024800*-----------------------------------------------------------*
024900*   EDITED VIEW OF ONE SPLIT'S ASSIGNMENT ROWS - BINARY AND   *
025000*   NON-PRINTABLE FIELDS ABOVE CANNOT BE DISPLAYED DIRECTLY   *
025100*   ON AN ABEND TRACE.                                        *
025200*-----------------------------------------------------------*
025300 01  WS-SPLIT-ASSIGN-R REDEFINES WS-SPLIT-ASSIGN.
025400     05  FILLER                   PIC X(192).
025500*-----------------------------------------------------------*
025600*   WORK FIELDS FOR 1500-COMPUTE-PLAYER-DERIVED.              *
025700*-----------------------------------------------------------*
025800 01  WS-PD-WORK.
025900     05  WS-FORM-WINS             PIC S9(02) COMP VALUE ZERO.
026000     05  WS-FORM-GAMES            PIC S9(02) COMP VALUE ZERO.
026100     05  WS-STREAK-LEN-T          PIC S9(02) COMP VALUE ZERO.
026200     05  WS-STREAK-WIN-T          PIC X(01) VALUE 'Y'.
026300     05  WS-STREAK-DONE-SW        PIC X(01) VALUE 'N'.
026400         88  WS-STREAK-DONE       VALUE 'Y'.
026500     05  WS-MULT-T                PIC S9V99.
026600     05  WS-ELIG-FOUND-SW         PIC X(01) VALUE 'N'.
026700         88  WS-ELIG-FOUND        VALUE 'Y'.
026800     05  WS-PD-POS-IX             PIC S9(01) COMP VALUE ZERO.
026900     05  WS-PD-BASE-RATE          PIC S9(05)V99.
027000     05  FILLER                   PIC X(02).
027100*****************************************************************
027200 PROCEDURE DIVISION.
027300*-----------------------------------------------------------*
027400*    0000 - MAIN LINE.  LOADS THE ROSTER, REJECTS A RUN THAT  *
027500*    DOES NOT HAVE EXACTLY TEN PLAYERS, THEN ENUMERATES AND    *
027600*    SCORES EVERY SPLIT AND PRINTS THE TOP PROPOSALS.          *
027700*-----------------------------------------------------------*
027800 0000-MAIN-ROUTINE.
027900     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
028000     CALL 'RSTRLOAD' USING WS-ROSTER-TABLES.
028100     IF WS-PLAYER-COUNT NOT = 10
028200         DISPLAY 'MMBALNCE - ROSTER DOES NOT HAVE EXACTLY '
028300             'TEN PLAYERS - RUN ABANDONED.'
028400         PERFORM 9900-CLOSE-FILES THRU 9900-EXIT
028500         GOBACK
028600     END-IF.
028700     PERFORM 1500-COMPUTE-PLAYER-DERIVED THRU 1500-EXIT.
028800     PERFORM 2000-ENUMERATE-SPLITS THRU 2000-EXIT.
028900     PERFORM 5100-PRINT-PROPOSALS THRU 5100-EXIT.
029000     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
029100     GOBACK.
029200*-----------------------------------------------------------*
029300 1000-OPEN-FILES.
029400     OPEN OUTPUT PROPOSAL.
029500     ACCEPT WS-RUN-DATE FROM DATE.
029600     MOVE WS-RUN-MM TO WS-RUN-MM-OUT.
029700     MOVE WS-RUN-DD TO WS-RUN-DD-OUT.
029800     MOVE WS-RUN-YY TO WS-RUN-YY-OUT.
029900     MOVE WS-RUN-DATE-OUT TO HL1-RUN-DATE.
030000 1000-EXIT.
030100     EXIT.
030200*-----------------------------------------------------------*
030300*    1500 - PER-PLAYER VALUES THAT ARE THE SAME NO MATTER     *
030400*    WHICH OF THE 252 SPLITS A PLAYER ENDS UP IN - FORM,       *
030500*    STREAK, FORM MULTIPLIER, ELIGIBILITY AND EFFECTIVE        *
030600*    RATING AT EACH OF THE FIVE FIELD POSITIONS.               *
030700*-----------------------------------------------------------*
030800 1500-COMPUTE-PLAYER-DERIVED.
030900     PERFORM 1510-ONE-PLAYER-DERIVED THRU 1510-EXIT
031000         VARYING WS-PD-IX FROM 1 BY 1
031100         UNTIL WS-PD-IX > WS-PLAYER-COUNT.
031200 1500-EXIT.
031300     EXIT.
031400 1510-ONE-PLAYER-DERIVED.
031500     SET WS-PLYR-IX TO WS-PD-IX.
031600     PERFORM 1520-COMPUTE-FORM-SCORE THRU 1520-EXIT.
031700     PERFORM 1540-COMPUTE-STREAK THRU 1540-EXIT.
031800     PERFORM 1560-COMPUTE-FORM-MULT THRU 1560-EXIT.
031900     PERFORM 1580-ONE-POSITION-ELIG THRU 1580-EXIT
032000         VARYING WS-PD-POS-IX FROM 1 BY 1
032100         UNTIL WS-PD-POS-IX > 5.
032200 1510-EXIT.
032300     EXIT.
032400*-----------------------------------------------------------*
032500 1520-COMPUTE-FORM-SCORE.
032600     MOVE ZERO TO WS-FORM-WINS.
032700     MOVE ZERO TO WS-FORM-GAMES.
032800     IF WS-PL-MHIST-COUNT (WS-PLYR-IX) = ZERO
032900         MOVE .5000 TO WS-PD-FORM-SCORE (WS-PD-IX)
033000         GO TO 1520-EXIT
033100     END-IF.
033200     PERFORM 1525-ONE-FORM-MATCH THRU 1525-EXIT
033300         VARYING WS-MH-IX FROM 1 BY 1
033400         UNTIL WS-MH-IX > WS-PL-MHIST-COUNT (WS-PLYR-IX)
033500         OR WS-MH-IX > 5.
033600     COMPUTE WS-PD-FORM-SCORE (WS-PD-IX) ROUNDED =
033700         WS-FORM-WINS / WS-FORM-GAMES.
033800 1520-EXIT.
033900     EXIT.
034000 1525-ONE-FORM-MATCH.
034100     ADD 1 TO WS-FORM-GAMES.
034200     IF WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = 'Y'
034300         ADD 1 TO WS-FORM-WINS
034400     END-IF.
034500 1525-EXIT.
034600     EXIT.
034700*-----------------------------------------------------------*
034800 1540-COMPUTE-STREAK.
034900     MOVE 'N' TO WS-STREAK-DONE-SW.
035000     IF WS-PL-MHIST-COUNT (WS-PLYR-IX) = ZERO
035100         MOVE ZERO TO WS-PD-STREAK-LEN (WS-PD-IX)
035200         MOVE 'Y' TO WS-PD-STREAK-WIN (WS-PD-IX)
035300         GO TO 1540-EXIT
035400     END-IF.
035500     SET WS-MH-IX TO 1.
035600     MOVE WS-MH-WIN (WS-PLYR-IX WS-MH-IX) TO WS-STREAK-WIN-T.
035700     MOVE ZERO TO WS-STREAK-LEN-T.
035800     PERFORM 1545-ONE-STREAK-MATCH THRU 1545-EXIT
035900         VARYING WS-MH-IX FROM 1 BY 1
036000         UNTIL WS-MH-IX > WS-PL-MHIST-COUNT (WS-PLYR-IX)
036100         OR WS-STREAK-DONE.
036200     MOVE WS-STREAK-LEN-T TO WS-PD-STREAK-LEN (WS-PD-IX).
036300     MOVE WS-STREAK-WIN-T TO WS-PD-STREAK-WIN (WS-PD-IX).
036400 1540-EXIT.
036500     EXIT.
036600 1545-ONE-STREAK-MATCH.
036700     IF WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = WS-STREAK-WIN-T
036800         ADD 1 TO WS-STREAK-LEN-T
036900     ELSE
037000         MOVE 'Y' TO WS-STREAK-DONE-SW
037100     END-IF.
037200 1545-EXIT.
037300     EXIT.
037400*-----------------------------------------------------------*
037500*    1560 - WO-0127 MOVED THE [0.92,1.15] CLAMP TO THE END SO *
037600*    IT APPLIES AFTER THE STREAK ADJUSTMENT, NOT BEFORE IT.   *
037700*-----------------------------------------------------------*
037800 1560-COMPUTE-FORM-MULT.
037900     MOVE 1.00 TO WS-MULT-T.
038000     IF WS-PD-FORM-SCORE (WS-PD-IX) < .5000
038100         COMPUTE WS-MULT-T ROUNDED = WS-MULT-T +
038200             ((.5000 - WS-PD-FORM-SCORE (WS-PD-IX)) * .2)
038300     ELSE
038400         COMPUTE WS-MULT-T ROUNDED = WS-MULT-T -
038500             ((WS-PD-FORM-SCORE (WS-PD-IX) - .5000) * .08)
038600     END-IF.
038700     IF WS-PD-STREAK-LEN (WS-PD-IX) >= 3
038800         IF WS-PD-STREAK-WIN (WS-PD-IX) = 'Y'
038900             IF (.01 * (WS-PD-STREAK-LEN (WS-PD-IX) - 2)) < .04
039000                 COMPUTE WS-MULT-T ROUNDED = WS-MULT-T -
039100                     (.01 * (WS-PD-STREAK-LEN (WS-PD-IX) - 2))
039200             ELSE
039300                 COMPUTE WS-MULT-T ROUNDED = WS-MULT-T - .04
039400             END-IF
039500         ELSE
039600             IF (.03 * (WS-PD-STREAK-LEN (WS-PD-IX) - 2)) < .12
039700                 COMPUTE WS-MULT-T ROUNDED = WS-MULT-T +
039800                     (.03 * (WS-PD-STREAK-LEN (WS-PD-IX) - 2))
039900             ELSE
040000                 COMPUTE WS-MULT-T ROUNDED = WS-MULT-T + .12
040100             END-IF
040200         END-IF
040300     END-IF.
040400     IF WS-MULT-T < .92
040500         MOVE .92 TO WS-MULT-T
040600     END-IF.
040700     IF WS-MULT-T > 1.15
040800         MOVE 1.15 TO WS-MULT-T
040900     END-IF.
041000     MOVE WS-MULT-T TO WS-PD-FORM-MULT (WS-PD-IX).
041100 1560-EXIT.
041200     EXIT.
041300*-----------------------------------------------------------*
041400*    1580 - WO-0124: A PLAYER WITH ANY FIXED POSITION CAN      *
041500*    ONLY PLAY THAT FIXED POSITION - IT DOES NOT FALL BACK TO  *
041600*    MAIN/SECONDARY/EXCLUDED ELIGIBILITY AT ALL.               *
041700*-----------------------------------------------------------*
041800 1580-ONE-POSITION-ELIG.
041900     MOVE 'N' TO WS-ELIG-FOUND-SW.
042000     IF WS-PL-FIXED-POS (WS-PLYR-IX 1) NOT = SPACE
042100         OR WS-PL-FIXED-POS (WS-PLYR-IX 2) NOT = SPACE
042200         IF WS-POSITION-ENTRY (WS-PD-POS-IX) =
042300                 WS-PL-FIXED-POS (WS-PLYR-IX 1)
042400             OR WS-POSITION-ENTRY (WS-PD-POS-IX) =
042500                 WS-PL-FIXED-POS (WS-PLYR-IX 2)
042600             MOVE 'Y' TO WS-ELIG-FOUND-SW
042700         END-IF
042800     ELSE
042900         MOVE 'Y' TO WS-ELIG-FOUND-SW
043000         IF WS-POSITION-ENTRY (WS-PD-POS-IX) =
043100                 WS-PL-EXCL-POS (WS-PLYR-IX 1)
043200             OR WS-POSITION-ENTRY (WS-PD-POS-IX) =
043300                 WS-PL-EXCL-POS (WS-PLYR-IX 2)
043400             MOVE 'N' TO WS-ELIG-FOUND-SW
043500         END-IF
043600     END-IF.
043700     MOVE WS-ELIG-FOUND-SW
043800         TO WS-PD-PLAYABLE (WS-PD-IX WS-PD-POS-IX).
043900     IF NOT WS-ELIG-FOUND
044000         MOVE ZERO TO WS-PD-EFF-RATING (WS-PD-IX WS-PD-POS-IX)
044100         GO TO 1580-EXIT
044200     END-IF.
044300     IF WS-POSITION-ENTRY (WS-PD-POS-IX) =
044400             WS-PL-MAIN-POS (WS-PLYR-IX)
044500         COMPUTE WS-PD-BASE-RATE ROUNDED =
044600             WS-PL-RATING (WS-PLYR-IX) * 1.00
044700     ELSE
044800         IF WS-POSITION-ENTRY (WS-PD-POS-IX) =
044900                 WS-PL-OFF-POS (WS-PLYR-IX 1)
045000             OR WS-POSITION-ENTRY (WS-PD-POS-IX) =
045100                 WS-PL-OFF-POS (WS-PLYR-IX 2)
045200             COMPUTE WS-PD-BASE-RATE ROUNDED =
045300                 WS-PL-RATING (WS-PLYR-IX) * .85
045400         ELSE
045500             COMPUTE WS-PD-BASE-RATE ROUNDED =
045600                 WS-PL-RATING (WS-PLYR-IX) * .70
045700         END-IF
045800     END-IF.
045900     COMPUTE WS-PD-EFF-RATING (WS-PD-IX WS-PD-POS-IX) ROUNDED =
046000         WS-PD-BASE-RATE * WS-PD-FORM-MULT (WS-PD-IX).
046100 1580-EXIT.
046200     EXIT.
046300*-----------------------------------------------------------*
046400*    1700 - TEAM EVALUATOR.  CALLER SETS WS-TM-BASE TO 1 FOR  *
046500*    TEAM A OR 6 FOR TEAM B BEFORE PERFORMING THIS RANGE.     *
046600*    RESULT COMES BACK IN WS-TEAM-MMR-RAW.                    *
046700*-----------------------------------------------------------*
046800 1700-TEAM-MMR.
046900     MOVE ZERO TO WS-TEAM-MMR-RAW.
047000     PERFORM 1710-ADD-ONE-MEMBER THRU 1710-EXIT
047100         VARYING WS-TM-IX FROM 1 BY 1 UNTIL WS-TM-IX > 5.
047200     PERFORM 1720-COMPUTE-SYNERGY-BONUS THRU 1720-EXIT.
047300     COMPUTE WS-TEAM-MMR-RAW ROUNDED =
047400         WS-TEAM-MMR-RAW + WS-TEAM-SYN-BONUS.
047500 1700-EXIT.
047600     EXIT.
047700 1710-ADD-ONE-MEMBER.
047800     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-TM-IX - 1.
047900     ADD WS-SA-RATING (WS-TM-SLOT) TO WS-TEAM-MMR-RAW.
048000 1710-EXIT.
048100     EXIT.
048200*-----------------------------------------------------------*
048300*    1720 - AVERAGE SYNERGY OVER ALL TEN UNORDERED PAIRS,     *
048400*    FIRST MEMBER'S DIRECTIONAL SCORE TOWARD THE SECOND,      *
048500*    TIMES 50.                                                *
048600*-----------------------------------------------------------*
048700 1720-COMPUTE-SYNERGY-BONUS.
048800     MOVE ZERO TO WS-SYN-SUM.
048900     PERFORM 1730-SYN-OUTER THRU 1730-EXIT
049000         VARYING WS-PAIR-I FROM 1 BY 1 UNTIL WS-PAIR-I > 4.
049100     COMPUTE WS-SYN-AVG ROUNDED = WS-SYN-SUM / 10.
049200     COMPUTE WS-TEAM-SYN-BONUS ROUNDED = WS-SYN-AVG * 50.0.
049300 1720-EXIT.
049400     EXIT.
049500 1730-SYN-OUTER.
049600     COMPUTE WS-PAIR-J = WS-PAIR-I + 1.
049700     PERFORM 1740-SYN-INNER THRU 1740-EXIT
049800         VARYING WS-PAIR-J FROM WS-PAIR-J BY 1
049900         UNTIL WS-PAIR-J > 5.
050000 1730-EXIT.
050100     EXIT.
050200 1740-SYN-INNER.
050300     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-PAIR-I - 1.
050400     MOVE WS-SA-PLYR-IX (WS-TM-SLOT) TO WS-SYN-FROM-IX.
050500     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-PAIR-J - 1.
050600     MOVE WS-SA-PLYR-IX (WS-TM-SLOT) TO WS-SYN-TO-IX.
050700     SET WS-PLYR-IX TO WS-SYN-FROM-IX.
050800     SET WS-SY-IX TO WS-SYN-TO-IX.
050900     ADD WS-SY-SCORE (WS-PLYR-IX WS-SY-IX) TO WS-SYN-SUM.
051000 1740-EXIT.
051100     EXIT.
051200*-----------------------------------------------------------*
051300*    2000 - WALKS ALL 252 INCREASING INDEX COMBINATIONS OF    *
051400*    FIVE OUT OF TEN ROSTER SLOTS.  EACH COMBINATION BECOMES  *
051500*    TEAM A FOR ONE SPLIT; THE OTHER FIVE SLOTS, IN ASCENDING *
051600*    ORDER, BECOME TEAM B.  EVERY SPLIT IS SCORED IN TURN.    *
051700*-----------------------------------------------------------*
051800 2000-ENUMERATE-SPLITS.
051900     MOVE 1 TO WS-I1.
052000     PERFORM 2010-LOOP-I1 THRU 2010-EXIT UNTIL WS-I1 > 6.
052100 2000-EXIT.
052200     EXIT.
052300 2010-LOOP-I1.
052400     COMPUTE WS-I2 = WS-I1 + 1.
052500     PERFORM 2020-LOOP-I2 THRU 2020-EXIT UNTIL WS-I2 > 7.
052600     ADD 1 TO WS-I1.
052700 2010-EXIT.
052800     EXIT.
052900 2020-LOOP-I2.
053000     COMPUTE WS-I3 = WS-I2 + 1.
053100     PERFORM 2030-LOOP-I3 THRU 2030-EXIT UNTIL WS-I3 > 8.
053200     ADD 1 TO WS-I2.
053300 2020-EXIT.
053400     EXIT.
053500 2030-LOOP-I3.
053600     COMPUTE WS-I4 = WS-I3 + 1.
053700     PERFORM 2040-LOOP-I4 THRU 2040-EXIT UNTIL WS-I4 > 9.
053800     ADD 1 TO WS-I3.
053900 2030-EXIT.
054000     EXIT.
054100 2040-LOOP-I4.
054200     COMPUTE WS-I5 = WS-I4 + 1.
054300     PERFORM 2050-LOOP-I5 THRU 2050-EXIT UNTIL WS-I5 > 10.
054400     ADD 1 TO WS-I4.
054500 2040-EXIT.
054600     EXIT.
054700 2050-LOOP-I5.
054800     PERFORM 2100-SCORE-ONE-SPLIT THRU 2100-EXIT.
054900     ADD 1 TO WS-I5.
055000 2050-EXIT.
055100     EXIT.
055200*-----------------------------------------------------------*
055300 2100-SCORE-ONE-SPLIT.
055400     MOVE WS-I1 TO WS-SA-PLYR-IX (1).
055500     MOVE WS-I2 TO WS-SA-PLYR-IX (2).
055600     MOVE WS-I3 TO WS-SA-PLYR-IX (3).
055700     MOVE WS-I4 TO WS-SA-PLYR-IX (4).
055800     MOVE WS-I5 TO WS-SA-PLYR-IX (5).
055900     MOVE 'A' TO WS-SA-TEAM (1).
056000     MOVE 'A' TO WS-SA-TEAM (2).
056100     MOVE 'A' TO WS-SA-TEAM (3).
056200     MOVE 'A' TO WS-SA-TEAM (4).
056300     MOVE 'A' TO WS-SA-TEAM (5).
056400     PERFORM 2150-BUILD-TEAM-B THRU 2150-EXIT.
056500     PERFORM 3000-ASSIGN-POSITIONS THRU 3000-EXIT.
056600     PERFORM 4000-COMPUTE-COST THRU 4000-EXIT.
056700     PERFORM 5010-TRY-INSERT-CANDIDATE THRU 5010-EXIT.
056800 2100-EXIT.
056900     EXIT.
057000 2150-BUILD-TEAM-B.
057100     MOVE ZERO TO WS-B-FILL-IX.
057200     PERFORM 2160-SCAN-ONE-ROSTER-SLOT THRU 2160-EXIT
057300         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > 10.
057400 2150-EXIT.
057500     EXIT.
057600 2160-SCAN-ONE-ROSTER-SLOT.
057700     MOVE 'N' TO WS-IS-IN-A-SW.
057800     IF WS-SCAN-IX = WS-I1 OR WS-SCAN-IX = WS-I2
057900         OR WS-SCAN-IX = WS-I3 OR WS-SCAN-IX = WS-I4
058000         OR WS-SCAN-IX = WS-I5
058100         MOVE 'Y' TO WS-IS-IN-A-SW
058200     END-IF.
058300     IF NOT WS-IS-IN-A
058400         ADD 1 TO WS-B-FILL-IX
058500         COMPUTE WS-TM-SLOT = 5 + WS-B-FILL-IX
058600         MOVE WS-SCAN-IX TO WS-SA-PLYR-IX (WS-TM-SLOT)
058700         MOVE 'B' TO WS-SA-TEAM (WS-TM-SLOT)
058800     END-IF.
058900 2160-EXIT.
059000     EXIT.
059100*-----------------------------------------------------------*
059200*    3000 - POSITION ASSIGNMENT, DONE INDEPENDENTLY FOR EACH  *
059300*    TEAM IN FIVE GREEDY PASSES: FIXED, MAIN, SECONDARY,      *
059400*    FIRST PLAYABLE POOL SLOT, THEN FORCED.                   *
059500*-----------------------------------------------------------*
059600 3000-ASSIGN-POSITIONS.
059700     MOVE 1 TO WS-TM-BASE.
059800     PERFORM 3010-ASSIGN-ONE-TEAM THRU 3010-EXIT.
059900     MOVE 6 TO WS-TM-BASE.
060000     PERFORM 3010-ASSIGN-ONE-TEAM THRU 3010-EXIT.
060100 3000-EXIT.
060200     EXIT.
060300 3010-ASSIGN-ONE-TEAM.
060400     PERFORM 3020-RESET-POOL THRU 3020-EXIT.
060500     PERFORM 3025-CLEAR-ONE-ASSIGN THRU 3025-EXIT
060600         VARYING WS-TM-IX FROM 1 BY 1 UNTIL WS-TM-IX > 5.
060700     PERFORM 3100-PASS-FIXED THRU 3100-EXIT.
060800     PERFORM 3200-PASS-MAIN THRU 3200-EXIT.
060900     PERFORM 3300-PASS-SECONDARY THRU 3300-EXIT.
061000     PERFORM 3400-PASS-FIRST-PLAYABLE THRU 3400-EXIT.
061100     PERFORM 3500-PASS-FORCE THRU 3500-EXIT.
061200 3010-EXIT.
061300     EXIT.
061400 3020-RESET-POOL.
061500     PERFORM 3021-ONE-POOL-SLOT THRU 3021-EXIT
061600         VARYING WS-POOL-IX FROM 1 BY 1 UNTIL WS-POOL-IX > 5.
061700 3020-EXIT.
061800     EXIT.
061900 3021-ONE-POOL-SLOT.
062000     MOVE 'Y' TO WS-POOL-AVAIL (WS-POOL-IX).
062100 3021-EXIT.
062200     EXIT.
062300 3025-CLEAR-ONE-ASSIGN.
062400     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-TM-IX - 1.
062500     MOVE SPACE TO WS-SA-POSITION (WS-TM-SLOT).
062600 3025-EXIT.
062700     EXIT.
062800*-----------------------------------------------------------*
062900*    3100 - PASS 1: PLAYERS WITH ANY FIXED POSITION TAKE      *
063000*    THEIR FIRST FIXED POSITION STILL IN THE POOL.            *
063100*-----------------------------------------------------------*
063200 3100-PASS-FIXED.
063300     PERFORM 3110-ONE-MEMBER-FIXED THRU 3110-EXIT
063400         VARYING WS-TM-IX FROM 1 BY 1 UNTIL WS-TM-IX > 5.
063500 3100-EXIT.
063600     EXIT.
063700 3110-ONE-MEMBER-FIXED.
063800     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-TM-IX - 1.
063900     IF WS-SA-POSITION (WS-TM-SLOT) NOT = SPACE
064000         GO TO 3110-EXIT
064100     END-IF.
064200     MOVE WS-SA-PLYR-IX (WS-TM-SLOT) TO WS-TM-PLYR-IX.
064300     IF WS-PL-FIXED-POS (WS-TM-PLYR-IX 1) = SPACE
064400         AND WS-PL-FIXED-POS (WS-TM-PLYR-IX 2) = SPACE
064500         GO TO 3110-EXIT
064600     END-IF.
064700     MOVE 'N' TO WS-POOL-FOUND-SW.
064800     PERFORM 3115-ONE-FIXED-SLOT THRU 3115-EXIT
064900         VARYING WS-FX-IX FROM 1 BY 1
065000         UNTIL WS-FX-IX > 2 OR WS-POOL-FOUND.
065100 3110-EXIT.
065200     EXIT.
065300 3115-ONE-FIXED-SLOT.
065400     IF WS-PL-FIXED-POS (WS-TM-PLYR-IX WS-FX-IX) = SPACE
065500         GO TO 3115-EXIT
065600     END-IF.
065700     MOVE WS-PL-FIXED-POS (WS-TM-PLYR-IX WS-FX-IX) TO WS-CAND-POS.
065800     PERFORM 3900-FIND-POOL-POS THRU 3900-EXIT.
065900     IF WS-POOL-FOUND
066000         PERFORM 3950-ASSIGN-SLOT THRU 3950-EXIT
066100     END-IF.
066200 3115-EXIT.
066300     EXIT.
066400*-----------------------------------------------------------*
066500*    3200 - PASS 2: REMAINING PLAYERS WHOSE MAIN POSITION IS  *
066600*    STILL IN THE POOL AND PLAYABLE TAKE IT.                  *
066700*-----------------------------------------------------------*
066800 3200-PASS-MAIN.
066900     PERFORM 3210-ONE-MEMBER-MAIN THRU 3210-EXIT
067000         VARYING WS-TM-IX FROM 1 BY 1 UNTIL WS-TM-IX > 5.
067100 3200-EXIT.
067200     EXIT.
067300 3210-ONE-MEMBER-MAIN.
067400     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-TM-IX - 1.
067500     IF WS-SA-POSITION (WS-TM-SLOT) NOT = SPACE
067600         GO TO 3210-EXIT
067700     END-IF.
067800     MOVE WS-SA-PLYR-IX (WS-TM-SLOT) TO WS-TM-PLYR-IX.
067900     MOVE WS-PL-MAIN-POS (WS-TM-PLYR-IX) TO WS-CAND-POS.
068000     PERFORM 3900-FIND-POOL-POS THRU 3900-EXIT.
068100     IF NOT WS-POOL-FOUND
068200         GO TO 3210-EXIT
068300     END-IF.
068400     SET WS-PD-IX TO WS-TM-PLYR-IX.
068500     IF WS-PD-PLAYABLE (WS-PD-IX WS-CAND-POS-IX) = 'Y'
068600         PERFORM 3950-ASSIGN-SLOT THRU 3950-EXIT
068700     END-IF.
068800 3210-EXIT.
068900     EXIT.
069000*-----------------------------------------------------------*
069100*    3300 - PASS 3: REMAINING PLAYERS TAKE THEIR FIRST        *
069200*    LISTED SECONDARY POSITION STILL IN THE POOL AND          *
069300*    PLAYABLE.                                                *
069400*-----------------------------------------------------------*
069500 3300-PASS-SECONDARY.
069600     PERFORM 3310-ONE-MEMBER-SECONDARY THRU 3310-EXIT
069700         VARYING WS-TM-IX FROM 1 BY 1 UNTIL WS-TM-IX > 5.
069800 3300-EXIT.
069900     EXIT.
070000 3310-ONE-MEMBER-SECONDARY.
070100     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-TM-IX - 1.
070200     IF WS-SA-POSITION (WS-TM-SLOT) NOT = SPACE
070300         GO TO 3310-EXIT
070400     END-IF.
070500     MOVE WS-SA-PLYR-IX (WS-TM-SLOT) TO WS-TM-PLYR-IX.
070600     MOVE 'N' TO WS-POOL-FOUND-SW.
070700     PERFORM 3315-ONE-OFF-POS THRU 3315-EXIT
070800         VARYING WS-OFF-SCAN-IX FROM 1 BY 1
070900         UNTIL WS-OFF-SCAN-IX > 2 OR WS-POOL-FOUND.
071000 3310-EXIT.
071100     EXIT.
071200 3315-ONE-OFF-POS.
071300     IF WS-PL-OFF-POS (WS-TM-PLYR-IX WS-OFF-SCAN-IX) = SPACE
071400         GO TO 3315-EXIT
071500     END-IF.
071600     MOVE WS-PL-OFF-POS (WS-TM-PLYR-IX WS-OFF-SCAN-IX)
071700         TO WS-CAND-POS.
071800     PERFORM 3900-FIND-POOL-POS THRU 3900-EXIT.
071900     IF WS-POOL-FOUND
072000         SET WS-PD-IX TO WS-TM-PLYR-IX
072100         IF WS-PD-PLAYABLE (WS-PD-IX WS-CAND-POS-IX) = 'Y'
072200             PERFORM 3950-ASSIGN-SLOT THRU 3950-EXIT
072300         ELSE
072400             MOVE 'N' TO WS-POOL-FOUND-SW
072500         END-IF
072600     END-IF.
072700 3315-EXIT.
072800     EXIT.
072900*-----------------------------------------------------------*
073000*    3400 - PASS 4: REMAINING PLAYERS TAKE THE FIRST POOL     *
073100*    POSITION, IN FIXED ORDER TOP/JUNGLE/MIDDLE/BOTTOM/        *
073200*    UTILITY, THEY ARE ALLOWED TO PLAY.                       *
073300*-----------------------------------------------------------*
073400 3400-PASS-FIRST-PLAYABLE.
073500     PERFORM 3410-ONE-MEMBER-FIRST THRU 3410-EXIT
073600         VARYING WS-TM-IX FROM 1 BY 1 UNTIL WS-TM-IX > 5.
073700 3400-EXIT.
073800     EXIT.
073900 3410-ONE-MEMBER-FIRST.
074000     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-TM-IX - 1.
074100     IF WS-SA-POSITION (WS-TM-SLOT) NOT = SPACE
074200         GO TO 3410-EXIT
074300     END-IF.
074400     MOVE WS-SA-PLYR-IX (WS-TM-SLOT) TO WS-TM-PLYR-IX.
074500     SET WS-PD-IX TO WS-TM-PLYR-IX.
074600     MOVE 'N' TO WS-POOL-FOUND-SW.
074700     PERFORM 3415-ONE-POOL-SCAN THRU 3415-EXIT
074800         VARYING WS-POOL-IX FROM 1 BY 1
074900         UNTIL WS-POOL-IX > 5 OR WS-POOL-FOUND.
075000 3410-EXIT.
075100     EXIT.
075200 3415-ONE-POOL-SCAN.
075300     IF WS-POOL-AVAIL (WS-POOL-IX) = 'Y'
075400         AND WS-PD-PLAYABLE (WS-PD-IX WS-POOL-IX) = 'Y'
075500         MOVE WS-POOL-IX TO WS-CAND-POS-IX
075600         PERFORM 3950-ASSIGN-SLOT THRU 3950-EXIT
075700         MOVE 'Y' TO WS-POOL-FOUND-SW
075800     END-IF.
075900 3415-EXIT.
076000     EXIT.
076100*-----------------------------------------------------------*
076200*    3500 - PASS 5: ANY PLAYER STILL UNASSIGNED IS FORCED     *
076300*    INTO THE FIRST REMAINING POOL POSITION REGARDLESS OF     *
076400*    ELIGIBILITY - A CONSTRAINT VIOLATION IS ALLOWED HERE.    *
076500*-----------------------------------------------------------*
076600 3500-PASS-FORCE.
076700     PERFORM 3510-ONE-MEMBER-FORCE THRU 3510-EXIT
076800         VARYING WS-TM-IX FROM 1 BY 1 UNTIL WS-TM-IX > 5.
076900 3500-EXIT.
077000     EXIT.
077100 3510-ONE-MEMBER-FORCE.
077200     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-TM-IX - 1.
077300     IF WS-SA-POSITION (WS-TM-SLOT) NOT = SPACE
077400         GO TO 3510-EXIT
077500     END-IF.
077600     MOVE WS-SA-PLYR-IX (WS-TM-SLOT) TO WS-TM-PLYR-IX.
077700     SET WS-PD-IX TO WS-TM-PLYR-IX.
077800     MOVE 'N' TO WS-POOL-FOUND-SW.
077900     PERFORM 3515-ONE-POOL-SCAN THRU 3515-EXIT
078000         VARYING WS-POOL-IX FROM 1 BY 1
078100         UNTIL WS-POOL-IX > 5 OR WS-POOL-FOUND.
078200 3510-EXIT.
078300     EXIT.
078400 3515-ONE-POOL-SCAN.
078500     IF WS-POOL-AVAIL (WS-POOL-IX) = 'Y'
078600         MOVE WS-POOL-IX TO WS-CAND-POS-IX
078700         PERFORM 3950-ASSIGN-SLOT THRU 3950-EXIT
078800         MOVE 'Y' TO WS-POOL-FOUND-SW
078900     END-IF.
079000 3515-EXIT.
079100     EXIT.
079200*-----------------------------------------------------------*
079300*    3900 - SHARED HELPER: IS THE NAMED POSITION (WS-CAND-POS)*
079400*    STILL AVAILABLE IN THE POOL?  IF SO, WS-CAND-POS-IX      *
079500*    COMES BACK SET TO ITS POOL SLOT NUMBER.                  *
079600*-----------------------------------------------------------*
079700 3900-FIND-POOL-POS.
079800     MOVE 'N' TO WS-POOL-FOUND-SW.
079900     PERFORM 3910-TEST-ONE-POOL-SLOT THRU 3910-EXIT
080000         VARYING WS-POOL-IX FROM 1 BY 1
080100         UNTIL WS-POOL-IX > 5 OR WS-POOL-FOUND.
080200 3900-EXIT.
080300     EXIT.
080400 3910-TEST-ONE-POOL-SLOT.
080500     IF WS-POOL-AVAIL (WS-POOL-IX) = 'Y'
080600         AND WS-POSITION-ENTRY (WS-POOL-IX) = WS-CAND-POS
080700         MOVE 'Y' TO WS-POOL-FOUND-SW
080800         MOVE WS-POOL-IX TO WS-CAND-POS-IX
080900     END-IF.
081000 3910-EXIT.
081100     EXIT.
081200*-----------------------------------------------------------*
081300*    3950 - SHARED HELPER: ASSIGN THE POOL POSITION AT        *
081400*    WS-CAND-POS-IX TO THE TEAM MEMBER IN WS-SA-ENTRY SLOT     *
081500*    WS-TM-SLOT, RECORD THE EFFECTIVE RATING, AND FLAG IT IF   *
081600*    IT IS NOT THE PLAYER'S MAIN POSITION.                     *
081700*-----------------------------------------------------------*
081800 3950-ASSIGN-SLOT.
081900     MOVE WS-POSITION-ENTRY (WS-CAND-POS-IX)
082000         TO WS-SA-POSITION (WS-TM-SLOT).
082100     MOVE 'N' TO WS-POOL-AVAIL (WS-CAND-POS-IX).
082200     SET WS-PLYR-IX TO WS-TM-PLYR-IX.
082300     SET WS-PD-IX TO WS-TM-PLYR-IX.
082400     MOVE WS-PD-EFF-RATING (WS-PD-IX WS-CAND-POS-IX)
082500         TO WS-SA-RATING (WS-TM-SLOT).
082600     IF WS-SA-POSITION (WS-TM-SLOT) = WS-PL-MAIN-POS (WS-PLYR-IX)
082700         MOVE SPACE TO WS-SA-FLAG (WS-TM-SLOT)
082800     ELSE
082900         MOVE '*' TO WS-SA-FLAG (WS-TM-SLOT)
083000     END-IF.
083100 3950-EXIT.
083200     EXIT.
083300*-----------------------------------------------------------*
083400*    4000 - COST = ABSOLUTE MMR DIFFERENCE, PLUS THE          *
083500*    POSITION PENALTY, PLUS THE BALANCE PENALTY FOR EACH      *
083600*    TEAM.  EXPECTED WIN RATE OF TEAM A FOLLOWS THE SAME ELO   *
083700*    FORMULA USED BY THE RATING UPDATER.                      *
083800*-----------------------------------------------------------*
083900 4000-COMPUTE-COST.
084000     MOVE 1 TO WS-TM-BASE.
084100     PERFORM 1700-TEAM-MMR THRU 1700-EXIT.
084200     MOVE WS-TEAM-MMR-RAW TO WS-MMR-A.
084300     MOVE 6 TO WS-TM-BASE.
084400     PERFORM 1700-TEAM-MMR THRU 1700-EXIT.
084500     MOVE WS-TEAM-MMR-RAW TO WS-MMR-B.
084600     PERFORM 4100-POSITION-PENALTY THRU 4100-EXIT.
084700     MOVE ZERO TO WS-BALANCE-PENALTY.
084800     MOVE 1 TO WS-TM-BASE.
084900     PERFORM 4200-BALANCE-PENALTY THRU 4200-EXIT.
085000     MOVE 6 TO WS-TM-BASE.
085100     PERFORM 4200-BALANCE-PENALTY THRU 4200-EXIT.
085200     IF WS-MMR-A >= WS-MMR-B
085300         COMPUTE WS-COST ROUNDED = WS-MMR-A - WS-MMR-B
085400     ELSE
085500         COMPUTE WS-COST ROUNDED = WS-MMR-B - WS-MMR-A
085600     END-IF.
085700     COMPUTE WS-COST ROUNDED =
085800         WS-COST + WS-POSITION-PENALTY + WS-BALANCE-PENALTY.
085900     COMPUTE WS-EXP-WINRATE-A ROUNDED =
086000         1 / (1 + (10 ** ((WS-MMR-B - WS-MMR-A) / 400))).
086100 4000-EXIT.
086200     EXIT.
086300*-----------------------------------------------------------*
086400 4100-POSITION-PENALTY.
086500     MOVE ZERO TO WS-POSITION-PENALTY.
086600     PERFORM 4110-ONE-PLAYER-PENALTY THRU 4110-EXIT
086700         VARYING WS-SA-IX FROM 1 BY 1 UNTIL WS-SA-IX > 10.
086800 4100-EXIT.
086900     EXIT.
087000 4110-ONE-PLAYER-PENALTY.
087100     SET WS-PLYR-IX TO WS-SA-PLYR-IX (WS-SA-IX).
087200     IF WS-SA-POSITION (WS-SA-IX) = WS-PL-MAIN-POS (WS-PLYR-IX)
087300         GO TO 4110-EXIT
087400     END-IF.
087500     IF WS-SA-POSITION (WS-SA-IX) = WS-PL-OFF-POS (WS-PLYR-IX 1)
087600         OR WS-SA-POSITION (WS-SA-IX) =
087700             WS-PL-OFF-POS (WS-PLYR-IX 2)
087800         ADD 10.0 TO WS-POSITION-PENALTY
087900     ELSE
088000         ADD 30.0 TO WS-POSITION-PENALTY
088100     END-IF.
088200 4110-EXIT.
088300     EXIT.
088400*-----------------------------------------------------------*
088500*    4200 - BALANCE PENALTY FOR ONE TEAM (CALLER SETS          *
088600*    WS-TM-BASE), SUMMED OVER THE TEN UNORDERED MEMBER PAIRS,  *
088700*    USING THE FIRST MEMBER'S DIRECTIONAL TEAM HISTORY TOWARD  *
088800*    THE SECOND.  ACCUMULATES INTO WS-BALANCE-PENALTY, WHICH   *
088900*    THE CALLER ZEROES ONCE BEFORE BOTH TEAMS.                 *
089000*-----------------------------------------------------------*
089100 4200-BALANCE-PENALTY.
089200     PERFORM 4210-BAL-OUTER THRU 4210-EXIT
089300         VARYING WS-PAIR-I FROM 1 BY 1 UNTIL WS-PAIR-I > 4.
089400 4200-EXIT.
089500     EXIT.
089600 4210-BAL-OUTER.
089700     COMPUTE WS-PAIR-J = WS-PAIR-I + 1.
089800     PERFORM 4220-BAL-INNER THRU 4220-EXIT
089900         VARYING WS-PAIR-J FROM WS-PAIR-J BY 1
090000         UNTIL WS-PAIR-J > 5.
090100 4210-EXIT.
090200     EXIT.
090300 4220-BAL-INNER.
090400     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-PAIR-I - 1.
090500     MOVE WS-SA-PLYR-IX (WS-TM-SLOT) TO WS-SYN-FROM-IX.
090600     COMPUTE WS-TM-SLOT = WS-TM-BASE + WS-PAIR-J - 1.
090700     MOVE WS-SA-PLYR-IX (WS-TM-SLOT) TO WS-SYN-TO-IX.
090800     SET WS-PLYR-IX TO WS-SYN-FROM-IX.
090900     SET WS-TH-IX TO WS-SYN-TO-IX.
091000     MOVE WS-TH-GAMES (WS-PLYR-IX WS-TH-IX) TO WS-TH-GAMES-LOOK.
091100     MOVE WS-TH-WINRATE (WS-PLYR-IX WS-TH-IX)
091200         TO WS-TH-WINRATE-LOOK.
091300     IF WS-TH-GAMES-LOOK >= 3 AND WS-TH-WINRATE-LOOK >= .7000
091400         COMPUTE WS-BAL-GAMES-FACTOR ROUNDED =
091500             WS-TH-GAMES-LOOK / 5
091600         IF WS-BAL-GAMES-FACTOR > 1.0000
091700             MOVE 1.0000 TO WS-BAL-GAMES-FACTOR
091800         END-IF
091900         COMPUTE WS-BAL-WR-FACTOR ROUNDED =
092000             (WS-TH-WINRATE-LOOK - .7000) / .3000
092100         COMPUTE WS-BALANCE-PENALTY ROUNDED = WS-BALANCE-PENALTY +
092200             (WS-BAL-GAMES-FACTOR * WS-BAL-WR-FACTOR * 100)
092300     ELSE
092400         IF WS-TH-GAMES-LOOK >= 5
092500             COMPUTE WS-BALANCE-PENALTY ROUNDED =
092600                 WS-BALANCE-PENALTY +
092700                 ((WS-TH-GAMES-LOOK - 4) * 20)
092800         END-IF
092900     END-IF.
093000 4220-EXIT.
093100     EXIT.
093200*-----------------------------------------------------------*
093300*    5010 - TRY TO INSERT THE JUST-SCORED SPLIT INTO THE TOP-N *
093400*    TABLE.  A TIE WITH THE CURRENT WORST KEPT ENTRY NEVER      *
093500*    DISPLACES IT - WO-0126.                                   *
093600*-----------------------------------------------------------*
093700 5010-TRY-INSERT-CANDIDATE.
093800     IF WS-CAND-COUNT = WS-TOP-N
093900         SET WS-CAND-IX TO WS-TOP-N
094000         MOVE WS-CAND-COST (WS-CAND-IX) TO WS-HOLD-CAND-COST
094100         IF WS-COST NOT < WS-HOLD-CAND-COST
094200             GO TO 5010-EXIT
094300         END-IF
094400     END-IF.
094500     PERFORM 5020-FIND-INSERT-POS THRU 5020-EXIT.
094600     PERFORM 5030-SHIFT-DOWN THRU 5030-EXIT.
094700     PERFORM 5040-STORE-CANDIDATE THRU 5040-EXIT.
094800     IF WS-CAND-COUNT < WS-TOP-N
094900         ADD 1 TO WS-CAND-COUNT
095000     END-IF.
095100 5010-EXIT.
095200     EXIT.
095300*-----------------------------------------------------------*
095400*    5020 - THE NEW SPLIT IS INSERTED AHEAD OF THE FIRST KEPT  *
095500*    ENTRY WHOSE COST IS STRICTLY GREATER THAN ITS OWN, SO A    *
095600*    TIE STAYS BEHIND WHOEVER WAS FOUND FIRST.                 *
095700*-----------------------------------------------------------*
095800 5020-FIND-INSERT-POS.
095900     IF WS-CAND-COUNT = ZERO
096000         MOVE 1 TO WS-INSERT-AT-IX
096100         GO TO 5020-EXIT
096200     END-IF.
096300     MOVE WS-CAND-COUNT TO WS-INSERT-AT-IX
096400     ADD 1 TO WS-INSERT-AT-IX.
096500     PERFORM 5025-ONE-INSERT-TEST THRU 5025-EXIT
096600         VARYING WS-CAND-IX FROM 1 BY 1
096700         UNTIL WS-CAND-IX > WS-CAND-COUNT.
096800 5020-EXIT.
096900     EXIT.
097000 5025-ONE-INSERT-TEST.
097100     IF WS-CAND-COST (WS-CAND-IX) > WS-COST
097200         IF WS-CAND-IX < WS-INSERT-AT-IX
097300             SET WS-INSERT-AT-IX TO WS-CAND-IX
097400         END-IF
097500     END-IF.
097600 5025-EXIT.
097700     EXIT.
097800*-----------------------------------------------------------*
097900*    5030 - OPEN UP THE INSERTION SLOT BY SHIFTING EVERY ENTRY  *
098000*    FROM THAT POINT THROUGH THE LAST KEPT SLOT DOWN ONE ROW,   *
098100*    DROPPING THE TABLE'S LAST ENTRY IF IT WAS ALREADY FULL.    *
098200*-----------------------------------------------------------*
098300 5030-SHIFT-DOWN.
098400     IF WS-INSERT-AT-IX > WS-CAND-COUNT
098500         GO TO 5030-EXIT
098600     END-IF.
098700     MOVE WS-CAND-COUNT TO WS-SHIFT-IX.
098800     IF WS-SHIFT-IX >= WS-TOP-N
098900         MOVE WS-TOP-N TO WS-SHIFT-IX
099000         SUBTRACT 1 FROM WS-SHIFT-IX
099100     END-IF.
099200     PERFORM 5035-ONE-SHIFT THRU 5035-EXIT
099300         UNTIL WS-SHIFT-IX < WS-INSERT-AT-IX.
099400 5030-EXIT.
099500     EXIT.
099600 5035-ONE-SHIFT.
099700     COMPUTE WS-SHIFT-TO = WS-SHIFT-IX + 1.
099800     MOVE WS-CAND-ENTRY (WS-SHIFT-IX)
099900         TO WS-CAND-ENTRY (WS-SHIFT-TO).
100000     SUBTRACT 1 FROM WS-SHIFT-IX.
100100 5035-EXIT.
100200     EXIT.
100300*-----------------------------------------------------------*
100400*    5040 - STORE THE NEW SPLIT'S COST, MMR, EXPECTED WIN RATE  *
100500*    AND FULL TEN-PLAYER ROSTER DETAIL AT THE INSERTION POINT.  *
100600*-----------------------------------------------------------*
100700 5040-STORE-CANDIDATE.
100800     SET WS-CAND-IX TO WS-INSERT-AT-IX.
100900     MOVE WS-COST TO WS-CAND-COST (WS-CAND-IX).
101000     MOVE WS-MMR-A TO WS-CAND-MMR-A (WS-CAND-IX).
101100     MOVE WS-MMR-B TO WS-CAND-MMR-B (WS-CAND-IX).
101200     MOVE WS-EXP-WINRATE-A TO WS-CAND-EXP-WINRATE (WS-CAND-IX).
101300     PERFORM 5045-ONE-CAND-PLAYER THRU 5045-EXIT
101400         VARYING WS-SA-IX FROM 1 BY 1 UNTIL WS-SA-IX > 10.
101500 5040-EXIT.
101600     EXIT.
101700 5045-ONE-CAND-PLAYER.
101800     SET WS-CAND-PL-IX TO WS-SA-IX.
101900     SET WS-PLYR-IX TO WS-SA-PLYR-IX (WS-SA-IX).
102000     MOVE WS-SA-TEAM (WS-SA-IX)
102100         TO WS-CAND-PL-TEAM (WS-CAND-IX WS-CAND-PL-IX).
102200     MOVE WS-PL-NAME (WS-PLYR-IX)
102300         TO WS-CAND-PL-NAME (WS-CAND-IX WS-CAND-PL-IX).
102400     MOVE WS-SA-POSITION (WS-SA-IX)
102500         TO WS-CAND-PL-POS (WS-CAND-IX WS-CAND-PL-IX).
102600     MOVE WS-SA-RATING (WS-SA-IX)
102700         TO WS-CAND-PL-RATING (WS-CAND-IX WS-CAND-PL-IX).
102800     MOVE WS-SA-FLAG (WS-SA-IX)
102900         TO WS-CAND-PL-FLAG (WS-CAND-IX WS-CAND-PL-IX).
103000 5045-EXIT.
103100     EXIT.
103200*-----------------------------------------------------------*
103300*    5100 - PRINT THE TOP-N PROPOSALS KEPT IN WS-CANDIDATES,    *
103400*    RANK HEADER FIRST, THEN COLUMN HEADINGS, THEN TEN PLAYER   *
103500*    DETAIL LINES, FOR EACH.                                   *
103600*-----------------------------------------------------------*
103700 5100-PRINT-PROPOSALS.
103800     PERFORM 5110-PRINT-ONE-PROPOSAL THRU 5110-EXIT
103900         VARYING WS-PRINT-RANK-IX FROM 1 BY 1
104000         UNTIL WS-PRINT-RANK-IX > WS-CAND-COUNT.
104100 5100-EXIT.
104200     EXIT.
104300 5110-PRINT-ONE-PROPOSAL.
104400     SET WS-CAND-IX TO WS-PRINT-RANK-IX.
104500     MOVE WS-PRINT-RANK-IX TO RH-RANK.
104600     MOVE WS-CAND-COST (WS-CAND-IX) TO RH-COST.
104700     MOVE WS-CAND-MMR-A (WS-CAND-IX) TO RH-MMR-A.
104800     MOVE WS-CAND-MMR-B (WS-CAND-IX) TO RH-MMR-B.
104900     MOVE WS-CAND-EXP-WINRATE (WS-CAND-IX) TO RH-EXP-WINRATE.
105000     MOVE RANK-HEADER-LINE TO WS-PRINT-LINE.
105100     PERFORM 9000-PRINT-REPORT-LINE.
105200     MOVE HEADING-LINE-2-PLYR TO WS-PRINT-LINE.
105300     PERFORM 9000-PRINT-REPORT-LINE.
105400     PERFORM 5120-PRINT-ONE-PLAYER-LINE THRU 5120-EXIT
105500         VARYING WS-PRINT-PLYR-IX FROM 1 BY 1
105600         UNTIL WS-PRINT-PLYR-IX > 10.
105700 5110-EXIT.
105800     EXIT.
105900 5120-PRINT-ONE-PLAYER-LINE.
106000     SET WS-CAND-PL-IX TO WS-PRINT-PLYR-IX.
106100     MOVE WS-CAND-PL-TEAM (WS-CAND-IX WS-CAND-PL-IX) TO PP-TEAM.
106200     MOVE WS-CAND-PL-NAME (WS-CAND-IX WS-CAND-PL-IX) TO PP-NAME.
106300     MOVE WS-CAND-PL-POS (WS-CAND-IX WS-CAND-PL-IX)
106400         TO PP-POSITION.
106500     MOVE WS-CAND-PL-RATING (WS-CAND-IX WS-CAND-PL-IX)
106600         TO PP-RATING.
106700     IF WS-CAND-PL-FLAG (WS-CAND-IX WS-CAND-PL-IX) = '*'
106800         MOVE 'YES' TO PP-FLAG
106900     ELSE
107000         MOVE SPACE TO PP-FLAG
107100     END-IF.
107200     MOVE PLAYER-PROPOSAL-LINE TO WS-PRINT-LINE.
107300     PERFORM 9000-PRINT-REPORT-LINE.
107400 5120-EXIT.
107500     EXIT.
107600*-----------------------------------------------------------*
107700*    9000 - SHARED HELPER THAT CHECKS FOR A PAGE BREAK BEFORE  *
107800*    EVERY DETAIL OR HEADING LINE, THEN WRITES IT.             *
107900*-----------------------------------------------------------*
108000 9000-PRINT-REPORT-LINE.
108100     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
108200         PERFORM 9100-PRINT-HEADING-LINES THRU 9100-EXIT
108300     END-IF.
108400     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
108500 9100-PRINT-HEADING-LINES.
108600     ADD 1 TO WS-PAGE-COUNT.
108700     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUM.
108800     MOVE HEADING-LINE-1 TO PROP-PRINT-RECORD.
108900     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.
109000     MOVE 6 TO WS-LINE-COUNT.
109100 9100-EXIT.
109200     EXIT.
109300 9110-WRITE-TOP-OF-PAGE.
109400     WRITE PROP-PRINT-RECORD AFTER ADVANCING PAGE.
109500 9110-EXIT.
109600     EXIT.
109700 9120-WRITE-PRINT-LINE.
109800     MOVE WS-PRINT-LINE TO PROP-PRINT-RECORD.
109900     WRITE PROP-PRINT-RECORD AFTER ADVANCING WS-LINE-SPACING.
110000     ADD WS-LINE-SPACING TO WS-LINE-COUNT.
110100 9120-EXIT.
110200     EXIT.
110300*-----------------------------------------------------------*
110400 9900-CLOSE-FILES.
110500     CLOSE PROPOSAL.
110600 9900-EXIT.
110700     EXIT.
