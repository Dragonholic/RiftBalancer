000100*--------------------------------------------------------------*
000200* TEAM-HIST-REC - DIRECTIONAL SAME-TEAM PLACEMENT HISTORY FOR  *
000300* A PAIR OF PLAYERS.  TH-WINRATE IS .5000 WHEN TH-GAMES = 0.   *
000400*--------------------------------------------------------------*
000500 01  TEAM-HIST-REC.
000600     05  TH-PLAYER                PIC X(20).
000700     05  TH-OTHER                 PIC X(20).
000800     05  TH-GAMES                 PIC 9(04).
000900     05  TH-WINS                  PIC 9(04).
001000     05  TH-WINRATE               PIC 9V9(04).
001100     05  FILLER                   PIC X(07).
