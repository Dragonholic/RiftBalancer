000100*--------------------------------------------------------------*
000200* MATCH-RESULT-REC - ONE PLAYED MATCH, INPUT TO THE RATING     *
000300* UPDATER AND THE SYNERGY ANALYZER.                            *
000400*--------------------------------------------------------------*
000500 01  MATCH-RESULT-REC.
000600     05  MR-TEAM-A-PLAYER         OCCURS 5 TIMES
000700                                   PIC X(20).
000800     05  MR-TEAM-B-PLAYER         OCCURS 5 TIMES
000900                                   PIC X(20).
001000     05  MR-A-WON                 PIC X(01).
001100     05  MR-DURATION              PIC 9(05).
001200     05  MR-GOLD-DIFF             PIC S9(06).
001300     05  MR-KILL-DIFF             PIC S9(03).
001400     05  FILLER                   PIC X(10).
