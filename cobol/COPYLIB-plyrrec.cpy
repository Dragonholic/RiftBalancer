000100*--------------------------------------------------------------*
000200* PLAYER-REC - ONE ENTRY PER ROSTER PLAYER, PLAYERS MASTER FILE *
000300*--------------------------------------------------------------*
000400 01  PLAYER-REC.
000500     05  PL-NAME                 PIC X(20).
000600     05  PL-RIOT-ID               PIC X(20).
000700     05  PL-TAGLINE               PIC X(08).
000800     05  PL-RATING                PIC S9(05)V99.
000900     05  PL-MAIN-POS              PIC X(08).
001000     05  PL-OFF-POS               OCCURS 2 TIMES
001100                                   PIC X(08).
001200     05  PL-FIXED-POS             OCCURS 2 TIMES
001300                                   PIC X(08).
001400     05  PL-EXCL-POS              OCCURS 2 TIMES
001500                                   PIC X(08).
001600     05  FILLER                   PIC X(09).
