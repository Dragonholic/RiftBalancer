000100*--------------------------------------------------------------*
000200* CHAMP-STAT-REC - PER PLAYER-CHAMPION WIN/LOSS TOTALS, CARRIED*
000300* ACROSS RUNS.  GROUPED BY CS-PLAYER ON THE CHAMPSTAT FILE.    *
000400*--------------------------------------------------------------*
000500 01  CHAMP-STAT-REC.
000600     05  CS-PLAYER                PIC X(20).
000700     05  CS-CHAMPION              PIC X(16).
000800     05  CS-WINS                  PIC 9(04).
000900     05  CS-TOTAL                 PIC 9(04).
001000     05  CS-WINRATE               PIC 9V9(04).
001100     05  FILLER                   PIC X(06).
