000100*--------------------------------------------------------------*
000200* RSTRTBL - IN-MEMORY ROSTER BUILT BY RSTRLOAD FROM THE FIVE   *
000300* MASTER FILES (PLAYERS, MATCHHIST, SYNERGY, TEAMHIST,         *
000400* CHAMPSTAT).  SHARED BY EVERY DRIVER PROGRAM - HELD AS        *
000500* WORKING-STORAGE IN THE DRIVERS, PASSED ON LINKAGE TO/FROM    *
000600* RSTRLOAD.  ONE WS-PLAYER-TABLE ENTRY PER ROSTER PLAYER, WITH *
000700* THAT PLAYER'S HISTORY, SYNERGY AND CHAMPION SUB-TABLES       *
000800* NESTED UNDER IT SO THE WHOLE ROSTER TRAVELS AS ONE RECORD.   *
000900*--------------------------------------------------------------*
001000 01  WS-ROSTER-TABLES.
001100     05  WS-PLAYER-COUNT          PIC S9(03) COMP VALUE ZERO.
001200*--------------------------------------------------------------*
001300*    FIXED ORDER OF THE FIVE FIELD POSITIONS - RULE 4 OF THE   *
001400*    MATCH-MAKER POSITION-ASSIGNMENT ALGORITHM WALKS THIS      *
001500*    TABLE IN ORDER.  REDEFINED AS AN INDEXABLE OCCURS TABLE.  *
001600*--------------------------------------------------------------*
001700     05  WS-POSITION-NAMES.
001800         10  FILLER               PIC X(08) VALUE 'TOP'.
001900         10  FILLER               PIC X(08) VALUE 'JUNGLE'.
002000         10  FILLER               PIC X(08) VALUE 'MIDDLE'.
002100         10  FILLER               PIC X(08) VALUE 'BOTTOM'.
002200         10  FILLER               PIC X(08) VALUE 'UTILITY'.
002300     05  WS-POSITION-TABLE REDEFINES WS-POSITION-NAMES.
002400         10  WS-POSITION-ENTRY    OCCURS 5 TIMES
002500                                   INDEXED BY WS-POS-IX
002600                                   PIC X(08).
002700     05  WS-PLAYER-TABLE OCCURS 10 TIMES
002800                                   INDEXED BY WS-PLYR-IX.
002900         10  WS-PL-NAME           PIC X(20).
003000         10  WS-PL-RIOT-ID        PIC X(20).
003100         10  WS-PL-TAGLINE        PIC X(08).
003200         10  WS-PL-RATING         PIC S9(05)V99.
003300         10  WS-PL-MAIN-POS       PIC X(08).
003400         10  WS-PL-OFF-POS        OCCURS 2 TIMES
003500                                   PIC X(08).
003600         10  WS-PL-FIXED-POS      OCCURS 2 TIMES
003700                                   PIC X(08).
003800         10  WS-PL-EXCL-POS       OCCURS 2 TIMES
003900                                   PIC X(08).
004000*--------------------------------------------------------------*
004100*        RECENT MATCH HISTORY, NEWEST FIRST, AT MOST 10.       *
004200*--------------------------------------------------------------*
004300         10  WS-PL-MHIST-COUNT    PIC S9(03) COMP VALUE ZERO.
004400         10  WS-PL-MHIST-TABLE    OCCURS 10 TIMES
004500                                   INDEXED BY WS-MH-IX.
004600             15  WS-MH-WIN        PIC X(01).
004700             15  WS-MH-KILLS      PIC 9(03).
004800             15  WS-MH-DEATHS     PIC 9(03).
004900             15  WS-MH-ASSISTS    PIC 9(03).
005000             15  WS-MH-POSITION   PIC X(08).
005100             15  WS-MH-DURATION   PIC 9(05).
005200             15  WS-MH-CHAMPION   PIC X(16).
005300*--------------------------------------------------------------*
005400*    SYNERGY AND TEAM-HISTORY TOWARD EACH OF THE OTHER NINE.   *
005500*    SUBSCRIPTED BY THE OTHER PLAYER'S WS-PLYR-IX - THIS       *
005600*    PLAYER'S OWN SLOT IS CARRIED BUT NEVER REFERENCED.        *
005700*--------------------------------------------------------------*
005800         10  WS-PL-SYNERGY-TABLE  OCCURS 10 TIMES
005900                                   INDEXED BY WS-SY-IX.
006000             15  WS-SY-SCORE      PIC S9V9(04).
006100         10  WS-PL-TEAMHIST-TABLE OCCURS 10 TIMES
006200                                   INDEXED BY WS-TH-IX.
006300             15  WS-TH-GAMES      PIC 9(04).
006400             15  WS-TH-WINS       PIC 9(04).
006500             15  WS-TH-WINRATE    PIC 9V9(04).
006600*--------------------------------------------------------------*
006700*    CARRIED PER-CHAMPION WIN/LOSS TOTALS, UP TO 20 CHAMPIONS. *
006800*--------------------------------------------------------------*
006900         10  WS-PL-CHAMP-COUNT    PIC S9(03) COMP VALUE ZERO.
007000         10  WS-PL-CHAMP-TABLE    OCCURS 20 TIMES
007100                                   INDEXED BY WS-CS-IX.
007200             15  WS-CS-CHAMPION   PIC X(16).
007300             15  WS-CS-WINS       PIC 9(04).
007400             15  WS-CS-TOTAL      PIC 9(04).
007500             15  WS-CS-WINRATE    PIC 9V9(04).
007600         10  FILLER               PIC X(06).
