000100*****************************************************************
000200* PROGRAM NAME:    RATEUPD
000300* ORIGINAL AUTHOR: T. OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/06/91 T. OKAFOR        CREATED - POSTS ONE PLAYED MATCH'S
000900*                           RATING CHANGE AGAINST THE PLAYER
001000*                           MASTER.  WO-0249.
001100* 04/02/92 T. OKAFOR        EXPECTED-SCORE FORMULA WAS USING
001200*                           RAW MMR INSTEAD OF ADJUSTED MMR -
001300*                           SYNERGY BONUS WAS BEING DROPPED.
001400*                           WO-0277.
001500* 02/19/93 L. VANCE         FORM MULTIPLIER CLAMP ADDED SO A
001600*                           LONG LOSING STREAK CAN'T INFLATE A
001700*                           RATING CHANGE PAST 15 PERCENT.
001800*                           WO-0339.
001900* 10/14/94 L. VANCE         IMPORTANCE WEIGHT TABLE REVISED TO
002000*                           MATCH THE LEAGUE OFFICE'S REVISED
002100*                           BLOWOUT THRESHOLDS.  WO-0388.
002200* 07/08/95 R. MASON         K-FACTOR WAS HARD-CODED AT THE OLD
002300*                           VALUE OF 24 IN 3100-COMPUTE-DELTA -
002400*                           CORRECTED TO 32.  WO-0401.
002500* 01/11/99 S. PRICE         YEAR 2000 REVIEW - NO DATE FIELDS
002600*                           ARE COMPUTED OR COMPARED IN THIS
002700*                           PROGRAM.  NO CHANGE REQUIRED.
002800*                           WO-0454.
002900* 03/30/01 S. PRICE         PLAYERS FILE REWRITE WAS SKIPPING
003000*                           THE LAST PLAYER IN THE FILE WHEN IT
003100*                           WAS A MATCH PARTICIPANT.  FIXED THE
003200*                           EOF TEST IN 4000-APPLY-CHANGES.
003300*                           WO-0491.
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  RATEUPD.
003700 AUTHOR. T. OKAFOR.
003800 INSTALLATION. COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN. 06/06/91.
004000 DATE-COMPILED.
004100 SECURITY. NON-CONFIDENTIAL.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*-----------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PLAYERS ASSIGN TO PLAYERS
005400       ORGANIZATION IS SEQUENTIAL
005500       FILE STATUS  IS FS-PLAYERS.
005600     SELECT MATCHRES ASSIGN TO MATCHRES
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS  IS FS-MATCHRES.
005900*****************************************************************
006000 DATA DIVISION.
006100*-----------------------------------------------------------*
006200 FILE SECTION.
006300 FD  PLAYERS
006400     LABEL RECORDS ARE STANDARD.
006500     COPY PLYRREC.
006600*-----------------------------------------------------------*
006700 FD  MATCHRES
006800     LABEL RECORDS ARE STANDARD.
006900     COPY MRESREC.
007000*-----------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200*-----------------------------------------------------------*
007300 01  WS-FILE-STATUSES.
007400     05  FS-PLAYERS               PIC X(02).
007500         88  PLAYERS-OK                      VALUE '00'.
007600         88  PLAYERS-EOF                      VALUE '10'.
007700     05  FS-MATCHRES              PIC X(02).
007800         88  MATCHRES-OK                     VALUE '00'.
007900         88  MATCHRES-EOF                    VALUE '10'.
008000 01  WS-FILE-STATUS-NUM REDEFINES WS-FILE-STATUSES.
008100     05  WS-FS-NUM                OCCURS 2 TIMES PIC 9(02).
008200*-----------------------------------------------------------*
008300     COPY RSTRTBL.
008400*-----------------------------------------------------------*
008500*    ONE ENTRY PER MATCH PARTICIPANT, BUILT ONCE FROM THE      *
008600*    MATCH-RESULT-REC SO 4000-APPLY-CHANGES ONLY HAS TO MAKE   *
008700*    ONE PASS OVER THE PLAYERS FILE.                           *
008800*-----------------------------------------------------------*
008900 01  WS-MATCH-PLAYERS.
009000     05  WS-MP-ENTRY              OCCURS 10 TIMES
009100                                   INDEXED BY WS-MP-IX.
009200         10  WS-MP-NAME           PIC X(20).
009300         10  WS-MP-TEAM           PIC X(01).
009400 01  WS-MATCH-PLAYERS-NUM REDEFINES WS-MATCH-PLAYERS.
009500     05  FILLER                   PIC X(210).
009600*-----------------------------------------------------------*
009700 01  WS-TEAM-MMR-AREA.
009800     05  WS-TEAM-A-MMR            PIC S9(05)V99 VALUE ZERO.
009900     05  WS-TEAM-B-MMR            PIC S9(05)V99 VALUE ZERO.
010000     05  WS-SYNERGY-BONUS-A       PIC S9(03)V99 VALUE ZERO.
010100     05  WS-SYNERGY-BONUS-B       PIC S9(03)V99 VALUE ZERO.
010200     05  WS-ADJ-MMR-A             PIC S9(05)V99 VALUE ZERO.
010300     05  WS-ADJ-MMR-B             PIC S9(05)V99 VALUE ZERO.
010400 01  WS-TEAM-MMR-DISPLAY REDEFINES WS-TEAM-MMR-AREA.
010500     05  WS-TEAM-A-MMR-ED         PIC ----9.99.
010600     05  WS-TEAM-B-MMR-ED         PIC ----9.99.
010700     05  FILLER                   PIC X(14).
010800*-----------------------------------------------------------*
010900 01  WS-PLAYER-WORK-AREA.
011000     05  WS-CUR-SUB               PIC S9(03) COMP VALUE ZERO.
011100     05  WS-CUR-IX                PIC S9(03) COMP VALUE ZERO.
011200     05  WS-PAIR-SUB1             PIC S9(03) COMP VALUE ZERO.
011300     05  WS-PAIR-SUB2             PIC S9(03) COMP VALUE ZERO.
011400     05  WS-PAIR-COUNT            PIC S9(03) COMP VALUE ZERO.
011500     05  WS-SYN-TOTAL             PIC S9(03)V9(04) VALUE ZERO.
011600     05  WS-PAIR-NAME             OCCURS 5 TIMES PIC X(20).
011700     05  WS-CUR-NAME              PIC X(20).
011800     05  WS-EFF-RATING            PIC S9(05)V99 VALUE ZERO.
011900*-----------------------------------------------------------*
012000 01  WS-FORM-AREA.
012100     05  WS-FORM-WINS             PIC S9(03) COMP VALUE ZERO.
012200     05  WS-FORM-GAMES            PIC S9(03) COMP VALUE ZERO.
012300     05  WS-FORM-SCORE            PIC S9V9(04) VALUE ZERO.
012400     05  WS-STREAK-LEN            PIC S9(03) COMP VALUE ZERO.
012500     05  WS-STREAK-WIN-SW         PIC X(01) VALUE 'Y'.
012600         88  WS-STREAK-IS-WIN              VALUE 'Y'.
012700     05  WS-FORM-MULT             PIC S9V9(04) VALUE ZERO.
012800*-----------------------------------------------------------*
012900 01  WS-RATING-CHANGE-AREA.
013000     05  WS-ABS-GOLD              PIC S9(06) VALUE ZERO.
013100     05  WS-ABS-KILL              PIC S9(03) VALUE ZERO.
013200     05  WS-SCORE-DIFF            PIC S9(07) VALUE ZERO.
013300     05  WS-TIME-WEIGHT           PIC S9V9(04) VALUE ZERO.
013400     05  WS-DIFF-WEIGHT           PIC S9V9(04) VALUE ZERO.
013500     05  WS-IMPORTANCE            PIC S9V9(04) VALUE ZERO.
013600     05  WS-K-FACTOR              PIC S9(03)V99 VALUE ZERO.
013700     05  WS-EXP-A                 PIC S9V9(04) VALUE ZERO.
013800     05  WS-ACTUAL-A              PIC S9V9(04) VALUE ZERO.
013900     05  WS-DELTA-A               PIC S9(03)V99 VALUE ZERO.
014000     05  WS-DELTA-B               PIC S9(03)V99 VALUE ZERO.
014100*****************************************************************
014200 PROCEDURE DIVISION.
014300*-----------------------------------------------------------*
014400 0000-MAIN-ROUTINE.
014500*-----------------------------------------------------------*
014600     PERFORM 1000-OPEN-FILES.
014700     CALL 'RSTRLOAD' USING WS-ROSTER-TABLES.
014800     READ MATCHRES
014900         AT END
015000             DISPLAY 'RATEUPD - MATCHRES FILE IS EMPTY'
015100             GO TO 0000-DONE.
015200     PERFORM 1500-BUILD-MATCH-PLAYERS.
015300     MOVE ZERO TO WS-TEAM-A-MMR WS-TEAM-B-MMR.
015400     PERFORM 2000-TEAM-A-MMR THRU 2000-EXIT.
015500     PERFORM 2050-TEAM-B-MMR THRU 2050-EXIT.
015600     PERFORM 2200-SYNERGY-BONUS-A THRU 2200-EXIT.
015700     PERFORM 2250-SYNERGY-BONUS-B THRU 2250-EXIT.
015800     COMPUTE WS-ADJ-MMR-A = WS-TEAM-A-MMR + WS-SYNERGY-BONUS-A.
015900     COMPUTE WS-ADJ-MMR-B = WS-TEAM-B-MMR + WS-SYNERGY-BONUS-B.
016000     PERFORM 3000-COMPUTE-IMPORTANCE THRU 3000-EXIT.
016100     PERFORM 3100-COMPUTE-DELTA THRU 3100-EXIT.
016200     PERFORM 4000-APPLY-CHANGES THRU 4000-EXIT.
016300 0000-DONE.
016400     PERFORM 9900-CLOSE-FILES.
016500     GOBACK.
016600*-----------------------------------------------------------*
016700 1000-OPEN-FILES.
016800*-----------------------------------------------------------*
016900     OPEN INPUT MATCHRES.
017000*-----------------------------------------------------------*
017100*    1500 - COPY THE TEN PARTICIPANT NAMES OUT OF THE MATCH    *
017200*    RESULT RECORD, TAGGED BY TEAM, SO 4000-APPLY-CHANGES      *
017300*    CAN SCAN THE PLAYERS FILE ONCE.                           *
017400*-----------------------------------------------------------*
017500 1500-BUILD-MATCH-PLAYERS.
017600     SET WS-MP-IX TO 1.
017700     MOVE ZERO TO WS-CUR-SUB.
017800 1500-LOAD-A-LOOP.
017900     ADD 1 TO WS-CUR-SUB.
018000     IF WS-CUR-SUB > 5
018100         GO TO 1500-LOAD-B-SETUP.
018200     MOVE MR-TEAM-A-PLAYER (WS-CUR-SUB) TO WS-MP-NAME (WS-MP-IX).
018300     MOVE 'A' TO WS-MP-TEAM (WS-MP-IX).
018400     SET WS-MP-IX UP BY 1.
018500     GO TO 1500-LOAD-A-LOOP.
018600 1500-LOAD-B-SETUP.
018700     MOVE ZERO TO WS-CUR-SUB.
018800 1500-LOAD-B-LOOP.
018900     ADD 1 TO WS-CUR-SUB.
019000     IF WS-CUR-SUB > 5
019100         GO TO 1500-EXIT.
019200     MOVE MR-TEAM-B-PLAYER (WS-CUR-SUB) TO WS-MP-NAME (WS-MP-IX).
019300     MOVE 'B' TO WS-MP-TEAM (WS-MP-IX).
019400     SET WS-MP-IX UP BY 1.
019500     GO TO 1500-LOAD-B-LOOP.
019600 1500-EXIT.
019700     EXIT.
019800*-----------------------------------------------------------*
019900*    2000/2050 - TEAM TOTAL MMR, MEMBERS AT THEIR MAIN         *
020000*    POSITION ONLY (RATING UPDATER SIMPLIFICATION, SPEC'D      *
020100*    SEPARATELY FROM THE MATCH MAKER'S POSITION ASSIGNMENT).   *
020200*-----------------------------------------------------------*
020300 2000-TEAM-A-MMR.
020400     MOVE ZERO TO WS-CUR-SUB.
020500 2000-LOOP.
020600     ADD 1 TO WS-CUR-SUB.
020700     IF WS-CUR-SUB > 5
020800         GO TO 2000-EXIT.
020900     MOVE MR-TEAM-A-PLAYER (WS-CUR-SUB) TO WS-CUR-NAME.
021000     PERFORM 2100-PLAYER-EFFECTIVE-RATING THRU 2100-EXIT.
021100     ADD WS-EFF-RATING TO WS-TEAM-A-MMR.
021200     GO TO 2000-LOOP.
021300 2000-EXIT.
021400     EXIT.
021500*-----------------------------------------------------------*
021600 2050-TEAM-B-MMR.
021700     MOVE ZERO TO WS-CUR-SUB.
021800 2050-LOOP.
021900     ADD 1 TO WS-CUR-SUB.
022000     IF WS-CUR-SUB > 5
022100         GO TO 2050-EXIT.
022200     MOVE MR-TEAM-B-PLAYER (WS-CUR-SUB) TO WS-CUR-NAME.
022300     PERFORM 2100-PLAYER-EFFECTIVE-RATING THRU 2100-EXIT.
022400     ADD WS-EFF-RATING TO WS-TEAM-B-MMR.
022500     GO TO 2050-LOOP.
022600 2050-EXIT.
022700     EXIT.
022800*-----------------------------------------------------------*
022900*    2100 - LOCATE WS-CUR-NAME IN THE ROSTER TABLE, COMPUTE    *
023000*    ITS FORM MULTIPLIER OVER THE 5 MOST RECENT MATCHES, AND   *
023100*    SET WS-EFF-RATING = RATING AT MAIN POSITION (1.00 FACTOR) *
023200*    TIMES THE FORM MULTIPLIER.                                *
023300*-----------------------------------------------------------*
023400 2100-PLAYER-EFFECTIVE-RATING.
023500     MOVE ZERO TO WS-EFF-RATING.
023600     SET WS-PLYR-IX TO 1.
023700 2100-SCAN-LOOP.
023800     IF WS-PLYR-IX > WS-PLAYER-COUNT
023900         GO TO 2100-EXIT.
024000     IF WS-PL-NAME (WS-PLYR-IX) = WS-CUR-NAME
024100         GO TO 2100-FOUND.
024200     SET WS-PLYR-IX UP BY 1.
024300     GO TO 2100-SCAN-LOOP.
024400 2100-FOUND.
024500     PERFORM 2110-COMPUTE-FORM THRU 2110-EXIT.
024600     PERFORM 2130-COMPUTE-FORM-MULT THRU 2130-EXIT.
024700     COMPUTE WS-EFF-RATING ROUNDED =
024800         WS-PL-RATING (WS-PLYR-IX) * WS-FORM-MULT.
024900 2100-EXIT.
025000     EXIT.
025100*-----------------------------------------------------------*
025200*    2110 - FORM SCORE, WIN/LOSS STREAK OVER THE 5 MOST        *
025300*    RECENT MATCHES (WS-MH-IX 1 IS THE NEWEST).                *
025400*-----------------------------------------------------------*
025500 2110-COMPUTE-FORM.
025600     MOVE ZERO TO WS-FORM-WINS WS-FORM-GAMES WS-STREAK-LEN.
025700     SET WS-STREAK-IS-WIN TO TRUE.
025800     IF WS-PL-MHIST-COUNT (WS-PLYR-IX) = ZERO
025900         MOVE .5000 TO WS-FORM-SCORE
026000         GO TO 2110-EXIT.
026100     SET WS-MH-IX TO 1.
026200 2110-LOOP.
026300     IF WS-MH-IX > 5
026400         GO TO 2110-DONE-COUNTING.
026500     IF WS-MH-IX > WS-PL-MHIST-COUNT (WS-PLYR-IX)
026600         GO TO 2110-DONE-COUNTING.
026700     ADD 1 TO WS-FORM-GAMES.
026800     IF WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = 'Y'
026900         ADD 1 TO WS-FORM-WINS.
027000     IF WS-MH-IX = 1
027100         IF WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = 'Y'
027200             SET WS-STREAK-IS-WIN TO TRUE
027300         ELSE
027400             MOVE 'N' TO WS-STREAK-WIN-SW
027500         END-IF
027600         ADD 1 TO WS-STREAK-LEN
027700     ELSE
027800         IF (WS-STREAK-IS-WIN AND
027900                 WS-MH-WIN (WS-PLYR-IX WS-MH-IX) = 'Y')
028000             OR (NOT WS-STREAK-IS-WIN AND
028100                 WS-MH-WIN (WS-PLYR-IX WS-MH-IX) NOT = 'Y')
028200             ADD 1 TO WS-STREAK-LEN
028300         ELSE
028400             GO TO 2110-DONE-COUNTING
028500         END-IF
028600     END-IF.
028700     SET WS-MH-IX UP BY 1.
028800     GO TO 2110-LOOP.
028900 2110-DONE-COUNTING.
029000     COMPUTE WS-FORM-SCORE ROUNDED =
029100         WS-FORM-WINS / WS-FORM-GAMES.
029200 2110-EXIT.
029300     EXIT.
029400*-----------------------------------------------------------*
029500*    2130 - FORM MULTIPLIER, CLAMPED TO .92 THRU 1.15.         *
029600*-----------------------------------------------------------*
029700 2130-COMPUTE-FORM-MULT.
029800     MOVE 1.0000 TO WS-FORM-MULT.
029900     IF WS-FORM-SCORE < .5000
030000         COMPUTE WS-FORM-MULT = WS-FORM-MULT +
030100             (.5000 - WS-FORM-SCORE) * .2
030200     ELSE
030300         COMPUTE WS-FORM-MULT = WS-FORM-MULT -
030400             (WS-FORM-SCORE - .5000) * .08
030500     END-IF.
030600     IF WS-STREAK-LEN >= 3
030700         IF WS-STREAK-IS-WIN
030800             IF ((WS-STREAK-LEN - 2) * .01) > .04
030900                 COMPUTE WS-FORM-MULT = WS-FORM-MULT - .04
031000             ELSE
031100                 COMPUTE WS-FORM-MULT = WS-FORM-MULT -
031200                     (WS-STREAK-LEN - 2) * .01
031300             END-IF
031400         ELSE
031500             IF ((WS-STREAK-LEN - 2) * .03) > .12
031600                 COMPUTE WS-FORM-MULT = WS-FORM-MULT + .12
031700             ELSE
031800                 COMPUTE WS-FORM-MULT = WS-FORM-MULT +
031900                     (WS-STREAK-LEN - 2) * .03
032000             END-IF
032100         END-IF
032200     END-IF.
032300     IF WS-FORM-MULT < .9200
032400         MOVE .9200 TO WS-FORM-MULT.
032500     IF WS-FORM-MULT > 1.1500
032600         MOVE 1.1500 TO WS-FORM-MULT.
032700 2130-EXIT.
032800     EXIT.
032900*-----------------------------------------------------------*
033000*    2200/2250 - SYNERGY BONUS, AVERAGE OF THE 10 UNORDERED    *
033100*    PAIRS WITHIN A TEAM (FIRST MEMBER'S DIRECTIONAL SCORE     *
033200*    TOWARD THE SECOND), TIMES 50.  2300 WORKS OVER            *
033300*    WS-PAIR-NAME (1) THRU (5), LOADED BY THE CALLER.          *
033400*-----------------------------------------------------------*
033500 2200-SYNERGY-BONUS-A.
033600     MOVE MR-TEAM-A-PLAYER (1) TO WS-PAIR-NAME (1).
033700     MOVE MR-TEAM-A-PLAYER (2) TO WS-PAIR-NAME (2).
033800     MOVE MR-TEAM-A-PLAYER (3) TO WS-PAIR-NAME (3).
033900     MOVE MR-TEAM-A-PLAYER (4) TO WS-PAIR-NAME (4).
034000     MOVE MR-TEAM-A-PLAYER (5) TO WS-PAIR-NAME (5).
034100     PERFORM 2300-SUM-PAIRS THRU 2300-EXIT.
034200     IF WS-PAIR-COUNT = ZERO
034300         MOVE ZERO TO WS-SYNERGY-BONUS-A
034400     ELSE
034500         COMPUTE WS-SYNERGY-BONUS-A ROUNDED =
034600             (WS-SYN-TOTAL / WS-PAIR-COUNT) * 50.
034700 2200-EXIT.
034800     EXIT.
034900*-----------------------------------------------------------*
035000 2250-SYNERGY-BONUS-B.
035100     MOVE MR-TEAM-B-PLAYER (1) TO WS-PAIR-NAME (1).
035200     MOVE MR-TEAM-B-PLAYER (2) TO WS-PAIR-NAME (2).
035300     MOVE MR-TEAM-B-PLAYER (3) TO WS-PAIR-NAME (3).
035400     MOVE MR-TEAM-B-PLAYER (4) TO WS-PAIR-NAME (4).
035500     MOVE MR-TEAM-B-PLAYER (5) TO WS-PAIR-NAME (5).
035600     PERFORM 2300-SUM-PAIRS THRU 2300-EXIT.
035700     IF WS-PAIR-COUNT = ZERO
035800         MOVE ZERO TO WS-SYNERGY-BONUS-B
035900     ELSE
036000         COMPUTE WS-SYNERGY-BONUS-B ROUNDED =
036100             (WS-SYN-TOTAL / WS-PAIR-COUNT) * 50.
036200 2250-EXIT.
036300     EXIT.
036400*-----------------------------------------------------------*
036500*    2300 - SUM THE DIRECTIONAL SYNERGY SCORE OVER ALL 10      *
036600*    UNORDERED PAIRS OF WS-PAIR-NAME (1) THRU (5).              *
036700*-----------------------------------------------------------*
036800 2300-SUM-PAIRS.
036900     MOVE ZERO TO WS-SYN-TOTAL WS-PAIR-COUNT.
037000     MOVE ZERO TO WS-PAIR-SUB1.
037100 2300-OUTER-LOOP.
037200     ADD 1 TO WS-PAIR-SUB1.
037300     IF WS-PAIR-SUB1 > 4
037400         GO TO 2300-EXIT.
037500     MOVE WS-PAIR-SUB1 TO WS-PAIR-SUB2.
037600 2300-INNER-LOOP.
037700     ADD 1 TO WS-PAIR-SUB2.
037800     IF WS-PAIR-SUB2 > 5
037900         GO TO 2300-OUTER-LOOP.
038000     MOVE WS-PAIR-NAME (WS-PAIR-SUB1) TO WS-CUR-NAME.
038100     PERFORM 9000-FIND-BY-NAME THRU 9000-EXIT.
038200     IF WS-PLYR-IX NOT > WS-PLAYER-COUNT
038300         SET WS-CUR-IX TO WS-PLYR-IX
038400         MOVE WS-PAIR-NAME (WS-PAIR-SUB2) TO WS-CUR-NAME
038500         PERFORM 9000-FIND-BY-NAME THRU 9000-EXIT
038600         IF WS-PLYR-IX NOT > WS-PLAYER-COUNT
038700             SET WS-SY-IX TO WS-PLYR-IX
038800             SET WS-PLYR-IX TO WS-CUR-IX
038900             ADD WS-SY-SCORE (WS-PLYR-IX WS-SY-IX)
039000                 TO WS-SYN-TOTAL
039100             ADD 1 TO WS-PAIR-COUNT
039200         END-IF
039300     END-IF.
039400     GO TO 2300-INNER-LOOP.
039500 2300-EXIT.
039600     EXIT.
039700*-----------------------------------------------------------*
039800*    3000 - MATCH IMPORTANCE, CLAMPED .5 THRU 2.0.             *
039900*-----------------------------------------------------------*
040000 3000-COMPUTE-IMPORTANCE.
040100     IF MR-DURATION NOT > 1200
040200         MOVE 2.0000 TO WS-TIME-WEIGHT
040300     ELSE
040400         IF MR-DURATION NOT < 2400
040500             MOVE .5000 TO WS-TIME-WEIGHT
040600         ELSE
040700             COMPUTE WS-TIME-WEIGHT =
040800                 2.0 - ((MR-DURATION - 1200) / 1200 * 1.5)
040900         END-IF
041000     END-IF.
041100     IF MR-GOLD-DIFF < 0
041200         COMPUTE WS-ABS-GOLD = MR-GOLD-DIFF * -1
041300     ELSE
041400         MOVE MR-GOLD-DIFF TO WS-ABS-GOLD
041500     END-IF.
041600     IF MR-KILL-DIFF < 0
041700         COMPUTE WS-ABS-KILL = MR-KILL-DIFF * -1
041800     ELSE
041900         MOVE MR-KILL-DIFF TO WS-ABS-KILL
042000     END-IF.
042100     COMPUTE WS-SCORE-DIFF =
042200         WS-ABS-GOLD + (WS-ABS-KILL * 1000).
042300     IF WS-SCORE-DIFF > 10000
042400         MOVE 1.5000 TO WS-DIFF-WEIGHT
042500     ELSE
042600         IF WS-SCORE-DIFF > 5000
042700             MOVE 1.2000 TO WS-DIFF-WEIGHT
042800         ELSE
042900             MOVE 1.0000 TO WS-DIFF-WEIGHT
043000         END-IF
043100     END-IF.
043200     COMPUTE WS-IMPORTANCE ROUNDED =
043300         (WS-TIME-WEIGHT + WS-DIFF-WEIGHT) / 2.
043400     IF WS-IMPORTANCE < .5000
043500         MOVE .5000 TO WS-IMPORTANCE.
043600     IF WS-IMPORTANCE > 2.0000
043700         MOVE 2.0000 TO WS-IMPORTANCE.
043800 3000-EXIT.
043900     EXIT.
044000*-----------------------------------------------------------*
044100*    3100 - EXPECTED SCORE, K-FACTOR, AND THE RATING DELTA      *
044200*    APPLIED IDENTICALLY TO EVERY TEAM MEMBER.                  *
044300*-----------------------------------------------------------*
044400 3100-COMPUTE-DELTA.
044500     COMPUTE WS-EXP-A ROUNDED =
044600         1 / (1 + (10 ** ((WS-ADJ-MMR-B - WS-ADJ-MMR-A) / 400))).
044700     IF MR-A-WON = 'Y'
044800         MOVE 1.0000 TO WS-ACTUAL-A
044900     ELSE
045000         MOVE ZERO TO WS-ACTUAL-A
045100     END-IF.
045200     COMPUTE WS-K-FACTOR ROUNDED = 32.0 * WS-IMPORTANCE.
045300     COMPUTE WS-DELTA-A ROUNDED =
045400         WS-K-FACTOR * (WS-ACTUAL-A - WS-EXP-A).
045500     COMPUTE WS-DELTA-B ROUNDED =
045600         WS-K-FACTOR * ((1 - WS-ACTUAL-A) - (1 - WS-EXP-A)).
045700 3100-EXIT.
045800     EXIT.
045900*-----------------------------------------------------------*
046000*    4000 - ONE PASS OVER THE PLAYERS FILE.  ANY RECORD        *
046100*    WHOSE NAME IS ONE OF THE TEN MATCH PARTICIPANTS GETS      *
046200*    ITS TEAM'S DELTA ADDED AND IS REWRITTEN IN PLACE.         *
046300*-----------------------------------------------------------*
046400 4000-APPLY-CHANGES.
046500     OPEN I-O PLAYERS.
046600 4000-LOOP.
046700     READ PLAYERS
046800         AT END
046900             GO TO 4000-EXIT.
047000     SET WS-MP-IX TO 1.
047100 4000-SCAN-MATCH-PLAYERS.
047200     IF WS-MP-IX > 10
047300         GO TO 4000-LOOP.
047400     IF WS-MP-NAME (WS-MP-IX) = PL-NAME
047500         IF WS-MP-TEAM (WS-MP-IX) = 'A'
047600             ADD WS-DELTA-A TO PL-RATING
047700         ELSE
047800             ADD WS-DELTA-B TO PL-RATING
047900         END-IF
048000         REWRITE PLAYER-REC
048100         GO TO 4000-LOOP
048200     END-IF.
048300     SET WS-MP-IX UP BY 1.
048400     GO TO 4000-SCAN-MATCH-PLAYERS.
048500 4000-EXIT.
048600     EXIT.
048700*-----------------------------------------------------------*
048800*    9000 - LOCATE WS-CUR-NAME IN THE ROSTER TABLE, RETURNING  *
048900*    ITS SUBSCRIPT IN WS-PLYR-IX (SET PAST WS-PLAYER-COUNT     *
049000*    IF NOT FOUND).                                             *
049100*-----------------------------------------------------------*
049200 9000-FIND-BY-NAME.
049300     SET WS-PLYR-IX TO 1.
049400 9000-LOOP.
049500     IF WS-PLYR-IX > WS-PLAYER-COUNT
049600         GO TO 9000-EXIT.
049700     IF WS-PL-NAME (WS-PLYR-IX) = WS-CUR-NAME
049800         GO TO 9000-EXIT.
049900     SET WS-PLYR-IX UP BY 1.
050000     GO TO 9000-LOOP.
050100 9000-EXIT.
050200     EXIT.
050300*-----------------------------------------------------------*
050400 9900-CLOSE-FILES.
050500*-----------------------------------------------------------*
050600     CLOSE MATCHRES.
050700     IF PLAYERS-OK OR PLAYERS-EOF
050800         CLOSE PLAYERS.
